000100*    CP-USRREC
000200**************************************************
000300*     LAYOUT USUARIO REGISTRADO (USER-MASTER)     *
000400*     LARGO 150 BYTES (146 DE DATOS + 4 RESERVA)  *
000500**************************************************
000600*     POSICION (1:8)   CLAVE UNICA DE USUARIO
000700*     POSICION (9:50)  NOMBRE DE USUARIO (UNICO, 3-50)
000800*     POSICION (59:60) DIRECCION DE E-MAIL (UNICA)
000900*     POSICION (119:20) CREDENCIAL ALMACENADA
001000*     POSICION (139:8) FECHA DE ALTA AAAAMMDD
001100*     POSICION (147:4) RESERVADO PARA USO FUTURO
001200 01  WS-REG-USUARIO.
001300     03  USR-ID              PIC 9(08)    VALUE ZEROS.
001400     03  USR-NOMBRE          PIC X(50)    VALUE SPACES.
001500     03  USR-EMAIL           PIC X(60)    VALUE SPACES.
001600     03  USR-PASSWORD        PIC X(20)    VALUE SPACES.
001700     03  USR-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
001800     03  FILLER              PIC X(04)    VALUE SPACES.
