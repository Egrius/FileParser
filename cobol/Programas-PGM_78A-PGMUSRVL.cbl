000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMUSRVL.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  05/20/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    MANTENIMIENTO DE USUARIOS (ALTA / MODIFICACION / BAJA)    *
001100*    ===================================================      *
001200*    CARGA EL MAESTRO DE USUARIOS COMPLETO EN MEMORIA (YA SE   *
001300*    USA EL MISMO LIMITE DE 2000 USUARIOS QUE PGMINGST Y       *
001400*    PGMDELFL), APLICA CONTRA ESA TABLA LAS NOVEDADES DE ALTA, *
001500*    MODIFICACION Y BAJA DE USUARIO (EN ESE ORDEN DE LECTURA,  *
001600*    NO NECESARIAMENTE ORDENADAS POR CLAVE), Y AL FINAL        *
001700*    REGRABA EL MAESTRO COMPLETO.  LA TABLA EN MEMORIA, EN     *
001800*    LUGAR DEL APEO CLASICO MAESTRO/NOVEDAD, SE ELIGE PORQUE   *
001900*    UN ALTA NO TIENE CLAVE PROPIA TODAVIA (LA ASIGNA ESTE     *
002000*    PROGRAMA) Y PORQUE LAS NOVEDADES DE MODIFICACION Y BAJA   *
002100*    LLEGAN EN CUALQUIER ORDEN DE CLAVE.                       *
002200*                                                              *
002300*    LA BAJA DE UN USUARIO ES REALMENTE EN CASCADA: ADEMAS DE  *
002400*    QUITAR SU REGISTRO DEL MAESTRO DE USUARIOS, EL PROGRAMA   *
002500*    APEA EL MAESTRO DE ARCHIVOS (FILE-MASTER) CONTRA LA TABLA *
002600*    DE USUARIOS YA ACTUALIZADA Y OMITE DEL NUEVO MAESTRO DE   *
002700*    ARCHIVOS TODO REGISTRO CUYO OWNER-ID HAYA QUEDADO         *
002800*    MARCADO WS-TU-BORRADO EN ESTA MISMA CORRIDA, AVISANDO A   *
002900*    LA BITACORA CON UN EVENTO DELETED POR CADA ARCHIVO CAIDO, *
003000*    EXACTAMENTE COMO HACE PGMDELFL CON SUS PEDIDOS DE BAJA    *
003100*    ACEPTADOS (VER 3000-BORRAR-ARCHIVOS-I).  NO SE REGENERAN  *
003200*    LAS ESTADISTICAS, ANALISIS Y COINCIDENCIAS YA GRABADAS DE *
003300*    LOS ARCHIVOS CAIDOS; COMO ESOS LISTADOS SALEN DEL MAESTRO *
003400*    DE ARCHIVOS EN CADA CORRIDA, SIMPLEMENTE DEJAN DE         *
003500*    APARECER DESDE LA PROXIMA CORRIDA DE PGMINGST/PGMANLIS/   *
003600*    PGMMATCH.                                                *
003700*                                                              *
003800*    EL CAMPO PASSWORD DE LA NOVEDAD VIENE A X(100) PORQUE LA  *
003900*    NORMA DE VALIDACION ACEPTA CLAVES DE HASTA 100 POSICIONES,*
004000*    PERO EL CAMPO USR-PASSWORD DEL MAESTRO (CP-USRREC) SOLO   *
004100*    TIENE X(20); SE VALIDA LA LONGITUD SOBRE LOS 100 BYTES DE *
004200*    ENTRADA Y SE GRABAN/COMPARAN UNICAMENTE LOS PRIMEROS 20.  *
004300***************************************************************
004400*    HISTORIAL DE MODIFICACIONES
004500*    FECHA       AUTOR    PEDIDO     DESCRIPCION
004600*    ----------  -------  ---------  ---------------------------
004700*    05/20/1991  RBOUZAS  INI-0006   VERSION INICIAL (SOLO ALTA)
004800*    02/05/1994  RBOUZAS  PED-0268   SE AGREGAN MODIFICACION Y
004900*                                    BAJA DE USUARIO
005000*    09/09/1998  MCOSTA   Y2K-0009   FECHA DE PROCESO A 4
005100*                                    DIGITOS DE ANIO
005200*    18/03/2002  JPENA    PED-0473   VALIDACION DE FORMATO DE
005300*                                    EMAIL (ARROBA Y PUNTO)
005400*    11/08/2003  MCOSTA   PED-0531   LA BAJA DE USUARIO AHORA
005500*                                    TAMBIEN DA DE BAJA SUS
005600*                                    ARCHIVOS EN EL MAESTRO DE
005700*                                    ARCHIVOS (ANTES SOLO
005800*                                    QUEDABAN HUERFANOS HASTA LA
005900*                                    SIGUIENTE CORRIDA DE
006000*                                    PGMINGST/PGMDELFL)
006100***************************************************************
006200*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500*
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 OFF.
006900*
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT ENTRADA-USUARIOS ASSIGN DDUSRMST
007300     FILE STATUS IS WS-FS-USRIN.
007400*
007500     SELECT ENTRADA-NOVEDAD  ASSIGN DDNOVUSR
007600     FILE STATUS IS WS-FS-NOVEDAD.
007700*
007800     SELECT SALIDA-USUARIOS  ASSIGN DDUSRMSO
007900     FILE STATUS IS WS-FS-USROUT.
008000*
008100     SELECT ENTRADA-ARCHIVOS ASSIGN DDFILMST
008200     FILE STATUS IS WS-FS-ARCIN.
008300*
008400     SELECT SALIDA-ARCHIVOS  ASSIGN DDFILMSO
008500     FILE STATUS IS WS-FS-ARCOUT.
008600*
008700     SELECT SALIDA-LISTADO   ASSIGN DDLISTA
008800     FILE STATUS IS WS-FS-LISTADO.
008900*
009000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009100 DATA DIVISION.
009200 FILE SECTION.
009300*
009400 FD  ENTRADA-USUARIOS
009500     BLOCK CONTAINS 0 RECORDS
009600     RECORDING MODE IS F.
009700*    COPY PGM_60A-CP-USRREC.
009800 01  WS-REG-USUARIO.
009900     03  USR-ID              PIC 9(08)    VALUE ZEROS.
010000     03  USR-NOMBRE          PIC X(50)    VALUE SPACES.
010100     03  USR-EMAIL           PIC X(60)    VALUE SPACES.
010200     03  USR-PASSWORD        PIC X(20)    VALUE SPACES.
010300     03  USR-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
010400     03  FILLER              PIC X(04)    VALUE SPACES.
010500*
010600 FD  ENTRADA-NOVEDAD
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORDING MODE IS F.
010900*    LAYOUT NOVEDAD DE USUARIO - LARGO 220 BYTES
011000 01  WS-REG-NOVEDAD.
011100     03  TXN-TIPO            PIC X(01)    VALUE SPACES.
011200         88  TXN-ES-ALTA          VALUE 'C'.
011300         88  TXN-ES-MODIF         VALUE 'U'.
011400         88  TXN-ES-BAJA          VALUE 'D'.
011500     03  TXN-USER-ID         PIC 9(08)    VALUE ZEROS.
011600     03  TXN-USERNAME        PIC X(50)    VALUE SPACES.
011700     03  TXN-EMAIL           PIC X(60)    VALUE SPACES.
011800     03  TXN-PASSWORD        PIC X(100)   VALUE SPACES.
011900     03  FILLER              PIC X(01)    VALUE SPACES.
012000*
012100 01  WS-REG-NOVEDAD-ALT REDEFINES WS-REG-NOVEDAD PIC X(220).
012200*
012300 FD  SALIDA-USUARIOS
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600*    COPY PGM_60A-CP-USRREC.
012700 01  WS-REG-USUARIO-NUEVO.
012800     03  USN-ID              PIC 9(08)    VALUE ZEROS.
012900     03  USN-NOMBRE          PIC X(50)    VALUE SPACES.
013000     03  USN-EMAIL           PIC X(60)    VALUE SPACES.
013100     03  USN-PASSWORD        PIC X(20)    VALUE SPACES.
013200     03  USN-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
013300     03  FILLER              PIC X(04)    VALUE SPACES.
013400*
013500 FD  ENTRADA-ARCHIVOS
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800*    COPY PGM_61A-CP-FILREC.
013900 01  WS-REG-ARCHIVO.
014000     03  ARC-FILE-ID         PIC 9(08)    VALUE ZEROS.
014100     03  ARC-OWNER-ID        PIC 9(08)    VALUE ZEROS.
014200     03  ARC-NOMBRE          PIC X(40)    VALUE SPACES.
014300     03  ARC-UPLOAD-TS       PIC X(26)    VALUE SPACES.
014400     03  ARC-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
014500     03  FILLER              PIC X(04)    VALUE SPACES.
014600*
014700 FD  SALIDA-ARCHIVOS
014800     BLOCK CONTAINS 0 RECORDS
014900     RECORDING MODE IS F.
015000*    COPY PGM_61A-CP-FILREC.
015100 01  WS-REG-ARCHIVO-NUEVO.
015200     03  ARN-FILE-ID         PIC 9(08)    VALUE ZEROS.
015300     03  ARN-OWNER-ID        PIC 9(08)    VALUE ZEROS.
015400     03  ARN-NOMBRE          PIC X(40)    VALUE SPACES.
015500     03  ARN-UPLOAD-TS       PIC X(26)    VALUE SPACES.
015600     03  ARN-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
015700     03  FILLER              PIC X(04)    VALUE SPACES.
015800*
015900 FD  SALIDA-LISTADO
016000     BLOCK CONTAINS 0 RECORDS
016100     RECORDING MODE IS F.
016200 01  REG-LISTADO              PIC X(132).
016300*
016400 WORKING-STORAGE SECTION.
016500*=======================*
016600*
016700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
016800*
016900*----------- ARCHIVOS --------------------------------------------
017000 77  WS-FS-USRIN              PIC XX       VALUE SPACES.
017100 77  WS-FS-NOVEDAD            PIC XX       VALUE SPACES.
017200 77  WS-FS-USROUT             PIC XX       VALUE SPACES.
017300 77  WS-FS-ARCIN              PIC XX       VALUE SPACES.
017400 77  WS-FS-ARCOUT             PIC XX       VALUE SPACES.
017500 77  WS-FS-LISTADO            PIC XX       VALUE SPACES.
017600*
017700 77  WS-STATUS-NOV-FIN        PIC X        VALUE 'N'.
017800     88  WS-FIN-NOVEDADES                VALUE 'Y'.
017900     88  WS-NO-FIN-NOVEDADES             VALUE 'N'.
018000 77  WS-STATUS-USR-FIN        PIC X        VALUE 'N'.
018100     88  WS-FIN-USUARIOS                 VALUE 'Y'.
018200     88  WS-NO-FIN-USUARIOS              VALUE 'N'.
018300 77  WS-STATUS-ARC-FIN        PIC X        VALUE 'N'.
018400     88  WS-FIN-ARCHIVOS                 VALUE 'Y'.
018500     88  WS-NO-FIN-ARCHIVOS              VALUE 'N'.
018600 77  WS-STATUS-PRIMER-ERROR   PIC X        VALUE 'S'.
018700     88  WS-ES-PRIMER-ERROR              VALUE 'S'.
018800     88  WS-NO-ES-PRIMER-ERROR           VALUE 'N'.
018900 77  WS-STATUS-NOV-OK         PIC X        VALUE 'S'.
019000     88  WS-NOVEDAD-VALIDA               VALUE 'S'.
019100     88  WS-NOVEDAD-INVALIDA             VALUE 'N'.
019200 77  WS-STATUS-HALLADO        PIC X        VALUE 'N'.
019300     88  WS-SE-HALLO                     VALUE 'Y'.
019400     88  WS-NO-SE-HALLO                  VALUE 'N'.
019500 77  WS-STATUS-OWNER-BORRADO  PIC X        VALUE 'N'.
019600     88  WS-OWNER-ESTA-BORRADO           VALUE 'Y'.
019700     88  WS-OWNER-NO-BORRADO             VALUE 'N'.
019800*
019900*----------- TABLA DE USUARIOS (MAESTRO COMPLETO EN MEMORIA) ------
020000 77  WS-TU-MAX                 PIC 9(04) COMP   VALUE ZEROS.
020100 01  WS-TAB-USUARIO.
020200     03  WS-TU-ENTRADA OCCURS 1 TO 2000 TIMES
020300         DEPENDING ON WS-TU-MAX
020400         ASCENDING KEY IS WS-TU-ID
020500         INDEXED BY WS-TU-IX.
020600         05  WS-TU-ID          PIC 9(08).
020700         05  WS-TU-NOMBRE      PIC X(50).
020800         05  WS-TU-EMAIL       PIC X(60).
020900         05  WS-TU-PASSWORD    PIC X(20).
021000         05  WS-TU-FECHA-ALTA  PIC 9(08).
021100         05  WS-TU-BORRADO     PIC X(01).
021200             88  WS-TU-ESTA-BORRADO     VALUE 'Y'.
021300             88  WS-TU-NO-BORRADO       VALUE 'N'.
021400*
021500 01  WS-TAB-USUARIO-ALT REDEFINES WS-TAB-USUARIO.
021600     03  FILLER                PIC X(147) OCCURS 2000 TIMES.
021700*
021800 77  WS-PROX-ID                PIC 9(08) COMP   VALUE ZEROS.
021900 77  WS-IX-HALLADO             PIC 9(04) COMP   VALUE ZEROS.
022000 77  WS-IX-USUARIO             PIC 9(04) COMP   VALUE ZEROS.
022100*
022200*----------- VALIDACION DE CAMPOS DE NOVEDAD -----------------------
022300 77  WS-P                      PIC 9(03) COMP   VALUE ZEROS.
022400 77  WS-POS-AT                 PIC 9(03) COMP   VALUE ZEROS.
022500 77  WS-USERNAME-LARGO         PIC 9(03) COMP   VALUE ZEROS.
022600 77  WS-EMAIL-LARGO            PIC 9(03) COMP   VALUE ZEROS.
022700 77  WS-PASSWORD-LARGO         PIC 9(03) COMP   VALUE ZEROS.
022800 77  WS-STATUS-MOTIVO          PIC X(40)        VALUE SPACES.
022900*
023000*----------- CONTADORES -------------------------------------------
023100 77  WS-NOVEDADES-LEIDAS       PIC 9(07) COMP   VALUE ZEROS.
023200 77  WS-NOVEDADES-ALTAS        PIC 9(07) COMP   VALUE ZEROS.
023300 77  WS-NOVEDADES-MODIF        PIC 9(07) COMP   VALUE ZEROS.
023400 77  WS-NOVEDADES-BAJAS        PIC 9(07) COMP   VALUE ZEROS.
023500 77  WS-NOVEDADES-ERRORES      PIC 9(07) COMP   VALUE ZEROS.
023600 77  WS-USUARIOS-GRABADOS      PIC 9(07) COMP   VALUE ZEROS.
023700 77  WS-ARCHIVOS-LEIDOS        PIC 9(07) COMP   VALUE ZEROS.
023800 77  WS-ARCHIVOS-GRABADOS      PIC 9(07) COMP   VALUE ZEROS.
023900 77  WS-ARCHIVOS-BORRADOS      PIC 9(07) COMP   VALUE ZEROS.
024000*
024100*----------- FECHA DE PROCESO --------------------------------------
024200 01  WS-FECHA-PROCESO.
024300     03  WS-FECHA-AA           PIC 9(04)        VALUE ZEROS.
024400     03  WS-FECHA-MM           PIC 9(02)        VALUE ZEROS.
024500     03  WS-FECHA-DD           PIC 9(02)        VALUE ZEROS.
024600*
024700 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO PIC 9(08).
024800*
024900*----------- LINKAGE PARA PGMEVLOG (COPIA LOCAL) --------------------
025000*    COPY PGM_64A-CP-EVTLK.
025100 01  WS-COMUNICACION-EVENTO.
025200     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
025300     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
025400     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
025500         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
025600         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
025700     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
025800         88  LK-EV-RC-OK             VALUE 00.
025900         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
026000         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
026100     03  FILLER              PIC X(08)    VALUE SPACES.
026200*
026300*----------- LINEAS DE LISTADO --------------------------------------
026400 01  WS-LIN-TITULO.
026500     03  FILLER            PIC X(44)  VALUE
026600         'NOVEDADES DE USUARIO RECHAZADAS - ERRORES'.
026700     03  FILLER            PIC X(88)  VALUE SPACES.
026800*
026900 01  WS-LIN-SUBTITULO.
027000     03  FILLER            PIC X(03)  VALUE ' | '.
027100     03  FILLER            PIC X(04)  VALUE 'TIPO'.
027200     03  FILLER            PIC X(03)  VALUE ' | '.
027300     03  FILLER            PIC X(08)  VALUE 'USUARIO '.
027400     03  FILLER            PIC X(03)  VALUE ' | '.
027500     03  FILLER            PIC X(35)  VALUE 'MOTIVO DEL RECHAZO'.
027600     03  FILLER            PIC X(76)  VALUE SPACES.
027700*
027800 01  WS-LIN-SEPARADOR         PIC X(132)  VALUE ALL '-'.
027900*
028000 01  WS-LIN-DETALLE.
028100     03  FILLER            PIC X(03)  VALUE ' | '.
028200     03  DET-TIPO          PIC X(04).
028300     03  FILLER            PIC X(03)  VALUE ' | '.
028400     03  DET-USER-ID       PIC Z(07)9.
028500     03  FILLER            PIC X(03)  VALUE ' | '.
028600     03  DET-MOTIVO        PIC X(40).
028700     03  FILLER            PIC X(71)  VALUE SPACES.
028800*
028900 01  WS-LIN-TRAILER.
029000     03  FILLER            PIC X(30)  VALUE
029100         'NOVEDADES LEIDAS             '.
029200     03  TR-LEIDAS         PIC Z(06)9.
029300     03  FILLER            PIC X(95)  VALUE SPACES.
029400*
029500 01  WS-LIN-TRAILER2.
029600     03  FILLER            PIC X(30)  VALUE
029700         'ALTAS GRABADAS                '.
029800     03  TR-ALTAS          PIC Z(06)9.
029900     03  FILLER            PIC X(95)  VALUE SPACES.
030000*
030100 01  WS-LIN-TRAILER3.
030200     03  FILLER            PIC X(30)  VALUE
030300         'MODIFICACIONES GRABADAS      '.
030400     03  TR-MODIF          PIC Z(06)9.
030500     03  FILLER            PIC X(95)  VALUE SPACES.
030600*
030700 01  WS-LIN-TRAILER4.
030800     03  FILLER            PIC X(30)  VALUE
030900         'BAJAS GRABADAS                '.
031000     03  TR-BAJAS          PIC Z(06)9.
031100     03  FILLER            PIC X(95)  VALUE SPACES.
031200*
031300 01  WS-LIN-TRAILER5.
031400     03  FILLER            PIC X(30)  VALUE
031500         'NOVEDADES CON ERROR          '.
031600     03  TR-ERRORES        PIC Z(06)9.
031700     03  FILLER            PIC X(95)  VALUE SPACES.
031800*
031900 01  WS-LIN-TRAILER6.
032000     03  FILLER            PIC X(30)  VALUE
032100         'ARCHIVOS BORRADOS (CASCADA)  '.
032200     03  TR-ARC-BORRADOS   PIC Z(06)9.
032300     03  FILLER            PIC X(95)  VALUE SPACES.
032400*
032500 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
032600*
032700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
032800 PROCEDURE DIVISION.
032900*
033000 MAIN-PROGRAM-I.
033100*
033200     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
033300     PERFORM 2000-PROCESO-I        THRU 2000-PROCESO-F
033400                                    UNTIL WS-FIN-NOVEDADES
033500     PERFORM 2900-GRABAR-MAESTRO-I  THRU 2900-GRABAR-MAESTRO-F
033600     PERFORM 3000-BORRAR-ARCHIVOS-I THRU 3000-BORRAR-ARCHIVOS-F
033700                                    UNTIL WS-FIN-ARCHIVOS
033800     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
033900*
034000 MAIN-PROGRAM-F. GOBACK.
034100*
034200*------------------------------------------------------------------
034300 1000-INICIO-I.
034400*
034500     SET WS-NO-FIN-NOVEDADES TO TRUE
034600     SET WS-NO-FIN-USUARIOS  TO TRUE
034700     SET WS-NO-FIN-ARCHIVOS  TO TRUE
034800     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
034900*
035000     OPEN INPUT  ENTRADA-USUARIOS
035100     IF WS-FS-USRIN IS NOT EQUAL '00' THEN
035200        DISPLAY '* ERROR EN OPEN ENTRADA-USUARIOS = ' WS-FS-USRIN
035300        MOVE 9999 TO RETURN-CODE
035400        SET WS-FIN-NOVEDADES TO TRUE
035500        SET WS-FIN-ARCHIVOS  TO TRUE
035600     END-IF
035700*
035800     OPEN INPUT  ENTRADA-NOVEDAD
035900     IF WS-FS-NOVEDAD IS NOT EQUAL '00' THEN
036000        DISPLAY '* ERROR EN OPEN ENTRADA-NOVEDAD = ' WS-FS-NOVEDAD
036100        MOVE 9999 TO RETURN-CODE
036200        SET WS-FIN-NOVEDADES TO TRUE
036300        SET WS-FIN-ARCHIVOS  TO TRUE
036400     END-IF
036500*
036600     OPEN OUTPUT SALIDA-USUARIOS
036700     IF WS-FS-USROUT IS NOT EQUAL '00' THEN
036800        DISPLAY '* ERROR EN OPEN SALIDA-USUARIOS = ' WS-FS-USROUT
036900        MOVE 9999 TO RETURN-CODE
037000        SET WS-FIN-NOVEDADES TO TRUE
037100        SET WS-FIN-ARCHIVOS  TO TRUE
037200     END-IF
037300*
037400     OPEN INPUT  ENTRADA-ARCHIVOS
037500     IF WS-FS-ARCIN IS NOT EQUAL '00' THEN
037600        DISPLAY '* ERROR EN OPEN ENTRADA-ARCHIVOS = ' WS-FS-ARCIN
037700        MOVE 9999 TO RETURN-CODE
037800        SET WS-FIN-NOVEDADES TO TRUE
037900        SET WS-FIN-ARCHIVOS  TO TRUE
038000     END-IF
038100*
038200     OPEN OUTPUT SALIDA-ARCHIVOS
038300     IF WS-FS-ARCOUT IS NOT EQUAL '00' THEN
038400        DISPLAY '* ERROR EN OPEN SALIDA-ARCHIVOS = ' WS-FS-ARCOUT
038500        MOVE 9999 TO RETURN-CODE
038600        SET WS-FIN-NOVEDADES TO TRUE
038700        SET WS-FIN-ARCHIVOS  TO TRUE
038800     END-IF
038900*
039000     OPEN OUTPUT SALIDA-LISTADO
039100     IF WS-FS-LISTADO IS NOT EQUAL '00' THEN
039200        DISPLAY '* ERROR EN OPEN SALIDA-LISTADO = ' WS-FS-LISTADO
039300        MOVE 9999 TO RETURN-CODE
039400        SET WS-FIN-NOVEDADES TO TRUE
039500        SET WS-FIN-ARCHIVOS  TO TRUE
039600     END-IF
039700*
039800     PERFORM 1100-CARGAR-USUARIOS-I THRU 1100-CARGAR-USUARIOS-F
039900                                     UNTIL WS-FIN-USUARIOS
040000     CLOSE ENTRADA-USUARIOS
040100*
040200     IF WS-TU-MAX > ZEROS THEN
040300        MOVE WS-TU-ID(WS-TU-MAX) TO WS-PROX-ID
040400        ADD 1 TO WS-PROX-ID
040500     ELSE
040600        MOVE 1 TO WS-PROX-ID
040700     END-IF
040800*
040900     PERFORM 2600-LEER-NOVEDAD-I THRU 2600-LEER-NOVEDAD-F
041000     PERFORM 3100-LEER-ARCHIVO-I THRU 3100-LEER-ARCHIVO-F.
041100*
041200 1000-INICIO-F. EXIT.
041300*
041400*------------------------------------------------------------------
041500 1100-CARGAR-USUARIOS-I.
041600*
041700     READ ENTRADA-USUARIOS INTO WS-REG-USUARIO
041800     EVALUATE WS-FS-USRIN
041900        WHEN '00'
042000           ADD 1 TO WS-TU-MAX
042100           MOVE USR-ID          TO WS-TU-ID(WS-TU-MAX)
042200           MOVE USR-NOMBRE      TO WS-TU-NOMBRE(WS-TU-MAX)
042300           MOVE USR-EMAIL       TO WS-TU-EMAIL(WS-TU-MAX)
042400           MOVE USR-PASSWORD    TO WS-TU-PASSWORD(WS-TU-MAX)
042500           MOVE USR-FECHA-ALTA  TO WS-TU-FECHA-ALTA(WS-TU-MAX)
042600           SET WS-TU-NO-BORRADO(WS-TU-MAX) TO TRUE
042700        WHEN '10'
042800           SET WS-FIN-USUARIOS TO TRUE
042900        WHEN OTHER
043000           DISPLAY '* ERROR EN LECTURA ENTRADA-USUARIOS = '
043100                                             WS-FS-USRIN
043200           MOVE 9999 TO RETURN-CODE
043300           SET WS-FIN-USUARIOS TO TRUE
043400     END-EVALUATE.
043500*
043600 1100-CARGAR-USUARIOS-F. EXIT.
043700*
043800*------------------------------------------------------------------
043900 2000-PROCESO-I.
044000*
044100     SET WS-NOVEDAD-VALIDA TO TRUE
044200     MOVE SPACES TO WS-STATUS-MOTIVO
044300*
044400     EVALUATE TRUE
044500        WHEN TXN-ES-ALTA
044600           PERFORM 2100-VALIDAR-ALTA-I  THRU 2100-VALIDAR-ALTA-F
044700        WHEN TXN-ES-MODIF
044800           PERFORM 2200-VALIDAR-MODIF-I THRU 2200-VALIDAR-MODIF-F
044900        WHEN TXN-ES-BAJA
045000           PERFORM 2300-VALIDAR-BAJA-I  THRU 2300-VALIDAR-BAJA-F
045100        WHEN OTHER
045200           MOVE 'TIPO DE NOVEDAD INVALIDO' TO WS-STATUS-MOTIVO
045300           SET WS-NOVEDAD-INVALIDA TO TRUE
045400     END-EVALUATE
045500*
045600     IF WS-NOVEDAD-INVALIDA THEN
045700        PERFORM 2500-REGISTRAR-ERROR-I THRU 2500-REGISTRAR-ERROR-F
045800     END-IF
045900*
046000     PERFORM 2600-LEER-NOVEDAD-I THRU 2600-LEER-NOVEDAD-F.
046100*
046200 2000-PROCESO-F. EXIT.
046300*
046400*------------------------------------------------------------------
046500*    R6.1/R6.2/R6.3 - ALTA DE USUARIO.
046600 2100-VALIDAR-ALTA-I.
046700*
046800     PERFORM 2111-LARGO-USERNAME-I THRU 2111-LARGO-USERNAME-F
046900     PERFORM 2121-LARGO-EMAIL-I    THRU 2121-LARGO-EMAIL-F
047000     PERFORM 2131-LARGO-PASSWORD-I THRU 2131-LARGO-PASSWORD-F
047100*
047200     IF WS-USERNAME-LARGO < 3 OR WS-USERNAME-LARGO > 50 THEN
047300        MOVE 'NOMBRE DE USUARIO INVALIDO (3-50)'
047400          TO WS-STATUS-MOTIVO
047500        SET WS-NOVEDAD-INVALIDA TO TRUE
047600     END-IF
047700*
047800     IF WS-NOVEDAD-VALIDA THEN
047900        PERFORM 2150-BUSCAR-POR-USERNAME-I
048000           THRU 2150-BUSCAR-POR-USERNAME-F
048100        IF WS-SE-HALLO THEN
048200           MOVE 'NOMBRE DE USUARIO YA EXISTE' TO WS-STATUS-MOTIVO
048300           SET WS-NOVEDAD-INVALIDA TO TRUE
048400        END-IF
048500     END-IF
048600*
048700     IF WS-NOVEDAD-VALIDA THEN
048800        IF WS-EMAIL-LARGO = 0 THEN
048900           MOVE 'EMAIL INVALIDO' TO WS-STATUS-MOTIVO
049000           SET WS-NOVEDAD-INVALIDA TO TRUE
049100        ELSE
049200           PERFORM 2140-VALIDAR-FORMATO-EMAIL-I
049300              THRU 2140-VALIDAR-FORMATO-EMAIL-F
049400           IF WS-NOVEDAD-INVALIDA THEN
049500              MOVE 'EMAIL INVALIDO' TO WS-STATUS-MOTIVO
049600           END-IF
049700        END-IF
049800     END-IF
049900*
050000     IF WS-NOVEDAD-VALIDA THEN
050100        PERFORM 2160-BUSCAR-POR-EMAIL-I THRU 2160-BUSCAR-POR-EMAIL-F
050200        IF WS-SE-HALLO THEN
050300           MOVE 'EMAIL YA EN USO' TO WS-STATUS-MOTIVO
050400           SET WS-NOVEDAD-INVALIDA TO TRUE
050500        END-IF
050600     END-IF
050700*
050800     IF WS-NOVEDAD-VALIDA THEN
050900        IF WS-PASSWORD-LARGO < 4 OR WS-PASSWORD-LARGO > 100 THEN
051000           MOVE 'PASSWORD INVALIDO (4-100)' TO WS-STATUS-MOTIVO
051100           SET WS-NOVEDAD-INVALIDA TO TRUE
051200        END-IF
051300     END-IF
051400*
051500     IF WS-NOVEDAD-VALIDA THEN
051600        ADD 1 TO WS-TU-MAX
051700        MOVE WS-PROX-ID     TO WS-TU-ID(WS-TU-MAX)
051800        ADD 1 TO WS-PROX-ID
051900        MOVE TXN-USERNAME   TO WS-TU-NOMBRE(WS-TU-MAX)
052000        MOVE TXN-EMAIL      TO WS-TU-EMAIL(WS-TU-MAX)
052100        MOVE TXN-PASSWORD   TO WS-TU-PASSWORD(WS-TU-MAX)
052200        MOVE WS-FECHA-PROCESO-NUM TO WS-TU-FECHA-ALTA(WS-TU-MAX)
052300        SET WS-TU-NO-BORRADO(WS-TU-MAX) TO TRUE
052400        ADD 1 TO WS-NOVEDADES-ALTAS
052500     END-IF.
052600*
052700 2100-VALIDAR-ALTA-F. EXIT.
052800*
052900*------------------------------------------------------------------
053000*    R6.1/R6.2/R6.4/R6.5 - MODIFICACION DE USUARIO.
053100 2200-VALIDAR-MODIF-I.
053200*
053300     PERFORM 2210-BUSCAR-POR-ID-I THRU 2210-BUSCAR-POR-ID-F
053400     IF WS-NO-SE-HALLO THEN
053500        MOVE 'USUARIO NO ENCONTRADO' TO WS-STATUS-MOTIVO
053600        SET WS-NOVEDAD-INVALIDA TO TRUE
053700     ELSE
053800*        SE GUARDA EL INDICE HALLADO PORQUE LAS BUSQUEDAS POR
053900*        NOMBRE/EMAIL QUE SIGUEN RECORREN LA TABLA COMPLETA Y
054000*        PISAN WS-TU-IX.
054100        MOVE WS-TU-IX TO WS-IX-USUARIO
054200     END-IF
054300*
054400     IF WS-NOVEDAD-VALIDA
054500           AND TXN-USERNAME EQUAL SPACES
054600           AND TXN-EMAIL    EQUAL SPACES
054700           AND TXN-PASSWORD EQUAL SPACES THEN
054800        MOVE 'DEBE INFORMAR AL MENOS UN CAMPO' TO WS-STATUS-MOTIVO
054900        SET WS-NOVEDAD-INVALIDA TO TRUE
055000     END-IF
055100*
055200     IF WS-NOVEDAD-VALIDA AND TXN-USERNAME IS NOT EQUAL SPACES THEN
055300        PERFORM 2111-LARGO-USERNAME-I THRU 2111-LARGO-USERNAME-F
055400        IF WS-USERNAME-LARGO < 3 OR WS-USERNAME-LARGO > 50 THEN
055500           MOVE 'NOMBRE DE USUARIO INVALIDO (3-50)'
055600             TO WS-STATUS-MOTIVO
055700           SET WS-NOVEDAD-INVALIDA TO TRUE
055800        ELSE
055900           PERFORM 2150-BUSCAR-POR-USERNAME-I
056000              THRU 2150-BUSCAR-POR-USERNAME-F
056100           IF WS-SE-HALLO AND WS-IX-HALLADO IS NOT EQUAL
056200                                              WS-IX-USUARIO THEN
056300              MOVE 'NOMBRE DE USUARIO YA EXISTE'
056400                TO WS-STATUS-MOTIVO
056500              SET WS-NOVEDAD-INVALIDA TO TRUE
056600           END-IF
056700        END-IF
056800     END-IF
056900*
057000     IF WS-NOVEDAD-VALIDA AND TXN-EMAIL IS NOT EQUAL SPACES THEN
057100        PERFORM 2121-LARGO-EMAIL-I THRU 2121-LARGO-EMAIL-F
057200        PERFORM 2140-VALIDAR-FORMATO-EMAIL-I
057300           THRU 2140-VALIDAR-FORMATO-EMAIL-F
057400        IF WS-NOVEDAD-INVALIDA THEN
057500           MOVE 'EMAIL INVALIDO' TO WS-STATUS-MOTIVO
057600        ELSE
057700           PERFORM 2160-BUSCAR-POR-EMAIL-I
057800              THRU 2160-BUSCAR-POR-EMAIL-F
057900           IF WS-SE-HALLO AND WS-IX-HALLADO IS NOT EQUAL
058000                                              WS-IX-USUARIO THEN
058100              MOVE 'EMAIL YA EN USO' TO WS-STATUS-MOTIVO
058200              SET WS-NOVEDAD-INVALIDA TO TRUE
058300           END-IF
058400        END-IF
058500     END-IF
058600*
058700     IF WS-NOVEDAD-VALIDA AND TXN-PASSWORD IS NOT EQUAL SPACES THEN
058800        PERFORM 2131-LARGO-PASSWORD-I THRU 2131-LARGO-PASSWORD-F
058900        IF WS-PASSWORD-LARGO < 4 OR WS-PASSWORD-LARGO > 100 THEN
059000           MOVE 'PASSWORD INVALIDO (4-100)' TO WS-STATUS-MOTIVO
059100           SET WS-NOVEDAD-INVALIDA TO TRUE
059200        END-IF
059300     END-IF
059400*
059500     IF WS-NOVEDAD-VALIDA THEN
059600        IF TXN-USERNAME IS NOT EQUAL SPACES THEN
059700           MOVE TXN-USERNAME TO WS-TU-NOMBRE(WS-IX-USUARIO)
059800        END-IF
059900        IF TXN-EMAIL IS NOT EQUAL SPACES THEN
060000           MOVE TXN-EMAIL    TO WS-TU-EMAIL(WS-IX-USUARIO)
060100        END-IF
060200        IF TXN-PASSWORD IS NOT EQUAL SPACES THEN
060300           MOVE TXN-PASSWORD TO WS-TU-PASSWORD(WS-IX-USUARIO)
060400        END-IF
060500        ADD 1 TO WS-NOVEDADES-MODIF
060600     END-IF.
060700*
060800 2200-VALIDAR-MODIF-F. EXIT.
060900*
061000*------------------------------------------------------------------
061100*    R6.6 - BAJA DE USUARIO.  LA CASCADA SOBRE EL MAESTRO DE
061200*    ARCHIVOS SE RESUELVE MAS ADELANTE, DE UNA SOLA VEZ PARA
061300*    TODAS LAS BAJAS DE LA CORRIDA, EN 3000-BORRAR-ARCHIVOS-I.
061400 2300-VALIDAR-BAJA-I.
061500*
061600     PERFORM 2210-BUSCAR-POR-ID-I THRU 2210-BUSCAR-POR-ID-F
061700     IF WS-NO-SE-HALLO THEN
061800        MOVE 'USUARIO NO ENCONTRADO' TO WS-STATUS-MOTIVO
061900        SET WS-NOVEDAD-INVALIDA TO TRUE
062000     ELSE
062100        MOVE WS-TU-IX TO WS-IX-USUARIO
062200        IF WS-TU-PASSWORD(WS-IX-USUARIO) IS NOT EQUAL
062300                             TXN-PASSWORD(1:20) THEN
062400           MOVE 'PASSWORD INCORRECTO' TO WS-STATUS-MOTIVO
062500           SET WS-NOVEDAD-INVALIDA TO TRUE
062600        END-IF
062700     END-IF
062800*
062900     IF WS-NOVEDAD-VALIDA THEN
063000        SET WS-TU-ESTA-BORRADO(WS-IX-USUARIO) TO TRUE
063100        ADD 1 TO WS-NOVEDADES-BAJAS
063200     END-IF.
063300*
063400 2300-VALIDAR-BAJA-F. EXIT.
063500*
063600*------------------------------------------------------------------
063700 2111-LARGO-USERNAME-I.
063800*
063900     MOVE 50 TO WS-P
064000     MOVE ZEROS TO WS-USERNAME-LARGO
064100     PERFORM 2112-PROBAR-CHAR-USERNAME-I
064200        THRU 2112-PROBAR-CHAR-USERNAME-F
064300        UNTIL WS-P = 0 OR WS-USERNAME-LARGO > 0.
064400*
064500 2111-LARGO-USERNAME-F. EXIT.
064600*
064700*------------------------------------------------------------------
064800 2112-PROBAR-CHAR-USERNAME-I.
064900*
065000     IF TXN-USERNAME(WS-P:1) IS NOT EQUAL SPACE THEN
065100        MOVE WS-P TO WS-USERNAME-LARGO
065200     ELSE
065300        SUBTRACT 1 FROM WS-P
065400     END-IF.
065500*
065600 2112-PROBAR-CHAR-USERNAME-F. EXIT.
065700*
065800*------------------------------------------------------------------
065900 2121-LARGO-EMAIL-I.
066000*
066100     MOVE 60 TO WS-P
066200     MOVE ZEROS TO WS-EMAIL-LARGO
066300     PERFORM 2122-PROBAR-CHAR-EMAIL-I
066400        THRU 2122-PROBAR-CHAR-EMAIL-F
066500        UNTIL WS-P = 0 OR WS-EMAIL-LARGO > 0.
066600*
066700 2121-LARGO-EMAIL-F. EXIT.
066800*
066900*------------------------------------------------------------------
067000 2122-PROBAR-CHAR-EMAIL-I.
067100*
067200     IF TXN-EMAIL(WS-P:1) IS NOT EQUAL SPACE THEN
067300        MOVE WS-P TO WS-EMAIL-LARGO
067400     ELSE
067500        SUBTRACT 1 FROM WS-P
067600     END-IF.
067700*
067800 2122-PROBAR-CHAR-EMAIL-F. EXIT.
067900*
068000*------------------------------------------------------------------
068100 2131-LARGO-PASSWORD-I.
068200*
068300     MOVE 100 TO WS-P
068400     MOVE ZEROS TO WS-PASSWORD-LARGO
068500     PERFORM 2132-PROBAR-CHAR-PASSWORD-I
068600        THRU 2132-PROBAR-CHAR-PASSWORD-F
068700        UNTIL WS-P = 0 OR WS-PASSWORD-LARGO > 0.
068800*
068900 2131-LARGO-PASSWORD-F. EXIT.
069000*
069100*------------------------------------------------------------------
069200 2132-PROBAR-CHAR-PASSWORD-I.
069300*
069400     IF TXN-PASSWORD(WS-P:1) IS NOT EQUAL SPACE THEN
069500        MOVE WS-P TO WS-PASSWORD-LARGO
069600     ELSE
069700        SUBTRACT 1 FROM WS-P
069800     END-IF.
069900*
070000 2132-PROBAR-CHAR-PASSWORD-F. EXIT.
070100*
070200*------------------------------------------------------------------
070300*    R6.2 - AL MENOS UN CARACTER ANTES Y DESPUES DE LA ARROBA,
070400*    Y UN PUNTO DENTRO DE LA PARTE DE DOMINIO.
070500 2140-VALIDAR-FORMATO-EMAIL-I.
070600*
070700     SET WS-NOVEDAD-VALIDA TO TRUE
070800     MOVE ZEROS TO WS-POS-AT
070900     MOVE 1 TO WS-P
071000     PERFORM 2141-BUSCAR-ARROBA-I THRU 2141-BUSCAR-ARROBA-F
071100        UNTIL WS-P > WS-EMAIL-LARGO OR WS-POS-AT > 0
071200*
071300     IF WS-POS-AT = 0
071400           OR WS-POS-AT = 1
071500           OR WS-POS-AT = WS-EMAIL-LARGO THEN
071600        SET WS-NOVEDAD-INVALIDA TO TRUE
071700     ELSE
071800        SET WS-NO-SE-HALLO TO TRUE
071900        MOVE WS-POS-AT TO WS-P
072000        PERFORM 2142-BUSCAR-PUNTO-I THRU 2142-BUSCAR-PUNTO-F
072100           UNTIL WS-P > WS-EMAIL-LARGO OR WS-SE-HALLO
072200        IF WS-NO-SE-HALLO THEN
072300           SET WS-NOVEDAD-INVALIDA TO TRUE
072400        END-IF
072500     END-IF.
072600*
072700 2140-VALIDAR-FORMATO-EMAIL-F. EXIT.
072800*
072900*------------------------------------------------------------------
073000 2141-BUSCAR-ARROBA-I.
073100*
073200     IF TXN-EMAIL(WS-P:1) EQUAL '@' THEN
073300        MOVE WS-P TO WS-POS-AT
073400     ELSE
073500        ADD 1 TO WS-P
073600     END-IF.
073700*
073800 2141-BUSCAR-ARROBA-F. EXIT.
073900*
074000*------------------------------------------------------------------
074100 2142-BUSCAR-PUNTO-I.
074200*
074300     IF TXN-EMAIL(WS-P:1) EQUAL '.' THEN
074400        SET WS-SE-HALLO TO TRUE
074500     ELSE
074600        ADD 1 TO WS-P
074700     END-IF.
074800*
074900 2142-BUSCAR-PUNTO-F. EXIT.
075000*
075100*------------------------------------------------------------------
075200 2150-BUSCAR-POR-USERNAME-I.
075300*
075400     SET WS-NO-SE-HALLO TO TRUE
075500     MOVE ZEROS TO WS-IX-HALLADO
075600     MOVE 1 TO WS-TU-IX
075700     PERFORM 2151-PROBAR-USERNAME-I THRU 2151-PROBAR-USERNAME-F
075800        UNTIL WS-TU-IX > WS-TU-MAX.
075900*
076000 2150-BUSCAR-POR-USERNAME-F. EXIT.
076100*
076200*------------------------------------------------------------------
076300 2151-PROBAR-USERNAME-I.
076400*
076500     IF WS-TU-NO-BORRADO(WS-TU-IX)
076600           AND WS-TU-NOMBRE(WS-TU-IX) EQUAL TXN-USERNAME THEN
076700        SET WS-SE-HALLO TO TRUE
076800        MOVE WS-TU-IX TO WS-IX-HALLADO
076900     END-IF
077000     SET WS-TU-IX UP BY 1.
077100*
077200 2151-PROBAR-USERNAME-F. EXIT.
077300*
077400*------------------------------------------------------------------
077500 2160-BUSCAR-POR-EMAIL-I.
077600*
077700     SET WS-NO-SE-HALLO TO TRUE
077800     MOVE ZEROS TO WS-IX-HALLADO
077900     MOVE 1 TO WS-TU-IX
078000     PERFORM 2161-PROBAR-EMAIL-I THRU 2161-PROBAR-EMAIL-F
078100        UNTIL WS-TU-IX > WS-TU-MAX.
078200*
078300 2160-BUSCAR-POR-EMAIL-F. EXIT.
078400*
078500*------------------------------------------------------------------
078600 2161-PROBAR-EMAIL-I.
078700*
078800     IF WS-TU-NO-BORRADO(WS-TU-IX)
078900           AND WS-TU-EMAIL(WS-TU-IX) EQUAL TXN-EMAIL THEN
079000        SET WS-SE-HALLO TO TRUE
079100        MOVE WS-TU-IX TO WS-IX-HALLADO
079200     END-IF
079300     SET WS-TU-IX UP BY 1.
079400*
079500 2161-PROBAR-EMAIL-F. EXIT.
079600*
079700*------------------------------------------------------------------
079800*    LA TABLA ESTA ORDENADA ASCENDENTE POR WS-TU-ID (ALTAS
079900*    AGREGADAS CON CLAVE CRECIENTE, BAJAS SOLO MARCAN EL
080000*    REGISTRO), ASI QUE LA BUSQUEDA POR CLAVE SE HACE CON
080100*    SEARCH ALL EN LUGAR DE RECORRER TODA LA TABLA.
080200 2210-BUSCAR-POR-ID-I.
080300*
080400     SET WS-NO-SE-HALLO TO TRUE
080500     SET WS-TU-IX TO 1
080600     SEARCH ALL WS-TU-ENTRADA
080700        AT END
080800           SET WS-NO-SE-HALLO TO TRUE
080900        WHEN WS-TU-ID(WS-TU-IX) EQUAL TXN-USER-ID
081000              AND WS-TU-NO-BORRADO(WS-TU-IX)
081100           SET WS-SE-HALLO TO TRUE
081200     END-SEARCH.
081300*
081400 2210-BUSCAR-POR-ID-F. EXIT.
081500*
081600*------------------------------------------------------------------
081700 2500-REGISTRAR-ERROR-I.
081800*
081900     IF WS-ES-PRIMER-ERROR THEN
082000        SET WS-NO-ES-PRIMER-ERROR TO TRUE
082100        WRITE REG-LISTADO FROM WS-LIN-TITULO
082200        WRITE REG-LISTADO FROM WS-LIN-SUBTITULO
082300        WRITE REG-LISTADO FROM WS-LIN-SEPARADOR
082400     END-IF
082500*
082600     MOVE SPACES           TO WS-LIN-DETALLE
082700     MOVE TXN-TIPO         TO DET-TIPO
082800     MOVE TXN-USER-ID      TO DET-USER-ID
082900     MOVE WS-STATUS-MOTIVO TO DET-MOTIVO
083000     WRITE REG-LISTADO FROM WS-LIN-DETALLE
083100*
083200     ADD 1 TO WS-NOVEDADES-ERRORES.
083300*
083400 2500-REGISTRAR-ERROR-F. EXIT.
083500*
083600*------------------------------------------------------------------
083700 2600-LEER-NOVEDAD-I.
083800*
083900     READ ENTRADA-NOVEDAD INTO WS-REG-NOVEDAD
084000     EVALUATE WS-FS-NOVEDAD
084100        WHEN '00'
084200           ADD 1 TO WS-NOVEDADES-LEIDAS
084300        WHEN '10'
084400           SET WS-FIN-NOVEDADES TO TRUE
084500        WHEN OTHER
084600           DISPLAY '* ERROR EN LECTURA ENTRADA-NOVEDAD = '
084700                                             WS-FS-NOVEDAD
084800           MOVE 9999 TO RETURN-CODE
084900           SET WS-FIN-NOVEDADES TO TRUE
085000     END-EVALUATE.
085100*
085200 2600-LEER-NOVEDAD-F. EXIT.
085300*
085400*------------------------------------------------------------------
085500*    REGRABA EL MAESTRO COMPLETO, OMITIENDO LOS USUARIOS DADOS
085600*    DE BAJA EN ESTA CORRIDA.
085700 2900-GRABAR-MAESTRO-I.
085800*
085900     MOVE 1 TO WS-TU-IX
086000     PERFORM 2910-GRABAR-USUARIO-I THRU 2910-GRABAR-USUARIO-F
086100        UNTIL WS-TU-IX > WS-TU-MAX.
086200*
086300 2900-GRABAR-MAESTRO-F. EXIT.
086400*
086500*------------------------------------------------------------------
086600 2910-GRABAR-USUARIO-I.
086700*
086800     IF WS-TU-NO-BORRADO(WS-TU-IX) THEN
086900        MOVE SPACES                    TO WS-REG-USUARIO-NUEVO
087000        MOVE WS-TU-ID(WS-TU-IX)         TO USN-ID
087100        MOVE WS-TU-NOMBRE(WS-TU-IX)     TO USN-NOMBRE
087200        MOVE WS-TU-EMAIL(WS-TU-IX)      TO USN-EMAIL
087300        MOVE WS-TU-PASSWORD(WS-TU-IX)   TO USN-PASSWORD
087400        MOVE WS-TU-FECHA-ALTA(WS-TU-IX) TO USN-FECHA-ALTA
087500        WRITE WS-REG-USUARIO-NUEVO
087600        ADD 1 TO WS-USUARIOS-GRABADOS
087700     END-IF
087800     SET WS-TU-IX UP BY 1.
087900*
088000 2910-GRABAR-USUARIO-F. EXIT.
088100*
088200*------------------------------------------------------------------
088300*    CASCADA DE LA BAJA DE USUARIO SOBRE EL MAESTRO DE ARCHIVOS:
088400*    SE LEE ENTRADA-ARCHIVOS (MAESTRO VIEJO) DE PUNTA A PUNTA Y,
088500*    POR CADA REGISTRO, SE BUSCA AL PROPIETARIO EN LA TABLA DE
088600*    USUARIOS YA ACTUALIZADA; SI EL PROPIETARIO QUEDO MARCADO
088700*    WS-TU-ESTA-BORRADO EN ESTA CORRIDA, EL ARCHIVO NO PASA AL
088800*    NUEVO MAESTRO Y SE AVISA A LA BITACORA CON UN EVENTO
088900*    DELETED (MISMO CIRCUITO QUE 2400-VALIDAR-Y-BORRAR-I DE
089000*    PGMDELFL); EN CASO CONTRARIO EL REGISTRO PASA SIN CAMBIOS.
089100 3000-BORRAR-ARCHIVOS-I.
089200*
089300     PERFORM 3050-BUSCAR-OWNER-BORRADO-I
089400        THRU 3050-BUSCAR-OWNER-BORRADO-F
089500     IF WS-OWNER-ESTA-BORRADO THEN
089600        MOVE SPACES              TO WS-COMUNICACION-EVENTO
089700        MOVE 'DELETED    '       TO LK-EV-TIPO
089800        MOVE ARC-FILE-ID         TO LK-EV-FILE-ID
089900        SET LK-EV-ARCHIVO-EXISTE TO TRUE
090000        CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
090100        IF UPSI-0 THEN
090200           DISPLAY '* PGMUSRVL TRAZA: ' WS-COMUNICACION-EVENTO
090300        END-IF
090400        ADD 1 TO WS-ARCHIVOS-BORRADOS
090500     ELSE
090600        MOVE WS-REG-ARCHIVO TO WS-REG-ARCHIVO-NUEVO
090700        WRITE WS-REG-ARCHIVO-NUEVO
090800        ADD 1 TO WS-ARCHIVOS-GRABADOS
090900     END-IF
091000     PERFORM 3100-LEER-ARCHIVO-I THRU 3100-LEER-ARCHIVO-F.
091100*
091200 3000-BORRAR-ARCHIVOS-F. EXIT.
091300*
091400*------------------------------------------------------------------
091500 3050-BUSCAR-OWNER-BORRADO-I.
091600*
091700     SET WS-OWNER-NO-BORRADO TO TRUE
091800     SET WS-TU-IX TO 1
091900     SEARCH ALL WS-TU-ENTRADA
092000        AT END
092100           CONTINUE
092200        WHEN WS-TU-ID(WS-TU-IX) EQUAL ARC-OWNER-ID
092300           IF WS-TU-ESTA-BORRADO(WS-TU-IX) THEN
092400              SET WS-OWNER-ESTA-BORRADO TO TRUE
092500           END-IF
092600     END-SEARCH.
092700*
092800 3050-BUSCAR-OWNER-BORRADO-F. EXIT.
092900*
093000*------------------------------------------------------------------
093100 3100-LEER-ARCHIVO-I.
093200*
093300     READ ENTRADA-ARCHIVOS INTO WS-REG-ARCHIVO
093400     EVALUATE WS-FS-ARCIN
093500        WHEN '00'
093600           ADD 1 TO WS-ARCHIVOS-LEIDOS
093700        WHEN '10'
093800           SET WS-FIN-ARCHIVOS TO TRUE
093900        WHEN OTHER
094000           DISPLAY '* ERROR EN LECTURA ENTRADA-ARCHIVOS = '
094100                                              WS-FS-ARCIN
094200           MOVE 9999 TO RETURN-CODE
094300           SET WS-FIN-ARCHIVOS TO TRUE
094400     END-EVALUATE.
094500*
094600 3100-LEER-ARCHIVO-F. EXIT.
094700*
094800*------------------------------------------------------------------
094900 9999-FINAL-I.
095000*
095100     MOVE SPACES              TO WS-LIN-TRAILER
095200     MOVE WS-NOVEDADES-LEIDAS TO TR-LEIDAS
095300     WRITE REG-LISTADO FROM WS-LIN-TRAILER
095400     MOVE SPACES              TO WS-LIN-TRAILER2
095500     MOVE WS-NOVEDADES-ALTAS  TO TR-ALTAS
095600     WRITE REG-LISTADO FROM WS-LIN-TRAILER2
095700     MOVE SPACES              TO WS-LIN-TRAILER3
095800     MOVE WS-NOVEDADES-MODIF  TO TR-MODIF
095900     WRITE REG-LISTADO FROM WS-LIN-TRAILER3
096000     MOVE SPACES              TO WS-LIN-TRAILER4
096100     MOVE WS-NOVEDADES-BAJAS  TO TR-BAJAS
096200     WRITE REG-LISTADO FROM WS-LIN-TRAILER4
096300     MOVE SPACES               TO WS-LIN-TRAILER5
096400     MOVE WS-NOVEDADES-ERRORES TO TR-ERRORES
096500     WRITE REG-LISTADO FROM WS-LIN-TRAILER5
096600     MOVE SPACES               TO WS-LIN-TRAILER6
096700     MOVE WS-ARCHIVOS-BORRADOS TO TR-ARC-BORRADOS
096800     WRITE REG-LISTADO FROM WS-LIN-TRAILER6
096900*
097000     CLOSE ENTRADA-NOVEDAD SALIDA-USUARIOS
097100           ENTRADA-ARCHIVOS SALIDA-ARCHIVOS SALIDA-LISTADO
097200*
097300     DISPLAY ' '
097400     DISPLAY '* PGMUSRVL - NOVEDADES LEIDAS   = '
097500                                            WS-NOVEDADES-LEIDAS
097600     DISPLAY '* PGMUSRVL - ALTAS GRABADAS     = '
097700                                            WS-NOVEDADES-ALTAS
097800     DISPLAY '* PGMUSRVL - MODIFIC. GRABADAS  = '
097900                                            WS-NOVEDADES-MODIF
098000     DISPLAY '* PGMUSRVL - BAJAS GRABADAS     = '
098100                                            WS-NOVEDADES-BAJAS
098200     DISPLAY '* PGMUSRVL - NOVEDADES CON ERROR= '
098300                                            WS-NOVEDADES-ERRORES
098400     DISPLAY '* PGMUSRVL - USUARIOS EN MAESTRO= '
098500                                            WS-USUARIOS-GRABADOS
098600     DISPLAY '* PGMUSRVL - ARCHIVOS LEIDOS    = '
098700                                            WS-ARCHIVOS-LEIDOS
098800     DISPLAY '* PGMUSRVL - ARCHIVOS EN MAESTRO= '
098900                                            WS-ARCHIVOS-GRABADOS
099000     DISPLAY '* PGMUSRVL - ARCHIVOS BORRADOS  = '
099100                                            WS-ARCHIVOS-BORRADOS.
099200*
099300 9999-FINAL-F. EXIT.
