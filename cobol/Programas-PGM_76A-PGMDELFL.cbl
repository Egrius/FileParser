000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMDELFL.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  05/06/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    BAJA DE ARCHIVOS SUBIDOS (REGENERACION DEL MAESTRO)       *
001100*    ===================================================      *
001200*    APAREA EL MAESTRO DE ARCHIVOS (FILE-MASTER), YA ORDENADO  *
001300*    POR CLAVE DE ARCHIVO, CONTRA UN ARCHIVO DE PEDIDOS DE     *
001400*    BAJA (USUARIO, ARCHIVO, PASSWORD), TAMBIEN ORDENADO POR   *
001500*    CLAVE DE ARCHIVO, Y GENERA EL NUEVO MAESTRO OMITIENDO     *
001600*    LOS REGISTROS DADOS DE BAJA.                              *
001700*                                                              *
001800*    UN PEDIDO SE RECHAZA (EL REGISTRO QUEDA EN EL NUEVO       *
001900*    MAESTRO SIN CAMBIOS) CUANDO:                              *
002000*       - EL USUARIO NO EXISTE EN EL MAESTRO DE USUARIOS       *
002100*       - EL ARCHIVO PEDIDO NO EXISTE EN EL MAESTRO            *
002200*       - EL ARCHIVO NO PERTENECE AL USUARIO (OWNER-ID)        *
002300*       - EL PASSWORD NO COINCIDE CON EL DEL USUARIO           *
002400*    LOS PEDIDOS RECHAZADOS SE DETALLAN EN UN LISTADO; LOS     *
002500*    ACEPTADOS SE AVISAN A LA BITACORA CON UN EVENTO DELETED.  *
002600*                                                              *
002700*    NOTA: LAS ESTADISTICAS, ANALISIS Y COINCIDENCIAS YA       *
002800*    GRABADAS DE UN ARCHIVO DADO DE BAJA NO SE REGENERAN NI    *
002900*    SE BORRAN DE LOS LISTADOS DE CORRIDAS ANTERIORES; COMO    *
003000*    ESOS TRES LISTADOS SALEN DEL MAESTRO DE ARCHIVOS EN CADA  *
003100*    CORRIDA, EL ARCHIVO BORRADO SIMPLEMENTE DEJA DE APARECER  *
003200*    DESDE LA PROXIMA CORRIDA DE PGMINGST/PGMANLIS/PGMMATCH.   *
003300***************************************************************
003400*    HISTORIAL DE MODIFICACIONES
003500*    FECHA       AUTOR    PEDIDO     DESCRIPCION
003600*    ----------  -------  ---------  ---------------------------
003700*    05/06/1991  RBOUZAS  INI-0005   VERSION INICIAL
003800*    02/05/1994  RBOUZAS  PED-0267   SE AGREGA VALIDACION DE
003900*                                    PASSWORD (ANTES SOLO OWNER)
004000*    09/09/1998  MCOSTA   Y2K-0009   FECHA DE PROCESO A 4
004100*                                    DIGITOS DE ANIO
004200*    18/03/2002  JPENA    PED-0472   SE AGREGA EL AVISO A LA
004300*                                    BITACORA (CALL PGMEVLOG)
004400***************************************************************
004500*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800*
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     UPSI-0 OFF.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT USUARIOS         ASSIGN DDUSRMST
005600     FILE STATUS IS WS-FS-USUARIOS.
005700*
005800     SELECT ENTRADA-ARCHIVOS ASSIGN DDFILMST
005900     FILE STATUS IS WS-FS-ARCHIVOS.
006000*
006100     SELECT ENTRADA-BORRADOS ASSIGN DDBORRAR
006200     FILE STATUS IS WS-FS-BORRADOS.
006300*
006400     SELECT SALIDA-ARCHIVOS  ASSIGN DDFILMSO
006500     FILE STATUS IS WS-FS-SALMAE.
006600*
006700     SELECT SALIDA-LISTADO   ASSIGN DDLISTA
006800     FILE STATUS IS WS-FS-LISTADO.
006900*
007000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 FD  USUARIOS
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700*    COPY PGM_60A-CP-USRREC.
007800 01  WS-REG-USUARIO.
007900     03  USR-ID              PIC 9(08)    VALUE ZEROS.
008000     03  USR-NOMBRE          PIC X(50)    VALUE SPACES.
008100     03  USR-EMAIL           PIC X(60)    VALUE SPACES.
008200     03  USR-PASSWORD        PIC X(20)    VALUE SPACES.
008300     03  USR-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
008400     03  FILLER              PIC X(04)    VALUE SPACES.
008500*
008600 FD  ENTRADA-ARCHIVOS
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900*    COPY PGM_61A-CP-FILREC.
009000 01  WS-REG-ARCHIVO.
009100     03  ARC-FILE-ID         PIC 9(08)    VALUE ZEROS.
009200     03  ARC-OWNER-ID        PIC 9(08)    VALUE ZEROS.
009300     03  ARC-NOMBRE          PIC X(40)    VALUE SPACES.
009400     03  ARC-UPLOAD-TS       PIC X(26)    VALUE SPACES.
009500     03  ARC-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
009600     03  FILLER              PIC X(04)    VALUE SPACES.
009700*
009800 FD  ENTRADA-BORRADOS
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100*    LAYOUT PEDIDO DE BAJA DE ARCHIVO - LARGO 40 BYTES
010200 01  WS-REG-BORRADO.
010300     03  BOR-USER-ID         PIC 9(08)    VALUE ZEROS.
010400     03  BOR-FILE-ID         PIC 9(08)    VALUE ZEROS.
010500     03  BOR-PASSWORD        PIC X(20)    VALUE SPACES.
010600     03  FILLER              PIC X(04)    VALUE SPACES.
010700*
010800 01  WS-REG-BORRADO-ALT REDEFINES WS-REG-BORRADO PIC X(40).
010900*
011000 FD  SALIDA-ARCHIVOS
011100     BLOCK CONTAINS 0 RECORDS
011200     RECORDING MODE IS F.
011300*    COPY PGM_61A-CP-FILREC.
011400 01  WS-REG-ARCHIVO-NUEVO.
011500     03  ARN-FILE-ID         PIC 9(08)    VALUE ZEROS.
011600     03  ARN-OWNER-ID        PIC 9(08)    VALUE ZEROS.
011700     03  ARN-NOMBRE          PIC X(40)    VALUE SPACES.
011800     03  ARN-UPLOAD-TS       PIC X(26)    VALUE SPACES.
011900     03  ARN-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
012000     03  FILLER              PIC X(04)    VALUE SPACES.
012100*
012200 FD  SALIDA-LISTADO
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORDING MODE IS F.
012500 01  REG-LISTADO             PIC X(132).
012600*
012700 WORKING-STORAGE SECTION.
012800*=======================*
012900*
013000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
013100*
013200*----------- ARCHIVOS --------------------------------------------
013300 77  WS-FS-USUARIOS           PIC XX       VALUE SPACES.
013400 77  WS-FS-ARCHIVOS           PIC XX       VALUE SPACES.
013500 77  WS-FS-BORRADOS           PIC XX       VALUE SPACES.
013600 77  WS-FS-SALMAE             PIC XX       VALUE SPACES.
013700 77  WS-FS-LISTADO            PIC XX       VALUE SPACES.
013800*
013900 77  WS-STATUS-ARCH-FIN       PIC X        VALUE 'N'.
014000     88  WS-FIN-ARCHIVOS                VALUE 'Y'.
014100     88  WS-NO-FIN-ARCHIVOS             VALUE 'N'.
014200 77  WS-STATUS-BOR-FIN        PIC X        VALUE 'N'.
014300     88  WS-FIN-BORRADOS                VALUE 'Y'.
014400     88  WS-NO-FIN-BORRADOS              VALUE 'N'.
014500 77  WS-STATUS-USR-FIN        PIC X        VALUE 'N'.
014600     88  WS-FIN-USUARIOS                VALUE 'Y'.
014700     88  WS-NO-FIN-USUARIOS              VALUE 'N'.
014800 77  WS-STATUS-USR-HALLADO    PIC X        VALUE 'N'.
014900     88  WS-USUARIO-ENCONTRADO           VALUE 'Y'.
015000     88  WS-USUARIO-NO-ENCONTRADO        VALUE 'N'.
015100 77  WS-STATUS-PRIMER-ERROR   PIC X        VALUE 'S'.
015200     88  WS-ES-PRIMER-ERROR              VALUE 'S'.
015300     88  WS-NO-ES-PRIMER-ERROR           VALUE 'N'.
015400*
015500*----------- TABLA DE USUARIOS (CARGADA EN MEMORIA) ---------------
015600 77  WS-TU-MAX                 PIC 9(04) COMP   VALUE ZEROS.
015700 01  WS-TAB-USUARIO.
015800     03  WS-TU-ENTRADA OCCURS 1 TO 2000 TIMES
015900         DEPENDING ON WS-TU-MAX
016000         ASCENDING KEY IS WS-TU-ID
016100         INDEXED BY WS-TU-IX.
016200         05  WS-TU-ID         PIC 9(08).
016300         05  WS-TU-PASSWORD   PIC X(20).
016400*
016500 01  WS-TAB-USUARIO-ALT REDEFINES WS-TAB-USUARIO.
016600     03  FILLER               PIC X(28) OCCURS 2000 TIMES.
016700*
016800*----------- APEO MAESTRO / PEDIDOS DE BAJA ------------------------
016900 77  WS-USR-ID-ACTUAL          PIC 9(08) COMP VALUE ZEROS.
017000 77  WS-STATUS-MOTIVO          PIC X(40)      VALUE SPACES.
017100 77  WS-STATUS-RECHAZO         PIC X          VALUE 'N'.
017200     88  WS-PEDIDO-RECHAZADO              VALUE 'Y'.
017300     88  WS-PEDIDO-ACEPTADO               VALUE 'N'.
017400*
017500*----------- CONTADORES -------------------------------------------
017600 77  WS-MAESTROS-LEIDOS        PIC 9(07) COMP   VALUE ZEROS.
017700 77  WS-MAESTROS-GRABADOS      PIC 9(07) COMP   VALUE ZEROS.
017800 77  WS-PEDIDOS-LEIDOS         PIC 9(07) COMP   VALUE ZEROS.
017900 77  WS-PEDIDOS-ACEPTADOS      PIC 9(07) COMP   VALUE ZEROS.
018000 77  WS-PEDIDOS-RECHAZADOS     PIC 9(07) COMP   VALUE ZEROS.
018100*
018200*----------- FECHA DE PROCESO --------------------------------------
018300 01  WS-FECHA-PROCESO.
018400     03  WS-FECHA-AA           PIC 9(04)        VALUE ZEROS.
018500     03  WS-FECHA-MM           PIC 9(02)        VALUE ZEROS.
018600     03  WS-FECHA-DD           PIC 9(02)        VALUE ZEROS.
018700*
018800 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO PIC 9(08).
018900*
019000*----------- LINEAS DE LISTADO --------------------------------------
019100 01  WS-LIN-TITULO.
019200     03  FILLER            PIC X(45)  VALUE
019300         'PEDIDOS DE BAJA RECHAZADOS - DETALLE DE ERROR'.
019400     03  FILLER            PIC X(87)  VALUE SPACES.
019500*
019600 01  WS-LIN-SUBTITULO.
019700     03  FILLER            PIC X(03)  VALUE ' | '.
019800     03  FILLER            PIC X(08)  VALUE 'USUARIO '.
019900     03  FILLER            PIC X(03)  VALUE ' | '.
020000     03  FILLER            PIC X(08)  VALUE 'ARCHIVO '.
020100     03  FILLER            PIC X(03)  VALUE ' | '.
020200     03  FILLER            PIC X(35)  VALUE 'MOTIVO DEL RECHAZO'.
020300     03  FILLER            PIC X(72)  VALUE SPACES.
020400*
020500 01  WS-LIN-SEPARADOR         PIC X(132)  VALUE ALL '-'.
020600*
020700 01  WS-LIN-DETALLE.
020800     03  FILLER            PIC X(03)  VALUE ' | '.
020900     03  DET-USER-ID       PIC Z(07)9.
021000     03  FILLER            PIC X(03)  VALUE ' | '.
021100     03  DET-FILE-ID       PIC Z(07)9.
021200     03  FILLER            PIC X(03)  VALUE ' | '.
021300     03  DET-MOTIVO        PIC X(40).
021400     03  FILLER            PIC X(67)  VALUE SPACES.
021500*
021600 01  WS-LIN-TRAILER.
021700     03  FILLER            PIC X(30)  VALUE
021800         'PEDIDOS DE BAJA LEIDOS       '.
021900     03  TR-LEIDOS         PIC Z(06)9.
022000     03  FILLER            PIC X(95)  VALUE SPACES.
022100*
022200 01  WS-LIN-TRAILER2.
022300     03  FILLER            PIC X(30)  VALUE
022400         'PEDIDOS ACEPTADOS            '.
022500     03  TR-ACEPTADOS      PIC Z(06)9.
022600     03  FILLER            PIC X(95)  VALUE SPACES.
022700*
022800 01  WS-LIN-TRAILER3.
022900     03  FILLER            PIC X(30)  VALUE
023000         'PEDIDOS RECHAZADOS           '.
023100     03  TR-RECHAZADOS     PIC Z(06)9.
023200     03  FILLER            PIC X(95)  VALUE SPACES.
023300*
023400*----------- LINKAGE PARA PGMEVLOG (COPIA LOCAL) --------------------
023500*    COPY PGM_64A-CP-EVTLK.
023600 01  WS-COMUNICACION-EVENTO.
023700     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
023800     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
023900     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
024000         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
024100         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
024200     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
024300         88  LK-EV-RC-OK             VALUE 00.
024400         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
024500         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
024600     03  FILLER              PIC X(08)    VALUE SPACES.
024700*
024800 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
024900*
025000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025100 PROCEDURE DIVISION.
025200*
025300 MAIN-PROGRAM-I.
025400*
025500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
025600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
025700                   UNTIL WS-FIN-ARCHIVOS AND WS-FIN-BORRADOS
025800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
025900*
026000 MAIN-PROGRAM-F. GOBACK.
026100*
026200*------------------------------------------------------------------
026300 1000-INICIO-I.
026400*
026500     SET WS-NO-FIN-ARCHIVOS  TO TRUE
026600     SET WS-NO-FIN-BORRADOS  TO TRUE
026700     SET WS-NO-FIN-USUARIOS  TO TRUE
026800     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
026900*
027000     OPEN INPUT  USUARIOS
027100     IF WS-FS-USUARIOS IS NOT EQUAL '00' THEN
027200        DISPLAY '* ERROR EN OPEN USUARIOS = ' WS-FS-USUARIOS
027300        MOVE 9999 TO RETURN-CODE
027400        SET WS-FIN-ARCHIVOS TO TRUE
027500        SET WS-FIN-BORRADOS TO TRUE
027600     END-IF
027700*
027800     OPEN INPUT  ENTRADA-ARCHIVOS
027900     IF WS-FS-ARCHIVOS IS NOT EQUAL '00' THEN
028000        DISPLAY '* ERROR EN OPEN ENTRADA-ARCHIVOS = '
028100                                            WS-FS-ARCHIVOS
028200        MOVE 9999 TO RETURN-CODE
028300        SET WS-FIN-ARCHIVOS TO TRUE
028400        SET WS-FIN-BORRADOS TO TRUE
028500     END-IF
028600*
028700     OPEN INPUT  ENTRADA-BORRADOS
028800     IF WS-FS-BORRADOS IS NOT EQUAL '00' THEN
028900        DISPLAY '* ERROR EN OPEN ENTRADA-BORRADOS = '
029000                                            WS-FS-BORRADOS
029100        MOVE 9999 TO RETURN-CODE
029200        SET WS-FIN-ARCHIVOS TO TRUE
029300        SET WS-FIN-BORRADOS TO TRUE
029400     END-IF
029500*
029600     OPEN OUTPUT SALIDA-ARCHIVOS
029700     IF WS-FS-SALMAE IS NOT EQUAL '00' THEN
029800        DISPLAY '* ERROR EN OPEN SALIDA-ARCHIVOS = ' WS-FS-SALMAE
029900        MOVE 9999 TO RETURN-CODE
030000        SET WS-FIN-ARCHIVOS TO TRUE
030100        SET WS-FIN-BORRADOS TO TRUE
030200     END-IF
030300*
030400     OPEN OUTPUT SALIDA-LISTADO
030500     IF WS-FS-LISTADO IS NOT EQUAL '00' THEN
030600        DISPLAY '* ERROR EN OPEN SALIDA-LISTADO = ' WS-FS-LISTADO
030700        MOVE 9999 TO RETURN-CODE
030800        SET WS-FIN-ARCHIVOS TO TRUE
030900        SET WS-FIN-BORRADOS TO TRUE
031000     END-IF
031100*
031200     PERFORM 1100-CARGAR-USUARIOS-I THRU 1100-CARGAR-USUARIOS-F
031300                                     UNTIL WS-FIN-USUARIOS
031400     CLOSE USUARIOS
031500*
031600     PERFORM 2100-LEER-ARCHIVO-I THRU 2100-LEER-ARCHIVO-F
031700     PERFORM 2600-LEER-BORRADO-I THRU 2600-LEER-BORRADO-F.
031800*
031900 1000-INICIO-F. EXIT.
032000*
032100*------------------------------------------------------------------
032200 1100-CARGAR-USUARIOS-I.
032300*
032400     READ USUARIOS INTO WS-REG-USUARIO
032500     EVALUATE WS-FS-USUARIOS
032600        WHEN '00'
032700           ADD 1 TO WS-TU-MAX
032800           MOVE USR-ID       TO WS-TU-ID(WS-TU-MAX)
032900           MOVE USR-PASSWORD TO WS-TU-PASSWORD(WS-TU-MAX)
033000        WHEN '10'
033100           SET WS-FIN-USUARIOS TO TRUE
033200        WHEN OTHER
033300           DISPLAY '* ERROR EN LECTURA USUARIOS = '
033400                                             WS-FS-USUARIOS
033500           MOVE 9999 TO RETURN-CODE
033600           SET WS-FIN-USUARIOS TO TRUE
033700     END-EVALUATE.
033800*
033900 1100-CARGAR-USUARIOS-F. EXIT.
034000*
034100*------------------------------------------------------------------
034200*    APEO POR CLAVE DE ARCHIVO: EL MAESTRO TRAE SU PROPIA
034300*    CLAVE "ALTA" (HIGH-VALUES) CUANDO SE AGOTA, Y LO MISMO EL
034400*    ARCHIVO DE PEDIDOS, DE MODO QUE LA COMPARACION DE CLAVES
034500*    RESUELVE SOLA EL FIN DE CUALQUIERA DE LOS DOS LADOS.
034600 2000-PROCESO-I.
034700*
034800     EVALUATE TRUE
034900        WHEN ARC-FILE-ID < BOR-FILE-ID
035000           PERFORM 2200-COPIAR-SIN-BORRAR-I
035100              THRU 2200-COPIAR-SIN-BORRAR-F
035200        WHEN ARC-FILE-ID > BOR-FILE-ID
035300           PERFORM 2300-BORRADO-SIN-ARCHIVO-I
035400              THRU 2300-BORRADO-SIN-ARCHIVO-F
035500        WHEN OTHER
035600           PERFORM 2400-VALIDAR-Y-BORRAR-I
035700              THRU 2400-VALIDAR-Y-BORRAR-F
035800     END-EVALUATE.
035900*
036000 2000-PROCESO-F. EXIT.
036100*
036200*------------------------------------------------------------------
036300*    NO HAY PEDIDO DE BAJA PENDIENTE PARA ESTE REGISTRO DEL
036400*    MAESTRO - PASA SIN CAMBIOS AL NUEVO MAESTRO.
036500 2200-COPIAR-SIN-BORRAR-I.
036600*
036700     MOVE WS-REG-ARCHIVO TO WS-REG-ARCHIVO-NUEVO
036800     WRITE WS-REG-ARCHIVO-NUEVO
036900     ADD 1 TO WS-MAESTROS-GRABADOS
037000     PERFORM 2100-LEER-ARCHIVO-I THRU 2100-LEER-ARCHIVO-F.
037100*
037200 2200-COPIAR-SIN-BORRAR-F. EXIT.
037300*
037400*------------------------------------------------------------------
037500*    EL PEDIDO DE BAJA APUNTA A UNA CLAVE DE ARCHIVO QUE NO
037600*    EXISTE EN EL MAESTRO - SE RECHAZA POR "ARCHIVO NO
037700*    ENCONTRADO" Y NO SE CONSUME NINGUN REGISTRO DEL MAESTRO.
037800 2300-BORRADO-SIN-ARCHIVO-I.
037900*
038000     MOVE 'ARCHIVO NO ENCONTRADO' TO WS-STATUS-MOTIVO
038100     PERFORM 2500-REGISTRAR-ERROR-I THRU 2500-REGISTRAR-ERROR-F
038200     PERFORM 2600-LEER-BORRADO-I    THRU 2600-LEER-BORRADO-F.
038300*
038400 2300-BORRADO-SIN-ARCHIVO-F. EXIT.
038500*
038600*------------------------------------------------------------------
038700*    CLAVE DE MAESTRO Y DE PEDIDO COINCIDEN - SE VALIDA
038800*    USUARIO/PROPIETARIO/PASSWORD ANTES DE RESOLVER LA BAJA.
038900 2400-VALIDAR-Y-BORRAR-I.
039000*
039100     MOVE BOR-USER-ID TO WS-USR-ID-ACTUAL
039200     SET WS-PEDIDO-ACEPTADO TO TRUE
039300     PERFORM 2150-BUSCAR-USUARIO-I THRU 2150-BUSCAR-USUARIO-F
039400*
039500     IF WS-USUARIO-NO-ENCONTRADO THEN
039600        MOVE 'USUARIO NO ENCONTRADO' TO WS-STATUS-MOTIVO
039700        SET WS-PEDIDO-RECHAZADO TO TRUE
039800     ELSE
039900        IF ARC-OWNER-ID IS NOT EQUAL BOR-USER-ID THEN
040000           MOVE 'EL ARCHIVO NO PERTENECE AL USUARIO'
040100             TO WS-STATUS-MOTIVO
040200           SET WS-PEDIDO-RECHAZADO TO TRUE
040300        ELSE
040400           IF WS-TU-PASSWORD(WS-TU-IX) IS NOT EQUAL
040500                                        BOR-PASSWORD THEN
040600              MOVE 'PASSWORD INCORRECTO' TO WS-STATUS-MOTIVO
040700              SET WS-PEDIDO-RECHAZADO TO TRUE
040800           END-IF
040900        END-IF
041000     END-IF
041100*
041200     IF WS-PEDIDO-RECHAZADO THEN
041300        PERFORM 2500-REGISTRAR-ERROR-I
041400           THRU 2500-REGISTRAR-ERROR-F
041500        MOVE WS-REG-ARCHIVO TO WS-REG-ARCHIVO-NUEVO
041600        WRITE WS-REG-ARCHIVO-NUEVO
041700        ADD 1 TO WS-MAESTROS-GRABADOS
041800     ELSE
041900        MOVE SPACES           TO WS-COMUNICACION-EVENTO
042000        MOVE 'DELETED    '    TO LK-EV-TIPO
042100        MOVE ARC-FILE-ID      TO LK-EV-FILE-ID
042200        SET LK-EV-ARCHIVO-EXISTE TO TRUE
042300        CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
042400        IF UPSI-0 THEN
042500           DISPLAY '* PGMDELFL TRAZA: ' WS-COMUNICACION-EVENTO
042600        END-IF
042700        ADD 1 TO WS-PEDIDOS-ACEPTADOS
042800     END-IF
042900*
043000     PERFORM 2100-LEER-ARCHIVO-I THRU 2100-LEER-ARCHIVO-F
043100     PERFORM 2600-LEER-BORRADO-I THRU 2600-LEER-BORRADO-F.
043200*
043300 2400-VALIDAR-Y-BORRAR-F. EXIT.
043400*
043500*------------------------------------------------------------------
043600 2150-BUSCAR-USUARIO-I.
043700*
043800     SET WS-USUARIO-NO-ENCONTRADO TO TRUE
043900     SET WS-TU-IX TO 1
044000     SEARCH ALL WS-TU-ENTRADA
044100        AT END
044200           SET WS-USUARIO-NO-ENCONTRADO TO TRUE
044300        WHEN WS-TU-ID(WS-TU-IX) EQUAL WS-USR-ID-ACTUAL
044400           SET WS-USUARIO-ENCONTRADO TO TRUE
044500     END-SEARCH.
044600*
044700 2150-BUSCAR-USUARIO-F. EXIT.
044800*
044900*------------------------------------------------------------------
045000 2500-REGISTRAR-ERROR-I.
045100*
045200     IF WS-ES-PRIMER-ERROR THEN
045300        SET WS-NO-ES-PRIMER-ERROR TO TRUE
045400        WRITE REG-LISTADO FROM WS-LIN-TITULO
045500        WRITE REG-LISTADO FROM WS-LIN-SUBTITULO
045600        WRITE REG-LISTADO FROM WS-LIN-SEPARADOR
045700     END-IF
045800*
045900     MOVE SPACES          TO WS-LIN-DETALLE
046000     MOVE BOR-USER-ID     TO DET-USER-ID
046100     MOVE BOR-FILE-ID     TO DET-FILE-ID
046200     MOVE WS-STATUS-MOTIVO TO DET-MOTIVO
046300     WRITE REG-LISTADO FROM WS-LIN-DETALLE
046400*
046500     ADD 1 TO WS-PEDIDOS-RECHAZADOS.
046600*
046700 2500-REGISTRAR-ERROR-F. EXIT.
046800*
046900*------------------------------------------------------------------
047000 2100-LEER-ARCHIVO-I.
047100*
047200     READ ENTRADA-ARCHIVOS INTO WS-REG-ARCHIVO
047300     EVALUATE WS-FS-ARCHIVOS
047400        WHEN '00'
047500           ADD 1 TO WS-MAESTROS-LEIDOS
047600        WHEN '10'
047700           SET WS-FIN-ARCHIVOS TO TRUE
047800           MOVE HIGH-VALUES TO ARC-FILE-ID
047900        WHEN OTHER
048000           DISPLAY '* ERROR EN LECTURA ENTRADA-ARCHIVOS = '
048100                                              WS-FS-ARCHIVOS
048200           MOVE 9999 TO RETURN-CODE
048300           SET WS-FIN-ARCHIVOS TO TRUE
048400           MOVE HIGH-VALUES TO ARC-FILE-ID
048500     END-EVALUATE.
048600*
048700 2100-LEER-ARCHIVO-F. EXIT.
048800*
048900*------------------------------------------------------------------
049000 2600-LEER-BORRADO-I.
049100*
049200     READ ENTRADA-BORRADOS INTO WS-REG-BORRADO
049300     EVALUATE WS-FS-BORRADOS
049400        WHEN '00'
049500           ADD 1 TO WS-PEDIDOS-LEIDOS
049600        WHEN '10'
049700           SET WS-FIN-BORRADOS TO TRUE
049800           MOVE HIGH-VALUES TO BOR-FILE-ID
049900        WHEN OTHER
050000           DISPLAY '* ERROR EN LECTURA ENTRADA-BORRADOS = '
050100                                              WS-FS-BORRADOS
050200           MOVE 9999 TO RETURN-CODE
050300           SET WS-FIN-BORRADOS TO TRUE
050400           MOVE HIGH-VALUES TO BOR-FILE-ID
050500     END-EVALUATE.
050600*
050700 2600-LEER-BORRADO-F. EXIT.
050800*
050900*------------------------------------------------------------------
051000 9999-FINAL-I.
051100*
051200     MOVE SPACES            TO WS-LIN-TRAILER
051300     MOVE WS-PEDIDOS-LEIDOS TO TR-LEIDOS
051400     WRITE REG-LISTADO FROM WS-LIN-TRAILER
051500     MOVE SPACES               TO WS-LIN-TRAILER2
051600     MOVE WS-PEDIDOS-ACEPTADOS TO TR-ACEPTADOS
051700     WRITE REG-LISTADO FROM WS-LIN-TRAILER2
051800     MOVE SPACES                TO WS-LIN-TRAILER3
051900     MOVE WS-PEDIDOS-RECHAZADOS TO TR-RECHAZADOS
052000     WRITE REG-LISTADO FROM WS-LIN-TRAILER3
052100*
052200     CLOSE ENTRADA-ARCHIVOS ENTRADA-BORRADOS
052300           SALIDA-ARCHIVOS  SALIDA-LISTADO
052400*
052500     MOVE SPACES           TO WS-COMUNICACION-EVENTO
052600     MOVE 'CLOSE-LOG  '    TO LK-EV-TIPO
052700     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
052800*
052900     DISPLAY ' '
053000     DISPLAY '* PGMDELFL - MAESTROS LEIDOS    = ' WS-MAESTROS-LEIDOS
053100     DISPLAY '* PGMDELFL - MAESTROS GRABADOS  = '
053200                                          WS-MAESTROS-GRABADOS
053300     DISPLAY '* PGMDELFL - PEDIDOS LEIDOS     = ' WS-PEDIDOS-LEIDOS
053400     DISPLAY '* PGMDELFL - PEDIDOS ACEPTADOS  = '
053500                                          WS-PEDIDOS-ACEPTADOS
053600     DISPLAY '* PGMDELFL - PEDIDOS RECHAZADOS = '
053700                                          WS-PEDIDOS-RECHAZADOS.
053800*
053900 9999-FINAL-F. EXIT.
