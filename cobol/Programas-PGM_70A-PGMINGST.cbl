000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMINGST.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  04/20/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    INGESTA DE ARCHIVOS SUBIDOS POR LOS USUARIOS              *
001100*    ===================================================      *
001200*    POR CADA REGISTRO DEL ARCHIVO MAESTRO DE ARCHIVOS         *
001300*    (FILE-MASTER) VERIFICA QUE EL USUARIO PROPIETARIO         *
001400*    EXISTA EN EL MAESTRO DE USUARIOS, CUENTA LAS LINEAS Y     *
001500*    LAS PALABRAS NO EN BLANCO DEL DOCUMENTO (TEXT-IN),        *
001600*    GRABA UN REGISTRO DE ESTADISTICAS (STATS-OUT) Y           *
001700*    AVISA A LA BITACORA DE EVENTOS (PGMEVLOG) CON UN          *
001800*    EVENTO UPLOAD.                                            *
001900*                                                              *
002000*    EL NOMBRE DE ARCHIVO EN BLANCO SE REEMPLAZA POR           *
002100*    'unnamed.txt' Y EL IDIOMA SE INFORMA SIEMPRE UNKNOWN      *
002200*    (LA DETECCION DE IDIOMA NUNCA SE IMPLEMENTO).             *
002300***************************************************************
002400*    HISTORIAL DE MODIFICACIONES
002500*    FECHA       AUTOR    PEDIDO     DESCRIPCION
002600*    ----------  -------  ---------  ---------------------------
002700*    04/20/1991  RBOUZAS  INI-0002   VERSION INICIAL
002800*    11/02/1992  RBOUZAS  PED-0114   SE AGREGA EL AVISO A LA
002900*                                    BITACORA (CALL PGMEVLOG)
003000*    09/09/1998  MCOSTA   Y2K-0009   FECHA DE PROCESO A 4
003100*                                    DIGITOS DE ANIO
003200*    03/02/2003  JPENA    PED-0512   DEFAULT DE NOMBRE EN BLANCO
003300*                                    A unnamed.txt
003400*    14/09/2004  MCOSTA   PED-0544   EL LAYOUT DE TEXT-IN TRAIA
003500*                                    LIN-TEXTO EN 119 POSICIONES
003600*                                    Y SE PERDIA EL ULTIMO BYTE
003700*                                    DE CADA LINEA; SE AMPLIA A
003800*                                    120 (REGISTRO A 132 BYTES)
003900***************************************************************
004000*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300*
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 OFF.
004700*
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USUARIOS        ASSIGN DDUSRMST
005100     FILE STATUS IS WS-FS-USUARIOS.
005200*
005300     SELECT ENTRADA-ARCHIVOS ASSIGN DDFILMST
005400     FILE STATUS IS WS-FS-ARCHIVOS.
005500*
005600     SELECT ENTRADA-LINEAS  ASSIGN DDTXTIN
005700     FILE STATUS IS WS-FS-LINEAS.
005800*
005900     SELECT SALIDA-STATS    ASSIGN DDSTATS
006000     FILE STATUS IS WS-FS-STATS.
006100*
006200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  USUARIOS
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900*    COPY PGM_60A-CP-USRREC.
007000 01  WS-REG-USUARIO.
007100     03  USR-ID              PIC 9(08)    VALUE ZEROS.
007200     03  USR-NOMBRE          PIC X(50)    VALUE SPACES.
007300     03  USR-EMAIL           PIC X(60)    VALUE SPACES.
007400     03  USR-PASSWORD        PIC X(20)    VALUE SPACES.
007500     03  USR-FECHA-ALTA      PIC 9(08)    VALUE ZEROS.
007600     03  FILLER              PIC X(04)    VALUE SPACES.
007700*
007800 FD  ENTRADA-ARCHIVOS
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100*    COPY PGM_61A-CP-FILREC.
008200 01  WS-REG-ARCHIVO.
008300     03  ARC-FILE-ID         PIC 9(08)    VALUE ZEROS.
008400     03  ARC-OWNER-ID        PIC 9(08)    VALUE ZEROS.
008500     03  ARC-NOMBRE          PIC X(40)    VALUE SPACES.
008600     03  ARC-UPLOAD-TS       PIC X(26)    VALUE SPACES.
008700     03  ARC-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
008800     03  FILLER              PIC X(04)    VALUE SPACES.
008900*
009000 FD  ENTRADA-LINEAS
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300*    COPY PGM_62A-CP-TXTLIN.
009400 01  WS-REG-LINEA.
009500     03  LIN-FILE-ID         PIC 9(08)    VALUE ZEROS.
009600     03  LIN-TEXTO           PIC X(120)   VALUE SPACES.
009700     03  FILLER              PIC X(04)    VALUE SPACES.
009800*
009900 FD  SALIDA-STATS
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-STATS               PIC X(80).
010300*
010400 WORKING-STORAGE SECTION.
010500*=======================*
010600*
010700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010800*
010900*----------- ARCHIVOS --------------------------------------------
011000 77  WS-FS-USUARIOS          PIC XX       VALUE SPACES.
011100 77  WS-FS-ARCHIVOS          PIC XX       VALUE SPACES.
011200 77  WS-FS-LINEAS            PIC XX       VALUE SPACES.
011300 77  WS-FS-STATS             PIC XX       VALUE SPACES.
011400*
011500 77  WS-STATUS-ARCH-FIN      PIC X        VALUE 'N'.
011600     88  WS-FIN-ARCHIVOS               VALUE 'Y'.
011700     88  WS-NO-FIN-ARCHIVOS            VALUE 'N'.
011800 77  WS-STATUS-LIN-FIN       PIC X        VALUE 'N'.
011900     88  WS-FIN-LINEAS                 VALUE 'Y'.
012000     88  WS-NO-FIN-LINEAS              VALUE 'N'.
012100 77  WS-STATUS-USR-FIN       PIC X        VALUE 'N'.
012200     88  WS-FIN-USUARIOS               VALUE 'Y'.
012300     88  WS-NO-FIN-USUARIOS            VALUE 'N'.
012400 77  WS-STATUS-USR-HALLADO   PIC X        VALUE 'N'.
012500     88  WS-USUARIO-ENCONTRADO         VALUE 'Y'.
012600     88  WS-USUARIO-NO-ENCONTRADO      VALUE 'N'.
012700*
012800*----------- TABLA DE USUARIOS (CARGADA EN MEMORIA) ---------------
012900 77  WS-TU-MAX                PIC 9(04) COMP   VALUE ZEROS.
013000 01  WS-TAB-USUARIO.
013100     03  WS-TU-ENTRADA OCCURS 1 TO 2000 TIMES
013200         DEPENDING ON WS-TU-MAX
013300         ASCENDING KEY IS WS-TU-ID
013400         INDEXED BY WS-TU-IX.
013500         05  WS-TU-ID         PIC 9(08).
013600*
013700 01  WS-TAB-USUARIO-ALT REDEFINES WS-TAB-USUARIO.
013800     03  FILLER               PIC X(8) OCCURS 2000 TIMES.
013900*
014000*----------- CONTADORES -------------------------------------------
014100 77  WS-ARCHIVOS-LEIDOS       PIC 9(07) COMP   VALUE ZEROS.
014200 77  WS-ARCHIVOS-OK           PIC 9(07) COMP   VALUE ZEROS.
014300 77  WS-ARCHIVOS-ERROR        PIC 9(07) COMP   VALUE ZEROS.
014400 77  WS-LINEAS-ARCHIVO        PIC 9(09) COMP   VALUE ZEROS.
014500 77  WS-PALABRAS-ARCHIVO      PIC 9(09) COMP   VALUE ZEROS.
014600 77  WS-TOTAL-PALABRAS        PIC 9(09) COMP   VALUE ZEROS.
014700*
014800*----------- TOKENIZADO DE PALABRAS --------------------------------
014900 77  WS-PTR                   PIC 9(04) COMP   VALUE 1.
015000 77  WS-PALABRA                PIC X(120)      VALUE SPACES.
015100*
015200*----------- FECHA DE PROCESO --------------------------------------
015300 01  WS-FECHA-PROCESO.
015400     03  WS-FECHA-AA          PIC 9(04)        VALUE ZEROS.
015500     03  WS-FECHA-MM          PIC 9(02)        VALUE ZEROS.
015600     03  WS-FECHA-DD          PIC 9(02)        VALUE ZEROS.
015700*
015800 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO PIC 9(08).
015900*
016000 01  WS-REG-LINEA-ALT REDEFINES WS-REG-LINEA PIC X(132).
016100*
016200*----------- IMPRESION DE ESTADISTICAS ------------------------------
016300 01  WS-LINEA-STATS.
016400     03  ST-FILE-ID           PIC Z(07)9.
016500     03  FILLER               PIC X(03)   VALUE SPACES.
016600     03  ST-LINE-COUNT        PIC Z(08)9.
016700     03  FILLER               PIC X(03)   VALUE SPACES.
016800     03  ST-WORD-COUNT        PIC Z(08)9.
016900     03  FILLER               PIC X(03)   VALUE SPACES.
017000     03  ST-LANGUAGE          PIC X(08).
017100     03  FILLER               PIC X(37)   VALUE SPACES.
017200*
017300*----------- LINKAGE PARA PGMEVLOG (COPIA LOCAL) --------------------
017400*    COPY PGM_64A-CP-EVTLK.
017500 01  WS-COMUNICACION-EVENTO.
017600     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
017700     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
017800     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
017900         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
018000         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
018100     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
018200         88  LK-EV-RC-OK             VALUE 00.
018300         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
018400         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
018500     03  FILLER              PIC X(08)    VALUE SPACES.
018600*
018700 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
018800*
018900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019000 PROCEDURE DIVISION.
019100*
019200 MAIN-PROGRAM-I.
019300*
019400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
019500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019600                                 UNTIL WS-FIN-ARCHIVOS
019700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019800*
019900 MAIN-PROGRAM-F. GOBACK.
020000*
020100*------------------------------------------------------------------
020200 1000-INICIO-I.
020300*
020400     SET WS-NO-FIN-ARCHIVOS  TO TRUE
020500     SET WS-NO-FIN-LINEAS    TO TRUE
020600     SET WS-NO-FIN-USUARIOS  TO TRUE
020700     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
020800*
020900     OPEN INPUT  USUARIOS
021000     IF WS-FS-USUARIOS IS NOT EQUAL '00' THEN
021100        DISPLAY '* ERROR EN OPEN USUARIOS = ' WS-FS-USUARIOS
021200        MOVE 9999 TO RETURN-CODE
021300        SET WS-FIN-ARCHIVOS TO TRUE
021400     END-IF
021500*
021600     OPEN INPUT  ENTRADA-ARCHIVOS
021700     IF WS-FS-ARCHIVOS IS NOT EQUAL '00' THEN
021800        DISPLAY '* ERROR EN OPEN ENTRADA-ARCHIVOS = '
021900                                            WS-FS-ARCHIVOS
022000        MOVE 9999 TO RETURN-CODE
022100        SET WS-FIN-ARCHIVOS TO TRUE
022200     END-IF
022300*
022400     OPEN INPUT  ENTRADA-LINEAS
022500     IF WS-FS-LINEAS IS NOT EQUAL '00' THEN
022600        DISPLAY '* ERROR EN OPEN ENTRADA-LINEAS = ' WS-FS-LINEAS
022700        MOVE 9999 TO RETURN-CODE
022800        SET WS-FIN-ARCHIVOS TO TRUE
022900     END-IF
023000*
023100     OPEN OUTPUT SALIDA-STATS
023200     IF WS-FS-STATS IS NOT EQUAL '00' THEN
023300        DISPLAY '* ERROR EN OPEN SALIDA-STATS = ' WS-FS-STATS
023400        MOVE 9999 TO RETURN-CODE
023500        SET WS-FIN-ARCHIVOS TO TRUE
023600     END-IF
023700*
023800     PERFORM 1100-CARGAR-USUARIOS-I THRU 1100-CARGAR-USUARIOS-F
023900                                     UNTIL WS-FIN-USUARIOS
024000     CLOSE USUARIOS
024100*
024200     PERFORM 2100-LEER-ARCHIVO-I THRU 2100-LEER-ARCHIVO-F
024300     PERFORM 2600-LEER-LINEA-I   THRU 2600-LEER-LINEA-F.
024400*
024500 1000-INICIO-F. EXIT.
024600*
024700*------------------------------------------------------------------
024800 1100-CARGAR-USUARIOS-I.
024900*
025000     READ USUARIOS INTO WS-REG-USUARIO
025100     EVALUATE WS-FS-USUARIOS
025200        WHEN '00'
025300           ADD 1 TO WS-TU-MAX
025400           MOVE USR-ID TO WS-TU-ID(WS-TU-MAX)
025500        WHEN '10'
025600           SET WS-FIN-USUARIOS TO TRUE
025700        WHEN OTHER
025800           DISPLAY '* ERROR EN LECTURA USUARIOS = '
025900                                             WS-FS-USUARIOS
026000           MOVE 9999 TO RETURN-CODE
026100           SET WS-FIN-USUARIOS TO TRUE
026200     END-EVALUATE.
026300*
026400 1100-CARGAR-USUARIOS-F. EXIT.
026500*
026600*------------------------------------------------------------------
026700 2000-PROCESO-I.
026800*
026900     IF ARC-NOMBRE EQUAL SPACES THEN
027000        MOVE 'unnamed.txt' TO ARC-NOMBRE
027100     END-IF
027200*
027300     PERFORM 2150-BUSCAR-USUARIO-I THRU 2150-BUSCAR-USUARIO-F
027400     PERFORM 2200-CONTAR-I         THRU 2200-CONTAR-F
027500*
027600     IF WS-USUARIO-ENCONTRADO THEN
027700        PERFORM 2300-GRABAR-STATS-I THRU 2300-GRABAR-STATS-F
027800        PERFORM 2400-LOGEAR-I       THRU 2400-LOGEAR-F
027900        ADD 1 TO WS-ARCHIVOS-OK
028000        ADD WS-PALABRAS-ARCHIVO TO WS-TOTAL-PALABRAS
028100     ELSE
028200        DISPLAY '* USUARIO NO ENCONTRADO - ARCHIVO: '
028300                                            ARC-FILE-ID
028400        ADD 1 TO WS-ARCHIVOS-ERROR
028500     END-IF
028600*
028700     PERFORM 2100-LEER-ARCHIVO-I THRU 2100-LEER-ARCHIVO-F.
028800*
028900 2000-PROCESO-F. EXIT.
029000*
029100*------------------------------------------------------------------
029200 2100-LEER-ARCHIVO-I.
029300*
029400     READ ENTRADA-ARCHIVOS INTO WS-REG-ARCHIVO
029500     EVALUATE WS-FS-ARCHIVOS
029600        WHEN '00'
029700           ADD 1 TO WS-ARCHIVOS-LEIDOS
029800        WHEN '10'
029900           SET WS-FIN-ARCHIVOS TO TRUE
030000        WHEN OTHER
030100           DISPLAY '* ERROR EN LECTURA ENTRADA-ARCHIVOS = '
030200                                              WS-FS-ARCHIVOS
030300           MOVE 9999 TO RETURN-CODE
030400           SET WS-FIN-ARCHIVOS TO TRUE
030500     END-EVALUATE.
030600*
030700 2100-LEER-ARCHIVO-F. EXIT.
030800*
030900*------------------------------------------------------------------
031000 2150-BUSCAR-USUARIO-I.
031100*
031200     SET WS-USUARIO-NO-ENCONTRADO TO TRUE
031300     SET WS-TU-IX TO 1
031400     SEARCH ALL WS-TU-ENTRADA
031500        AT END
031600           SET WS-USUARIO-NO-ENCONTRADO TO TRUE
031700        WHEN WS-TU-ID(WS-TU-IX) EQUAL ARC-OWNER-ID
031800           SET WS-USUARIO-ENCONTRADO TO TRUE
031900     END-SEARCH.
032000*
032100 2150-BUSCAR-USUARIO-F. EXIT.
032200*
032300*------------------------------------------------------------------
032400 2200-CONTAR-I.
032500*
032600     MOVE ZEROS TO WS-LINEAS-ARCHIVO
032700     MOVE ZEROS TO WS-PALABRAS-ARCHIVO
032800*
032900     PERFORM 2205-CONTAR-LINEA-I THRU 2205-CONTAR-LINEA-F
033000        UNTIL WS-FIN-LINEAS
033100           OR LIN-FILE-ID IS NOT EQUAL ARC-FILE-ID.
033200*
033300 2200-CONTAR-F. EXIT.
033400*
033500*------------------------------------------------------------------
033600 2205-CONTAR-LINEA-I.
033700*
033800     ADD 1 TO WS-LINEAS-ARCHIVO
033900     PERFORM 2210-CONTAR-PALABRAS-I
034000        THRU 2210-CONTAR-PALABRAS-F
034100     PERFORM 2600-LEER-LINEA-I THRU 2600-LEER-LINEA-F.
034200*
034300 2205-CONTAR-LINEA-F. EXIT.
034400*
034500*------------------------------------------------------------------
034600 2210-CONTAR-PALABRAS-I.
034700*
034800     MOVE 1 TO WS-PTR
034900     PERFORM 2215-EXTRAER-PALABRA-I THRU 2215-EXTRAER-PALABRA-F
035000        UNTIL WS-PTR > LENGTH OF LIN-TEXTO.
035100*
035200 2210-CONTAR-PALABRAS-F. EXIT.
035300*
035400*------------------------------------------------------------------
035500 2215-EXTRAER-PALABRA-I.
035600*
035700     MOVE SPACES TO WS-PALABRA
035800     UNSTRING LIN-TEXTO DELIMITED BY ALL SPACE
035900        INTO WS-PALABRA
036000        WITH POINTER WS-PTR
036100        ON OVERFLOW
036200           MOVE LENGTH OF LIN-TEXTO TO WS-PTR
036300           ADD 1 TO WS-PTR
036400     END-UNSTRING
036500     IF WS-PALABRA IS NOT EQUAL SPACES THEN
036600        ADD 1 TO WS-PALABRAS-ARCHIVO
036700     END-IF.
036800*
036900 2215-EXTRAER-PALABRA-F. EXIT.
037000*
037100*------------------------------------------------------------------
037200 2300-GRABAR-STATS-I.
037300*
037400     MOVE SPACES            TO WS-LINEA-STATS
037500     MOVE ARC-FILE-ID       TO ST-FILE-ID
037600     MOVE WS-LINEAS-ARCHIVO TO ST-LINE-COUNT
037700     MOVE WS-PALABRAS-ARCHIVO TO ST-WORD-COUNT
037800     MOVE 'UNKNOWN'         TO ST-LANGUAGE
037900     WRITE REG-STATS FROM WS-LINEA-STATS.
038000*
038100 2300-GRABAR-STATS-F. EXIT.
038200*
038300*------------------------------------------------------------------
038400 2400-LOGEAR-I.
038500*
038600     MOVE SPACES           TO WS-COMUNICACION-EVENTO
038700     MOVE 'UPLOAD     '    TO LK-EV-TIPO
038800     MOVE ARC-FILE-ID      TO LK-EV-FILE-ID
038900     SET LK-EV-ARCHIVO-EXISTE TO TRUE
039000     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
039100     IF UPSI-0 THEN
039200        DISPLAY '* PGMINGST TRAZA: ' WS-COMUNICACION-EVENTO
039300     END-IF.
039400*
039500 2400-LOGEAR-F. EXIT.
039600*
039700*------------------------------------------------------------------
039800 2600-LEER-LINEA-I.
039900*
040000     READ ENTRADA-LINEAS INTO WS-REG-LINEA
040100     EVALUATE WS-FS-LINEAS
040200        WHEN '00'
040300           CONTINUE
040400        WHEN '10'
040500           SET WS-FIN-LINEAS TO TRUE
040600           MOVE HIGH-VALUES TO LIN-FILE-ID
040700        WHEN OTHER
040800           DISPLAY '* ERROR EN LECTURA ENTRADA-LINEAS = '
040900                                             WS-FS-LINEAS
041000           MOVE 9999 TO RETURN-CODE
041100           SET WS-FIN-LINEAS TO TRUE
041200           MOVE HIGH-VALUES TO LIN-FILE-ID
041300     END-EVALUATE.
041400*
041500 2600-LEER-LINEA-F. EXIT.
041600*
041700*------------------------------------------------------------------
041800 9999-FINAL-I.
041900*
042000     CLOSE ENTRADA-ARCHIVOS ENTRADA-LINEAS SALIDA-STATS
042100*
042200     MOVE SPACES           TO WS-COMUNICACION-EVENTO
042300     MOVE 'CLOSE-LOG  '    TO LK-EV-TIPO
042400     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
042500*
042600     DISPLAY ' '
042700     DISPLAY '* PGMINGST - ARCHIVOS LEIDOS   = ' WS-ARCHIVOS-LEIDOS
042800     DISPLAY '* PGMINGST - ARCHIVOS GRABADOS = ' WS-ARCHIVOS-OK
042900     DISPLAY '* PGMINGST - ARCHIVOS CON ERROR= ' WS-ARCHIVOS-ERROR
043000     DISPLAY '* PGMINGST - TOTAL DE PALABRAS = ' WS-TOTAL-PALABRAS.
043100*
043200 9999-FINAL-F. EXIT.
