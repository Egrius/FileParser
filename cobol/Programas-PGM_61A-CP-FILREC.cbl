000100*    CP-FILREC
000200**************************************************
000300*     LAYOUT ARCHIVO SUBIDO (FILE-MASTER)         *
000400*     LARGO 90 BYTES (86 DE DATOS + 4 RESERVA)    *
000500**************************************************
000600*     POSICION (1:8)   CLAVE UNICA DE ARCHIVO
000700*     POSICION (9:8)   CLAVE DE USUARIO PROPIETARIO
000800*     POSICION (17:40) NOMBRE ORIGINAL (BLANCO = unnamed.txt)
000900*     POSICION (57:26) TIMESTAMP DE SUBIDA
001000*     POSICION (83:4)  TIPO DE CONTENIDO (SIEMPRE TXT)
001100*     POSICION (87:4)  RESERVADO PARA USO FUTURO
001200 01  WS-REG-ARCHIVO.
001300     03  ARC-FILE-ID         PIC 9(08)    VALUE ZEROS.
001400     03  ARC-OWNER-ID        PIC 9(08)    VALUE ZEROS.
001500     03  ARC-NOMBRE          PIC X(40)    VALUE SPACES.
001600     03  ARC-UPLOAD-TS       PIC X(26)    VALUE SPACES.
001700     03  ARC-CONTENT-TYPE    PIC X(04)    VALUE SPACES.
001800     03  FILLER              PIC X(04)    VALUE SPACES.
