000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMMATCH.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  09/14/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    MOTOR DE BUSQUEDA DE PATRONES SOBRE EL TEXTO CRUDO          *
001100*    ==========================================================  *
001200*    RECORRE TEXT-IN (AGRUPADO POR CLAVE DE ARCHIVO) Y BUSCA,    *
001300*    LINEA POR LINEA Y SOBRE EL TEXTO SIN NORMALIZAR, OCURRENCIAS*
001400*    DE CUATRO CATEGORIAS FIJAS: DIRECCION IP, FECHA DD.MM.AAAA, *
001500*    TELEFONO (+375 ...) Y CORREO ELECTRONICO.  NO SE USA NINGUNA*
001600*    LIBRERIA DE EXPRESIONES REGULARES: CADA CATEGORIA SE        *
001700*    RECONOCE CARACTER POR CARACTER.                             *
001800*                                                                *
001900*    DENTRO DE CADA CATEGORIA LAS COINCIDENCIAS REPETIDAS SE     *
002000*    CUENTAN UNA SOLA VEZ (QUEDA LA PRIMERA OCURRENCIA, EN EL    *
002100*    ORDEN EN QUE APARECE), Y EL TOTAL DEL DOCUMENTO ES LA SUMA  *
002200*    DE LAS COINCIDENCIAS DISTINTAS DE TODAS LAS CATEGORIAS      *
002300*    PEDIDAS POR TARJETA DE PARAMETROS.                          *
002400***************************************************************
002500*    HISTORIAL DE MODIFICACIONES
002600*    FECHA       AUTOR    PEDIDO     DESCRIPCION
002700*    ----------  -------  ---------  ---------------------------
002800*    09/14/1991  RBOUZAS  INI-0004   VERSION INICIAL (SOLO IP Y
002900*                                    FECHA)
003000*    02/05/1994  RBOUZAS  PED-0266   SE AGREGAN LAS CATEGORIAS
003100*                                    TELEFONO Y CORREO
003200*    09/09/1998  MCOSTA   Y2K-0009   FECHA DE PROCESO A 4
003300*                                    DIGITOS DE ANIO
003400*    18/03/2002  JPENA    PED-0471   DEDUPLICACION POR CATEGORIA
003500*                                    Y TOTAL POR DOCUMENTO
003600*    22/11/2003  MCOSTA   PED-0533   EL PROGRAMA VENIA SIN CARGAR
003700*                                    EL MAESTRO DE ARCHIVOS; SE
003800*                                    AGREGA VERIFICACION CONTRA
003900*                                    FILE-MASTER ANTES DE BARRER
004000*                                    CADA GRUPO DE TEXT-IN
004100*    14/09/2004  MCOSTA   PED-0544   EL LAYOUT DE TEXT-IN TRAIA
004200*                                    LIN-TEXTO EN 119 POSICIONES
004300*                                    Y SE PERDIA EL ULTIMO BYTE
004400*                                    DE CADA LINEA; SE AMPLIA A
004500*                                    120 (REGISTRO A 132 BYTES)
004600***************************************************************
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000*
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS CLASE-ALFANUMERICO IS
005400         '0' THRU '9' 'A' THRU 'Z' 'a' THRU 'z' '_'
005500     CLASS CLASE-DOMINIO IS
005600         '0' THRU '9' 'A' THRU 'Z' 'a' THRU 'z' '_' '.' '-'
005700     UPSI-0 OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT TARJETA-PARM    ASSIGN DDPARM
006200     FILE STATUS IS WS-FS-PARM.
006300*
006400     SELECT ENTRADA-ARCHIVOS ASSIGN DDFILMST
006500     FILE STATUS IS WS-FS-ARCHIVOS.
006600*
006700     SELECT ENTRADA-LINEAS  ASSIGN DDTXTIN
006800     FILE STATUS IS WS-FS-LINEAS.
006900*
007000     SELECT SALIDA-MATCHES  ASSIGN DDMATCH
007100     FILE STATUS IS WS-FS-MATCHES.
007200*
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  TARJETA-PARM
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  WS-REG-PARM.
008100     03  PRM-CAT-EMAIL         PIC X(01)    VALUE 'Y'.
008200         88  PRM-PIDE-EMAIL           VALUE 'Y'.
008300     03  PRM-CAT-PHONE         PIC X(01)    VALUE 'Y'.
008400         88  PRM-PIDE-PHONE           VALUE 'Y'.
008500     03  PRM-CAT-IP            PIC X(01)    VALUE 'Y'.
008600         88  PRM-PIDE-IP              VALUE 'Y'.
008700     03  PRM-CAT-DATE          PIC X(01)    VALUE 'Y'.
008800         88  PRM-PIDE-DATE            VALUE 'Y'.
008900     03  FILLER                PIC X(36)    VALUE SPACES.
009000*
009100 FD  ENTRADA-ARCHIVOS
009200     BLOCK CONTAINS 0 RECORDS
009300     RECORDING MODE IS F.
009400*    COPY PGM_61A-CP-FILREC.
009500 01  WS-REG-ARCHIVO.
009600     03  ARC-FILE-ID           PIC 9(08)    VALUE ZEROS.
009700     03  ARC-OWNER-ID          PIC 9(08)    VALUE ZEROS.
009800     03  ARC-NOMBRE            PIC X(40)    VALUE SPACES.
009900     03  ARC-UPLOAD-TS         PIC X(26)    VALUE SPACES.
010000     03  ARC-CONTENT-TYPE      PIC X(04)    VALUE SPACES.
010100     03  FILLER                PIC X(04)    VALUE SPACES.
010200*
010300 FD  ENTRADA-LINEAS
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600*    COPY PGM_62A-CP-TXTLIN.
010700 01  WS-REG-LINEA.
010800     03  LIN-FILE-ID           PIC 9(08)    VALUE ZEROS.
010900     03  LIN-TEXTO             PIC X(120)   VALUE SPACES.
011000     03  FILLER                PIC X(04)    VALUE SPACES.
011100*
011200 FD  SALIDA-MATCHES
011300     BLOCK CONTAINS 0 RECORDS
011400     RECORDING MODE IS F.
011500 01  REG-MATCHES                PIC X(80).
011600*
011700 WORKING-STORAGE SECTION.
011800*=======================*
011900*
012000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
012100*
012200*----------- ARCHIVOS --------------------------------------------
012300 77  WS-FS-PARM               PIC XX    VALUE SPACES.
012400 77  WS-FS-ARCHIVOS           PIC XX    VALUE SPACES.
012500 77  WS-FS-LINEAS             PIC XX    VALUE SPACES.
012600 77  WS-FS-MATCHES            PIC XX    VALUE SPACES.
012700*
012800 77  WS-STATUS-LIN-FIN        PIC X     VALUE 'N'.
012900     88  WS-FIN-LINEAS                VALUE 'Y'.
013000     88  WS-NO-FIN-LINEAS             VALUE 'N'.
013100 77  WS-STATUS-ARC-FIN        PIC X     VALUE 'N'.
013200     88  WS-FIN-ARCHIVOS              VALUE 'Y'.
013300     88  WS-NO-FIN-ARCHIVOS           VALUE 'N'.
013400 77  WS-STATUS-ARC-HALLADO    PIC X     VALUE 'N'.
013500     88  WS-ARCHIVO-ENCONTRADO        VALUE 'Y'.
013600     88  WS-ARCHIVO-NO-ENCONTRADO     VALUE 'N'.
013700*
013800 77  WS-FILE-ID-ACTUAL         PIC 9(08) VALUE ZEROS.
013900*
014000*----------- LINEA DE TRABAJO --------------------------------------
014100 01  WS-LINEA                  PIC X(120) VALUE SPACES.
014200*
014300*----------- TABLA DE ARCHIVOS (CARGADA EN MEMORIA) -----------------
014400*    USADA SOLO PARA VERIFICAR QUE EL FILE-ID DE CADA GRUPO DE
014500*    TEXT-IN EXISTE EN EL MAESTRO DE ARCHIVOS ANTES DE BARRERLO.
014600 77  WS-TA-MAX                 PIC 9(04) COMP VALUE ZEROS.
014700 01  WS-TAB-ARCHIVO.
014800     03  WS-TA-ENTRADA OCCURS 1 TO 5000 TIMES
014900         DEPENDING ON WS-TA-MAX
015000         ASCENDING KEY IS WS-TA-FILE-ID
015100         INDEXED BY WS-TA-IX.
015200         05  WS-TA-FILE-ID     PIC 9(08).
015300*
015400 01  WS-TAB-ARCHIVO-ALT REDEFINES WS-TAB-ARCHIVO.
015500     03  FILLER PIC X(08) OCCURS 5000 TIMES.
015600*
015700*----------- TABLA DE COINCIDENCIAS (POR DOCUMENTO) -----------------
015800 77  WS-TM-MAX                 PIC 9(04) COMP VALUE ZEROS.
015900 01  WS-TAB-MATCH.
016000     03  WS-TAB-MATCH-ENTRADA OCCURS 200 TIMES
016100         INDEXED BY WS-TM-IX.
016200         05  WS-TM-CATEGORIA   PIC X(05).
016300         05  WS-TM-TEXTO       PIC X(40).
016400*
016500 01  WS-TAB-MATCH-ALT REDEFINES WS-TAB-MATCH.
016600     03  FILLER PIC X(45) OCCURS 200 TIMES.
016700*
016800 77  WS-CNT-EMAIL               PIC 9(07) COMP VALUE ZEROS.
016900 77  WS-CNT-PHONE               PIC 9(07) COMP VALUE ZEROS.
017000 77  WS-CNT-IP                  PIC 9(07) COMP VALUE ZEROS.
017100 77  WS-CNT-DATE                PIC 9(07) COMP VALUE ZEROS.
017200 77  WS-TOTAL-MATCHES-DOC       PIC 9(07) COMP VALUE ZEROS.
017300 77  WS-TOTAL-MATCHES-JOB       PIC 9(09) COMP VALUE ZEROS.
017400 77  WS-DOCS-PROCESADOS         PIC 9(07) COMP VALUE ZEROS.
017500 77  WS-ARCHIVOS-ERROR          PIC 9(07) COMP VALUE ZEROS.
017600*
017700*----------- AREA DE RECONOCIMIENTO DE PATRONES ---------------------
017800 77  WS-POS                     PIC 9(04) COMP VALUE ZEROS.
017900 77  WS-P                       PIC 9(04) COMP VALUE ZEROS.
018000 77  WS-P2                      PIC 9(04) COMP VALUE ZEROS.
018100 77  WS-INICIO-MATCH            PIC 9(04) COMP VALUE ZEROS.
018200 77  WS-FIN-MATCH               PIC 9(04) COMP VALUE ZEROS.
018300 77  WS-LARGO-MATCH             PIC 9(04) COMP VALUE ZEROS.
018400 77  WS-STATUS-MATCH-OK         PIC X          VALUE 'N'.
018500     88  WS-MATCH-OK                  VALUE 'Y'.
018600     88  WS-MATCH-FALLO                VALUE 'N'.
018700 77  WS-TEXTO-MATCH             PIC X(40)      VALUE SPACES.
018800 77  WS-CATEGORIA-ACTUAL        PIC X(05)      VALUE SPACES.
018900 77  WS-UN-CARACTER             PIC X(01)      VALUE SPACES.
019000 77  WS-DIG-CONT                PIC 9(02) COMP VALUE ZEROS.
019100 77  WS-OCTETO                  PIC 9(02) COMP VALUE ZEROS.
019200 77  WS-STATUS-DIGITO           PIC X          VALUE 'Y'.
019300     88  WS-DIGITO-SI                  VALUE 'Y'.
019400     88  WS-DIGITO-NO                  VALUE 'N'.
019500 77  WS-STATUS-OCTETO           PIC X          VALUE 'N'.
019600     88  WS-OCTETO-DETENER             VALUE 'Y'.
019700     88  WS-OCTETO-SEGUIR              VALUE 'N'.
019800 77  WS-POS-AT                  PIC 9(04) COMP VALUE ZEROS.
019900 77  WS-POS-DESPUES-AT          PIC 9(04) COMP VALUE ZEROS.
020000 77  WS-FIN-RUN                 PIC 9(04) COMP VALUE ZEROS.
020100 77  WS-D                       PIC 9(04) COMP VALUE ZEROS.
020200 77  WS-LARGO-COLA              PIC 9(04) COMP VALUE ZEROS.
020300 77  WS-SPLIT-OK                PIC X          VALUE 'N'.
020400     88  WS-SPLIT-HALLADO              VALUE 'Y'.
020500 77  WS-STATUS-DUPLICADO        PIC X          VALUE 'N'.
020600     88  WS-YA-EXISTE-EN-TABLA         VALUE 'Y'.
020700     88  WS-NO-EXISTE-EN-TABLA         VALUE 'N'.
020800*
020900*----------- FECHA DE PROCESO --------------------------------------
021000 01  WS-FECHA-PROCESO.
021100     03  WS-FECHA-AA            PIC 9(04)      VALUE ZEROS.
021200     03  WS-FECHA-MM            PIC 9(02)      VALUE ZEROS.
021300     03  WS-FECHA-DD            PIC 9(02)      VALUE ZEROS.
021400*
021500 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO PIC 9(08).
021600*
021700 01  WS-REG-LINEA-ALT REDEFINES WS-REG-LINEA PIC X(132).
021800*
021900*----------- LINEAS DE IMPRESION ------------------------------------
022000 01  WS-LIN-ENCABEZADO.
022100     03  FILLER           PIC X(11)  VALUE 'MATCHES -  '.
022200     03  ENC-FILE-ID      PIC Z(07)9.
022300     03  FILLER           PIC X(61)  VALUE SPACES.
022400*
022500 01  WS-LIN-SECCION.
022600     03  SEC-TITULO       PIC X(15).
022700     03  FILLER           PIC X(65)  VALUE SPACES.
022800*
022900 01  WS-LIN-DETALLE.
023000     03  DET-CATEGORIA    PIC X(05).
023100     03  FILLER           PIC X(02)  VALUE SPACES.
023200     03  DET-TEXTO        PIC X(40).
023300     03  FILLER           PIC X(33)  VALUE SPACES.
023400*
023500 01  WS-LIN-TOTAL-DOC.
023600     03  FILLER           PIC X(21)  VALUE 'TOTAL MATCHES       '.
023700     03  TD-TOTAL         PIC Z(06)9.
023800     03  FILLER           PIC X(52) VALUE SPACES.
023900*
024000 01  WS-LIN-TRAILER.
024100     03  FILLER           PIC X(32)  VALUE
024200         'TOTAL DOCUMENTOS PROCESADOS    '.
024300     03  TR-DOCS           PIC Z(06)9.
024400     03  FILLER           PIC X(41) VALUE SPACES.
024500*
024600 01  WS-LIN-TRAILER2.
024700     03  FILLER           PIC X(32)  VALUE
024800         'TOTAL MATCHES EN LA CORRIDA    '.
024900     03  TR-MATCHES        PIC Z(08)9.
025000     03  FILLER           PIC X(39) VALUE SPACES.
025100*
025200 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
025300*
025400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
025500 PROCEDURE DIVISION.
025600*
025700 MAIN-PROGRAM-I.
025800*
025900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
026000     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
026100                                 UNTIL WS-FIN-LINEAS
026200     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
026300*
026400 MAIN-PROGRAM-F. GOBACK.
026500*
026600*------------------------------------------------------------------
026700*    EL PROGRAMA SE ALIMENTA DE LAS LINEAS DE TEXT-IN AGRUPADAS POR
026800*    CLAVE DE ARCHIVO; EL MAESTRO DE ARCHIVOS (FILE-MASTER) SE CARGA
026900*    COMPLETO EN LA TABLA WS-TAB-ARCHIVO PARA VERIFICAR, GRUPO POR
027000*    GRUPO, QUE EL FILE-ID TODAVIA EXISTE (PUDO HABER SIDO BORRADO
027100*    POR PGMDELFL O POR UNA BAJA DE USUARIO EN UNA CORRIDA ANTERIOR).
027200 1000-INICIO-I.
027300*
027400     SET WS-NO-FIN-LINEAS   TO TRUE
027500     SET WS-NO-FIN-ARCHIVOS TO TRUE
027600     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
027700*
027800     OPEN INPUT  TARJETA-PARM
027900     IF WS-FS-PARM IS EQUAL '00' THEN
028000        READ TARJETA-PARM INTO WS-REG-PARM
028100        CLOSE TARJETA-PARM
028200     END-IF
028300*
028400     OPEN INPUT  ENTRADA-ARCHIVOS
028500     IF WS-FS-ARCHIVOS IS NOT EQUAL '00' THEN
028600        DISPLAY '* ERROR EN OPEN ENTRADA-ARCHIVOS = '
028700                                            WS-FS-ARCHIVOS
028800        MOVE 9999 TO RETURN-CODE
028900        SET WS-FIN-LINEAS   TO TRUE
029000        SET WS-FIN-ARCHIVOS TO TRUE
029100     END-IF
029200*
029300     OPEN INPUT  ENTRADA-LINEAS
029400     IF WS-FS-LINEAS IS NOT EQUAL '00' THEN
029500        DISPLAY '* ERROR EN OPEN ENTRADA-LINEAS = ' WS-FS-LINEAS
029600        MOVE 9999 TO RETURN-CODE
029700        SET WS-FIN-LINEAS TO TRUE
029800     END-IF
029900*
030000     OPEN OUTPUT SALIDA-MATCHES
030100     IF WS-FS-MATCHES IS NOT EQUAL '00' THEN
030200        DISPLAY '* ERROR EN OPEN SALIDA-MATCHES = ' WS-FS-MATCHES
030300        MOVE 9999 TO RETURN-CODE
030400        SET WS-FIN-LINEAS TO TRUE
030500     END-IF
030600*
030700     PERFORM 1050-CARGAR-ARCHIVOS-I THRU 1050-CARGAR-ARCHIVOS-F
030800        UNTIL WS-FIN-ARCHIVOS
030900     CLOSE ENTRADA-ARCHIVOS
031000*
031100     PERFORM 2900-LEER-LINEA-I THRU 2900-LEER-LINEA-F.
031200*
031300 1000-INICIO-F. EXIT.
031400*
031500*------------------------------------------------------------------
031600*    CARGA EL MAESTRO DE ARCHIVOS EN LA TABLA WS-TAB-ARCHIVO (YA
031700*    VIENE ORDENADO POR FILE-ID, COMO LO LEEN PGMDELFL Y PGMUSRVL).
031800 1050-CARGAR-ARCHIVOS-I.
031900*
032000     READ ENTRADA-ARCHIVOS INTO WS-REG-ARCHIVO
032100     EVALUATE WS-FS-ARCHIVOS
032200        WHEN '00'
032300           ADD 1 TO WS-TA-MAX
032400           MOVE ARC-FILE-ID TO WS-TA-FILE-ID(WS-TA-MAX)
032500        WHEN '10'
032600           SET WS-FIN-ARCHIVOS TO TRUE
032700        WHEN OTHER
032800           DISPLAY '* ERROR EN LECTURA ENTRADA-ARCHIVOS = '
032900                                              WS-FS-ARCHIVOS
033000           MOVE 9999 TO RETURN-CODE
033100           SET WS-FIN-LINEAS   TO TRUE
033200           SET WS-FIN-ARCHIVOS TO TRUE
033300     END-EVALUATE.
033400*
033500 1050-CARGAR-ARCHIVOS-F. EXIT.
033600*
033700*------------------------------------------------------------------
033800*    R3 - ERROR SI EL FILE-ID DEL GRUPO NO EXISTE EN EL MAESTRO DE
033900*    ARCHIVOS; EN ESE CASO SE DESCARTAN SUS LINEAS SIN BUSCAR
034000*    PATRONES NI GRABAR PATTERN-MATCH-RECORD.
034100 2000-PROCESO-I.
034200*
034300     MOVE LIN-FILE-ID TO WS-FILE-ID-ACTUAL
034400     PERFORM 2005-BUSCAR-ARCHIVO-I THRU 2005-BUSCAR-ARCHIVO-F
034500*
034600     IF WS-ARCHIVO-NO-ENCONTRADO THEN
034700        DISPLAY '* ARCHIVO NO ENCONTRADO - FILE-ID: '
034800                                            WS-FILE-ID-ACTUAL
034900        ADD 1 TO WS-ARCHIVOS-ERROR
035000        PERFORM 2006-SALTAR-DOCUMENTO-I THRU 2006-SALTAR-DOCUMENTO-F
035100           UNTIL WS-FIN-LINEAS
035200                      OR LIN-FILE-ID IS NOT EQUAL WS-FILE-ID-ACTUAL
035300     ELSE
035400A    MOVE ZEROS TO WS-TM-MAX
035500     MOVE ZEROS TO WS-CNT-EMAIL
035600     MOVE ZEROS TO WS-CNT-PHONE
035700     MOVE ZEROS TO WS-CNT-IP
035800     MOVE ZEROS TO WS-CNT-DATE
035900     MOVE ZEROS TO WS-TOTAL-MATCHES-DOC
036000*
036100        PERFORM 2010-BARRER-DOCUMENTO-I THRU 2010-BARRER-DOCUMENTO-F
036200           UNTIL WS-FIN-LINEAS
036300                      OR LIN-FILE-ID IS NOT EQUAL WS-FILE-ID-ACTUAL
036400*
036500        PERFORM 2800-GRABAR-MATCHES-I THRU 2800-GRABAR-MATCHES-F
036600        ADD 1 TO WS-DOCS-PROCESADOS
036700        ADD WS-TOTAL-MATCHES-DOC TO WS-TOTAL-MATCHES-JOB
036800     END-IF.
036900*
037000 2000-PROCESO-F. EXIT.
037100*
037200*------------------------------------------------------------------
037300*    BUSCA EL FILE-ID ACTUAL EN LA TABLA DEL MAESTRO DE ARCHIVOS.
037400 2005-BUSCAR-ARCHIVO-I.
037500*
037600     SET WS-ARCHIVO-NO-ENCONTRADO TO TRUE
037700     SET WS-TA-IX TO 1
037800     SEARCH ALL WS-TA-ENTRADA
037900        AT END
038000           SET WS-ARCHIVO-NO-ENCONTRADO TO TRUE
038100        WHEN WS-TA-FILE-ID(WS-TA-IX) EQUAL WS-FILE-ID-ACTUAL
038200           SET WS-ARCHIVO-ENCONTRADO TO TRUE
038300     END-SEARCH.
038400*
038500 2005-BUSCAR-ARCHIVO-F. EXIT.
038600*
038700*------------------------------------------------------------------
038800*    DESCARTA LAS LINEAS DEL DOCUMENTO SIN FILE-MASTER, PARA
038900*    MANTENER SINCRONIZADA LA LECTURA DE TEXT-IN.
039000 2006-SALTAR-DOCUMENTO-I.
039100*
039200     PERFORM 2900-LEER-LINEA-I THRU 2900-LEER-LINEA-F.
039300*
039400 2006-SALTAR-DOCUMENTO-F. EXIT.
039500*
039600*------------------------------------------------------------------
039700 2010-BARRER-DOCUMENTO-I.
039800*
039900     MOVE LIN-TEXTO TO WS-LINEA
040000     PERFORM 2100-BARRER-LINEA-I THRU 2100-BARRER-LINEA-F
040100     PERFORM 2900-LEER-LINEA-I   THRU 2900-LEER-LINEA-F.
040200*
040300 2010-BARRER-DOCUMENTO-F. EXIT.
040400*
040500*------------------------------------------------------------------
040600*    RECORRE LA LINEA POSICION POR POSICION PROBANDO CADA
040700*    CATEGORIA PEDIDA; CUANDO UNA COINCIDE SALTA AL FINAL DE LA
040800*    COINCIDENCIA PARA SEGUIR BARRIENDO.
040900 2100-BARRER-LINEA-I.
041000*
041100     MOVE 1 TO WS-POS
041200     PERFORM 2110-PROBAR-POSICION-I THRU 2110-PROBAR-POSICION-F
041300        UNTIL WS-POS > LENGTH OF WS-LINEA.
041400*
041500 2100-BARRER-LINEA-F. EXIT.
041600*
041700*------------------------------------------------------------------
041800 2110-PROBAR-POSICION-I.
041900*
042000     SET WS-MATCH-FALLO TO TRUE
042100*
042200     IF PRM-PIDE-IP AND WS-MATCH-FALLO THEN
042300        PERFORM 3000-PROBAR-IP-I THRU 3000-PROBAR-IP-F
042400     END-IF
042500     IF PRM-PIDE-DATE AND WS-MATCH-FALLO THEN
042600        PERFORM 3100-PROBAR-DATE-I THRU 3100-PROBAR-DATE-F
042700     END-IF
042800     IF PRM-PIDE-PHONE AND WS-MATCH-FALLO THEN
042900        PERFORM 3200-PROBAR-PHONE-I THRU 3200-PROBAR-PHONE-F
043000     END-IF
043100     IF PRM-PIDE-EMAIL AND WS-MATCH-FALLO THEN
043200        PERFORM 3300-PROBAR-EMAIL-I THRU 3300-PROBAR-EMAIL-F
043300     END-IF
043400*
043500     IF WS-MATCH-OK THEN
043600        MOVE WS-FIN-MATCH TO WS-POS
043700     END-IF
043800     ADD 1 TO WS-POS.
043900*
044000 2110-PROBAR-POSICION-F. EXIT.
044100*
044200*------------------------------------------------------------------
044300*    R3.1 - DIRECCION IP: CUATRO GRUPOS DE 1 A 3 DIGITOS
044400*    SEPARADOS POR PUNTO, ACOTADOS POR CARACTERES NO
044500*    ALFANUMERICOS O BORDE DE LINEA (SIN VALIDAR RANGO DE
044600*    OCTETO).
044700 3000-PROBAR-IP-I.
044800*
044900     SET WS-MATCH-FALLO TO TRUE
045000     MOVE WS-POS TO WS-P
045100     MOVE WS-POS TO WS-INICIO-MATCH
045200     SET WS-OCTETO-SEGUIR TO TRUE
045300     PERFORM 3005-PROBAR-OCTETO-I THRU 3005-PROBAR-OCTETO-F
045400        VARYING WS-OCTETO FROM 1 BY 1
045500           UNTIL WS-OCTETO > 4
045600                    OR WS-MATCH-OK
045700                    OR WS-OCTETO-DETENER.
045800*
045900 3000-PROBAR-IP-F. EXIT.
046000*
046100*------------------------------------------------------------------
046200*    PRUEBA UN GRUPO DE 1 A 3 DIGITOS DEL SUPUESTO OCTETO, Y SI
046300*    NO ES EL ULTIMO EXIGE EL PUNTO SEPARADOR; EL CUARTO OCTETO
046400*    CIERRA LA COINCIDENCIA Y LA REGISTRA SI PASA LOS BORDES.
046500 3005-PROBAR-OCTETO-I.
046600*
046700     MOVE ZEROS TO WS-DIG-CONT
046800     SET WS-DIGITO-SI TO TRUE
046900     PERFORM 3010-CONTAR-DIGITO-I THRU 3010-CONTAR-DIGITO-F
047000        UNTIL WS-DIG-CONT >= 3
047100                 OR WS-P > LENGTH OF WS-LINEA
047200                 OR WS-DIGITO-NO
047300     IF WS-DIG-CONT = 0 THEN
047400        SET WS-OCTETO-DETENER TO TRUE
047500     ELSE
047600        IF WS-OCTETO < 4 THEN
047700           IF WS-P <= LENGTH OF WS-LINEA
047800                 AND WS-LINEA(WS-P:1) EQUAL '.' THEN
047900              ADD 1 TO WS-P
048000           ELSE
048100              SET WS-OCTETO-DETENER TO TRUE
048200           END-IF
048300        ELSE
048400           MOVE WS-P TO WS-FIN-MATCH
048500           SUBTRACT 1 FROM WS-FIN-MATCH
048600           PERFORM 3900-VERIFICAR-LIMITES-I
048700              THRU 3900-VERIFICAR-LIMITES-F
048800           IF WS-MATCH-OK THEN
048900              MOVE 'IP   ' TO WS-CATEGORIA-ACTUAL
049000              PERFORM 2700-REGISTRAR-I THRU 2700-REGISTRAR-F
049100           END-IF
049200        END-IF
049300     END-IF.
049400*
049500 3005-PROBAR-OCTETO-F. EXIT.
049600*
049700*------------------------------------------------------------------
049800*    CUENTA UN DIGITO DEL OCTETO; SE DETIENE (SIN CONSUMIRLO) AL
049900*    PRIMER CARACTER NO NUMERICO.
050000 3010-CONTAR-DIGITO-I.
050100*
050200     IF WS-LINEA(WS-P:1) IS NUMERIC THEN
050300        ADD 1 TO WS-P
050400        ADD 1 TO WS-DIG-CONT
050500     ELSE
050600        SET WS-DIGITO-NO TO TRUE
050700     END-IF.
050800*
050900 3010-CONTAR-DIGITO-F. EXIT.
051000*
051100*------------------------------------------------------------------
051200*    R3.2 - FECHA DD.MM.AAAA EXACTA, ACOTADA POR BORDES DE
051300*    PALABRA (SIN VALIDAR CALENDARIO).
051400 3100-PROBAR-DATE-I.
051500*
051600     SET WS-MATCH-FALLO TO TRUE
051700     IF WS-POS + 9 <= LENGTH OF WS-LINEA THEN
051800        IF WS-LINEA(WS-POS:2)   IS NUMERIC
051900           AND WS-LINEA(WS-POS + 2:1) EQUAL '.'
052000           AND WS-LINEA(WS-POS + 3:2) IS NUMERIC
052100           AND WS-LINEA(WS-POS + 5:1) EQUAL '.'
052200           AND WS-LINEA(WS-POS + 6:4) IS NUMERIC THEN
052300           MOVE WS-POS TO WS-INICIO-MATCH
052400           COMPUTE WS-FIN-MATCH = WS-POS + 9
052500           PERFORM 3900-VERIFICAR-LIMITES-I
052600              THRU 3900-VERIFICAR-LIMITES-F
052700           IF WS-MATCH-OK THEN
052800              MOVE 'DATE ' TO WS-CATEGORIA-ACTUAL
052900              PERFORM 2700-REGISTRAR-I THRU 2700-REGISTRAR-F
053000           END-IF
053100        END-IF
053200     END-IF.
053300*
053400 3100-PROBAR-DATE-F. EXIT.
053500*
053600*------------------------------------------------------------------
053700*    R3.3 - TELEFONO +375 ... (NO LLEVA REGLA DE BORDE DE
053800*    PALABRA EN LA ESPECIFICACION).
053900 3200-PROBAR-PHONE-I.
054000*
054100     SET WS-MATCH-FALLO TO TRUE
054200     IF WS-POS + 3 <= LENGTH OF WS-LINEA THEN
054300        IF WS-LINEA(WS-POS:4) EQUAL '+375' THEN
054400           MOVE WS-POS TO WS-P
054500           ADD 4 TO WS-P
054600           PERFORM 3210-PROBAR-OPERADOR-I THRU 3210-PROBAR-OPERADOR-F
054700           IF WS-MATCH-OK THEN
054800              PERFORM 3220-PROBAR-NUMERO-I THRU 3220-PROBAR-NUMERO-F
054900              IF WS-MATCH-OK THEN
055000                 MOVE WS-POS TO WS-INICIO-MATCH
055100                 MOVE 'PHONE' TO WS-CATEGORIA-ACTUAL
055200                 PERFORM 2700-REGISTRAR-I THRU 2700-REGISTRAR-F
055300              END-IF
055400           END-IF
055500        END-IF
055600     END-IF.
055700*
055800 3200-PROBAR-PHONE-F. EXIT.
055900*
056000*------------------------------------------------------------------
056100*    CODIGO DE OPERADOR: [ESPACIO] '(' DD ')'   O   ESPACIO DD
056200 3210-PROBAR-OPERADOR-I.
056300*
056400     SET WS-MATCH-FALLO TO TRUE
056500     MOVE WS-P TO WS-P2
056600     IF WS-P2 <= LENGTH OF WS-LINEA
056700           AND WS-LINEA(WS-P2:1) EQUAL SPACE THEN
056800        ADD 1 TO WS-P2
056900     END-IF
057000     IF WS-P2 + 3 <= LENGTH OF WS-LINEA
057100           AND WS-LINEA(WS-P2:1) EQUAL '('
057200           AND WS-LINEA(WS-P2 + 1:2) IS NUMERIC
057300           AND WS-LINEA(WS-P2 + 3:1) EQUAL ')' THEN
057400        COMPUTE WS-P = WS-P2 + 4
057500        SET WS-MATCH-OK TO TRUE
057600     ELSE
057700        IF WS-P + 2 <= LENGTH OF WS-LINEA
057800              AND WS-LINEA(WS-P:1) EQUAL SPACE
057900              AND WS-LINEA(WS-P + 1:2) IS NUMERIC THEN
058000           COMPUTE WS-P = WS-P + 3
058100           SET WS-MATCH-OK TO TRUE
058200        END-IF
058300     END-IF.
058400*
058500 3210-PROBAR-OPERADOR-F. EXIT.
058600*
058700*------------------------------------------------------------------
058800*    RESTO DEL NUMERO: [ESPACIO] DDD [-] DD [-] DD
058900 3220-PROBAR-NUMERO-I.
059000*
059100     SET WS-MATCH-FALLO TO TRUE
059200     IF WS-P <= LENGTH OF WS-LINEA
059300           AND WS-LINEA(WS-P:1) EQUAL SPACE THEN
059400        ADD 1 TO WS-P
059500     END-IF
059600     IF WS-P + 2 > LENGTH OF WS-LINEA
059700           OR WS-LINEA(WS-P:3) IS NOT NUMERIC THEN
059800        GO TO 3220-PROBAR-NUMERO-F
059900     END-IF
060000     ADD 3 TO WS-P
060100     IF WS-P <= LENGTH OF WS-LINEA
060200           AND WS-LINEA(WS-P:1) EQUAL '-' THEN
060300        ADD 1 TO WS-P
060400     END-IF
060500     IF WS-P + 1 > LENGTH OF WS-LINEA
060600           OR WS-LINEA(WS-P:2) IS NOT NUMERIC THEN
060700        GO TO 3220-PROBAR-NUMERO-F
060800     END-IF
060900     ADD 2 TO WS-P
061000     IF WS-P <= LENGTH OF WS-LINEA
061100           AND WS-LINEA(WS-P:1) EQUAL '-' THEN
061200        ADD 1 TO WS-P
061300     END-IF
061400     IF WS-P + 1 > LENGTH OF WS-LINEA
061500           OR WS-LINEA(WS-P:2) IS NOT NUMERIC THEN
061600        GO TO 3220-PROBAR-NUMERO-F
061700     END-IF
061800     ADD 2 TO WS-P
061900     MOVE WS-P TO WS-FIN-MATCH
062000     SUBTRACT 1 FROM WS-FIN-MATCH
062100     SET WS-MATCH-OK TO TRUE.
062200*
062300 3220-PROBAR-NUMERO-F. EXIT.
062400*
062500*------------------------------------------------------------------
062600*    R3.4 - CORREO ELECTRONICO, ACOTADO POR BORDES DE PALABRA.
062700 3300-PROBAR-EMAIL-I.
062800*
062900     SET WS-MATCH-FALLO TO TRUE
063000*
063100*    PARTE LOCAL: UNO O MAS CARACTERES DE DOMINIO ANTES DE LA @
063200     MOVE WS-POS TO WS-P
063300     PERFORM 3301-AVANZAR-DOMINIO-I THRU 3301-AVANZAR-DOMINIO-F
063400        UNTIL WS-P > LENGTH OF WS-LINEA
063500                 OR WS-LINEA(WS-P:1) IS NOT CLASE-DOMINIO
063600     IF WS-P EQUAL WS-POS THEN
063700        GO TO 3300-PROBAR-EMAIL-F
063800     END-IF
063900     IF WS-P > LENGTH OF WS-LINEA OR WS-LINEA(WS-P:1) NOT EQUAL '@' THEN
064000        GO TO 3300-PROBAR-EMAIL-F
064100     END-IF
064200     MOVE WS-P TO WS-POS-AT
064300     ADD 1 TO WS-POS-AT
064400     MOVE WS-POS-AT TO WS-POS-DESPUES-AT
064500*
064600*    DOMINIO: CORRIDA DE CARACTERES DE DOMINIO DESPUES DE LA @
064700     MOVE WS-POS-DESPUES-AT TO WS-P
064800     PERFORM 3301-AVANZAR-DOMINIO-I THRU 3301-AVANZAR-DOMINIO-F
064900        UNTIL WS-P > LENGTH OF WS-LINEA
065000                 OR WS-LINEA(WS-P:1) IS NOT CLASE-DOMINIO
065100     IF WS-P EQUAL WS-POS-DESPUES-AT THEN
065200        GO TO 3300-PROBAR-EMAIL-F
065300     END-IF
065400     MOVE WS-P TO WS-FIN-RUN
065500     SUBTRACT 1 FROM WS-FIN-RUN
065600*
065700*    BUSCA, DE DERECHA A IZQUIERDA, UN PUNTO CUYA COLA SEAN 2 A 4
065800*    CARACTERES ALFANUMERICOS PUROS (EL DOMINIO FINAL, "TLD").
065900     SET WS-SPLIT-OK TO FALSE
066000     MOVE WS-FIN-RUN TO WS-D
066100     PERFORM 3302-PROBAR-SPLIT-I THRU 3302-PROBAR-SPLIT-F
066200        UNTIL WS-D <= WS-POS-DESPUES-AT OR WS-SPLIT-HALLADO
066300*
066400     IF WS-SPLIT-HALLADO THEN
066500        MOVE WS-POS     TO WS-INICIO-MATCH
066600        MOVE WS-FIN-RUN TO WS-FIN-MATCH
066700        PERFORM 3900-VERIFICAR-LIMITES-I THRU 3900-VERIFICAR-LIMITES-F
066800        IF WS-MATCH-OK THEN
066900           MOVE 'EMAIL' TO WS-CATEGORIA-ACTUAL
067000           PERFORM 2700-REGISTRAR-I THRU 2700-REGISTRAR-F
067100        END-IF
067200     ELSE
067300        SET WS-MATCH-FALLO TO TRUE
067400     END-IF.
067500*
067600 3300-PROBAR-EMAIL-F. EXIT.
067700*
067800*------------------------------------------------------------------
067900*    AVANZA UNA POSICION MIENTRAS EL CARACTER SEA DE LA CLASE
068000*    DOMINIO (LETRA, DIGITO, PUNTO O GUION) - USADA TANTO PARA LA
068100*    PARTE LOCAL COMO PARA EL DOMINIO DEL CORREO.
068200 3301-AVANZAR-DOMINIO-I.
068300*
068400     ADD 1 TO WS-P.
068500*
068600 3301-AVANZAR-DOMINIO-F. EXIT.
068700*
068800*------------------------------------------------------------------
068900*    PRUEBA, EN LA POSICION WS-D, SI HAY UN PUNTO QUE DEJE UNA
069000*    COLA DE TLD VALIDA; SI NO HALLA, RETROCEDE UNA POSICION.
069100 3302-PROBAR-SPLIT-I.
069200*
069300     IF WS-LINEA(WS-D:1) EQUAL '.' THEN
069400        COMPUTE WS-LARGO-COLA = WS-FIN-RUN - WS-D
069500        IF WS-LARGO-COLA >= 2 AND WS-LARGO-COLA <= 4
069600              AND WS-D > WS-POS-DESPUES-AT THEN
069700           PERFORM 3310-COLA-ALFANUMERICA-I
069800              THRU 3310-COLA-ALFANUMERICA-F
069900           IF WS-MATCH-OK THEN
070000              SET WS-SPLIT-HALLADO TO TRUE
070100           END-IF
070200        END-IF
070300     END-IF
070400     IF NOT WS-SPLIT-HALLADO THEN
070500        SUBTRACT 1 FROM WS-D
070600     END-IF.
070700*
070800 3302-PROBAR-SPLIT-F. EXIT.
070900*
071000*------------------------------------------------------------------
071100*    VERIFICA QUE, DESDE WS-D + 1 HASTA WS-FIN-RUN, TODOS LOS
071200*    CARACTERES SEAN LETRAS O DIGITOS (SIN GUION NI PUNTO) -
071300*    REQUISITO DEL TLD.
071400 3310-COLA-ALFANUMERICA-I.
071500*
071600     SET WS-MATCH-OK TO TRUE
071700     PERFORM 3311-PROBAR-CARACTER-COLA-I THRU 3311-PROBAR-CARACTER-COLA-F
071800        VARYING WS-P2 FROM 1 BY 1 UNTIL WS-P2 > WS-LARGO-COLA.
071900*
072000 3310-COLA-ALFANUMERICA-F. EXIT.
072100*
072200*------------------------------------------------------------------
072300 3311-PROBAR-CARACTER-COLA-I.
072400*
072500     COMPUTE WS-P = WS-D + WS-P2
072600     MOVE WS-LINEA(WS-P:1) TO WS-UN-CARACTER
072700     IF WS-UN-CARACTER IS NUMERIC THEN
072800        CONTINUE
072900     ELSE
073000        IF (WS-UN-CARACTER >= 'A' AND WS-UN-CARACTER <= 'Z')
073100           OR (WS-UN-CARACTER >= 'a' AND WS-UN-CARACTER <= 'z') THEN
073200           CONTINUE
073300        ELSE
073400           SET WS-MATCH-FALLO TO TRUE
073500        END-IF
073600     END-IF.
073700*
073800 3311-PROBAR-CARACTER-COLA-F. EXIT.
073900*
074000*------------------------------------------------------------------
074100*    VERIFICA QUE EL CARACTER ANTERIOR AL INICIO Y EL POSTERIOR
074200*    AL FIN DE LA COINCIDENCIA NO SEAN ALFANUMERICOS (O QUE SEAN
074300*    BORDE DE LINEA) - REGLA DE "BORDE DE PALABRA".
074400 3900-VERIFICAR-LIMITES-I.
074500*
074600     SET WS-MATCH-OK TO TRUE
074700     IF WS-INICIO-MATCH > 1 THEN
074800        MOVE WS-INICIO-MATCH TO WS-P
074900        SUBTRACT 1 FROM WS-P
075000        IF WS-LINEA(WS-P:1) IS CLASE-ALFANUMERICO THEN
075100           SET WS-MATCH-FALLO TO TRUE
075200        END-IF
075300     END-IF
075400     IF WS-MATCH-OK AND WS-FIN-MATCH < LENGTH OF WS-LINEA THEN
075500        MOVE WS-FIN-MATCH TO WS-P
075600        ADD 1 TO WS-P
075700        IF WS-LINEA(WS-P:1) IS CLASE-ALFANUMERICO THEN
075800           SET WS-MATCH-FALLO TO TRUE
075900        END-IF
076000     END-IF.
076100*
076200 3900-VERIFICAR-LIMITES-F. EXIT.
076300*
076400*------------------------------------------------------------------
076500*    R3.5 - REGISTRA LA COINCIDENCIA SI NO ESTABA YA EN LA TABLA
076600*    DE ESTA CATEGORIA (PRIMERA OCURRENCIA GANA, ORDEN ORIGINAL).
076700 2700-REGISTRAR-I.
076800*
076900     MOVE SPACES TO WS-TEXTO-MATCH
077000     COMPUTE WS-LARGO-MATCH = WS-FIN-MATCH - WS-INICIO-MATCH + 1
077100     IF WS-LARGO-MATCH > 40 THEN
077200        MOVE 40 TO WS-LARGO-MATCH
077300     END-IF
077400     MOVE WS-LINEA(WS-INICIO-MATCH:WS-LARGO-MATCH) TO WS-TEXTO-MATCH
077500*
077600     SET WS-NO-EXISTE-EN-TABLA TO TRUE
077700     PERFORM 2705-PROBAR-DUPLICADO-I THRU 2705-PROBAR-DUPLICADO-F
077800        VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > WS-TM-MAX
077900*
078000     IF WS-NO-EXISTE-EN-TABLA AND WS-TM-MAX < 200 THEN
078100        ADD 1 TO WS-TM-MAX
078200        MOVE WS-CATEGORIA-ACTUAL TO WS-TM-CATEGORIA(WS-TM-MAX)
078300        MOVE WS-TEXTO-MATCH     TO WS-TM-TEXTO(WS-TM-MAX)
078400        ADD 1 TO WS-TOTAL-MATCHES-DOC
078500        EVALUATE WS-CATEGORIA-ACTUAL
078600           WHEN 'EMAIL' ADD 1 TO WS-CNT-EMAIL
078700           WHEN 'PHONE' ADD 1 TO WS-CNT-PHONE
078800           WHEN 'IP   ' ADD 1 TO WS-CNT-IP
078900           WHEN 'DATE ' ADD 1 TO WS-CNT-DATE
079000        END-EVALUATE
079100     END-IF
079200     SET WS-MATCH-OK TO TRUE.
079300*
079400 2700-REGISTRAR-F. EXIT.
079500*
079600*------------------------------------------------------------------
079700*    COMPARA UNA OCURRENCIA DE LA TABLA DE MATCHES CONTRA LA
079800*    COINCIDENCIA ACTUAL (MISMA CATEGORIA Y MISMO TEXTO).
079900 2705-PROBAR-DUPLICADO-I.
080000*
080100     IF WS-TM-CATEGORIA(WS-TM-IX) EQUAL WS-CATEGORIA-ACTUAL
080200           AND WS-TM-TEXTO(WS-TM-IX) EQUAL WS-TEXTO-MATCH THEN
080300        SET WS-YA-EXISTE-EN-TABLA TO TRUE
080400     END-IF.
080500*
080600 2705-PROBAR-DUPLICADO-F. EXIT.
080700*
080800*------------------------------------------------------------------
080900 2800-GRABAR-MATCHES-I.
081000*
081100     MOVE SPACES TO WS-LIN-ENCABEZADO
081200     MOVE WS-FILE-ID-ACTUAL TO ENC-FILE-ID
081300     WRITE REG-MATCHES FROM WS-LIN-ENCABEZADO
081400*
081500     IF PRM-PIDE-IP THEN
081600        MOVE 'IP   ' TO WS-CATEGORIA-ACTUAL
081700        PERFORM 2810-LISTAR-CATEGORIA-I THRU 2810-LISTAR-CATEGORIA-F
081800     END-IF
081900     IF PRM-PIDE-DATE THEN
082000        MOVE 'DATE ' TO WS-CATEGORIA-ACTUAL
082100        PERFORM 2810-LISTAR-CATEGORIA-I THRU 2810-LISTAR-CATEGORIA-F
082200     END-IF
082300     IF PRM-PIDE-PHONE THEN
082400        MOVE 'PHONE' TO WS-CATEGORIA-ACTUAL
082500        PERFORM 2810-LISTAR-CATEGORIA-I THRU 2810-LISTAR-CATEGORIA-F
082600     END-IF
082700     IF PRM-PIDE-EMAIL THEN
082800        MOVE 'EMAIL' TO WS-CATEGORIA-ACTUAL
082900        PERFORM 2810-LISTAR-CATEGORIA-I THRU 2810-LISTAR-CATEGORIA-F
083000     END-IF
083100*
083200     MOVE SPACES TO WS-LIN-TOTAL-DOC
083300     MOVE WS-TOTAL-MATCHES-DOC TO TD-TOTAL
083400     WRITE REG-MATCHES FROM WS-LIN-TOTAL-DOC.
083500*
083600 2800-GRABAR-MATCHES-F. EXIT.
083700*
083800*------------------------------------------------------------------
083900 2810-LISTAR-CATEGORIA-I.
084000*
084100     MOVE SPACES TO WS-LIN-SECCION
084200     MOVE WS-CATEGORIA-ACTUAL TO SEC-TITULO
084300     WRITE REG-MATCHES FROM WS-LIN-SECCION
084400     PERFORM 2815-IMPRIMIR-SI-CATEGORIA-I THRU 2815-IMPRIMIR-SI-CATEGORIA-F
084500        VARYING WS-TM-IX FROM 1 BY 1 UNTIL WS-TM-IX > WS-TM-MAX.
084600*
084700 2810-LISTAR-CATEGORIA-F. EXIT.
084800*
084900*------------------------------------------------------------------
085000*    IMPRIME UNA LINEA DE DETALLE SI LA OCURRENCIA DE LA TABLA
085100*    PERTENECE A LA CATEGORIA QUE SE ESTA LISTANDO.
085200 2815-IMPRIMIR-SI-CATEGORIA-I.
085300*
085400     IF WS-TM-CATEGORIA(WS-TM-IX) EQUAL WS-CATEGORIA-ACTUAL THEN
085500        MOVE SPACES TO WS-LIN-DETALLE
085600        MOVE WS-TM-CATEGORIA(WS-TM-IX) TO DET-CATEGORIA
085700        MOVE WS-TM-TEXTO(WS-TM-IX)     TO DET-TEXTO
085800        WRITE REG-MATCHES FROM WS-LIN-DETALLE
085900     END-IF.
086000*
086100 2815-IMPRIMIR-SI-CATEGORIA-F. EXIT.
086200*
086300*------------------------------------------------------------------
086400 2900-LEER-LINEA-I.
086500*
086600     READ ENTRADA-LINEAS INTO WS-REG-LINEA
086700     EVALUATE WS-FS-LINEAS
086800        WHEN '00'
086900           CONTINUE
087000        WHEN '10'
087100           SET WS-FIN-LINEAS TO TRUE
087200           MOVE HIGH-VALUES TO LIN-FILE-ID
087300        WHEN OTHER
087400           DISPLAY '* ERROR EN LECTURA ENTRADA-LINEAS = '
087500                                             WS-FS-LINEAS
087600           MOVE 9999 TO RETURN-CODE
087700           SET WS-FIN-LINEAS TO TRUE
087800           MOVE HIGH-VALUES TO LIN-FILE-ID
087900     END-EVALUATE.
088000*
088100 2900-LEER-LINEA-F. EXIT.
088200*
088300*------------------------------------------------------------------
088400 9999-FINAL-I.
088500*
088600     MOVE SPACES TO WS-LIN-TRAILER
088700     MOVE WS-DOCS-PROCESADOS TO TR-DOCS
088800     WRITE REG-MATCHES FROM WS-LIN-TRAILER
088900     MOVE SPACES TO WS-LIN-TRAILER2
089000     MOVE WS-TOTAL-MATCHES-JOB TO TR-MATCHES
089100     WRITE REG-MATCHES FROM WS-LIN-TRAILER2
089200*
089300     CLOSE ENTRADA-LINEAS SALIDA-MATCHES
089400*
089500     DISPLAY ' '
089600     DISPLAY '* PGMMATCH - ARCHIVOS NO ENCONTRADOS = '
089700                                            WS-ARCHIVOS-ERROR
089800     DISPLAY '* PGMMATCH - DOCUMENTOS PROCESADOS = '
089900                                            WS-DOCS-PROCESADOS
090000     DISPLAY '* PGMMATCH - TOTAL DE COINCIDENCIAS = '
090100                                            WS-TOTAL-MATCHES-JOB.
090200*
090300 9999-FINAL-F. EXIT.
