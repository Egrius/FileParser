000100*    CP-EVTLK
000200**************************************************
000300*     AREA DE COMUNICACION CALL PGMEVLOG          *
000400*     LARGO 30 BYTES                              *
000500**************************************************
000600*     EL LLAMADOR CARGA TIPO/ARCHIVO/FLAG-EXISTE  *
000700*     Y PGMEVLOG DEVUELVE EL CODIGO DE RESULTADO  *
000800 01  LK-COMUNICACION-EVENTO.
000900     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
001000     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
001100     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
001200         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
001300         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
001400     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
001500         88  LK-EV-RC-OK             VALUE 00.
001600         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
001700         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
001800     03  FILLER              PIC X(08)    VALUE SPACES.
