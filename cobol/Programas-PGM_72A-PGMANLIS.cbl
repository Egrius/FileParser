000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMANLIS.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  06/03/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    MOTOR DE ANALISIS DE PALABRAS POR DOCUMENTO                *
001100*    =========================================================  *
001200*    RECORRE TEXT-IN (LINEAS DE TEXTO AGRUPADAS POR CLAVE DE    *
001300*    ARCHIVO) Y POR CADA DOCUMENTO:                              *
001400*      - TOKENIZA, NORMALIZA (QUITA SIGNOS DE PUNTUACION MENOS  *
001500*        EL GUION, PASA A MINUSCULAS) Y EXCLUYE STOPWORDS SI    *
001600*        EL PARAMETRO LO PIDE                                   *
001700*      - ACUMULA FRECUENCIA DE PALABRAS, PRIMERA LETRA,         *
001800*        PUNTUACION SOBRE EL TEXTO CRUDO Y LARGO DE PALABRAS    *
001900*        DISTINTAS                                              *
002000*      - SELECCIONA LAS N PALABRAS MAS FRECUENTES (N Y BANDERA  *
002100*        DE STOPWORDS VIENEN POR TARJETA DE PARAMETROS)         *
002200*      - GRABA EL REPORTE ANALYSIS-OUT Y AVISA A LA BITACORA    *
002300*        (PGMEVLOG) CON PARSE-START / PARSE-END                 *
002400*                                                                *
002500*    UN SEGUNDO PEDIDO DE ANALISIS PARA EL MISMO ARCHIVO DENTRO *
002600*    DE LA MISMA CORRIDA SE RECHAZA (NO SE REEMPLAZA).           *
002700***************************************************************
002800*    HISTORIAL DE MODIFICACIONES
002900*    FECHA       AUTOR    PEDIDO     DESCRIPCION
003000*    ----------  -------  ---------  ---------------------------
003100*    06/03/1991  RBOUZAS  INI-0003   VERSION INICIAL
003200*    14/07/1993  RBOUZAS  PED-0201   SE AGREGA EXCLUSION DE
003300*                                    STOPWORDS POR TARJETA
003400*    09/09/1998  MCOSTA   Y2K-0009   FECHA DE PROCESO A 4
003500*                                    DIGITOS DE ANIO
003600*    22/11/2001  JPENA    PED-0433   TABLA DE PUNTUACION PASADA
003700*                                    A FORMA DE LISTA REDEFINIDA
003800*    14/09/2004  MCOSTA   PED-0544   EL LAYOUT DE TEXT-IN TRAIA
003900*                                    LIN-TEXTO EN 119 POSICIONES
004000*                                    Y SE PERDIA EL ULTIMO BYTE
004100*                                    DE CADA LINEA; SE AMPLIA A
004200*                                    120 (REGISTRO A 132 BYTES)
004300***************************************************************
004400*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700*
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-PUNTUACION IS
005100         '!' '"' "'" '#' '$' '%' '&' '(' ')' '*' '+' ',' '-'
005200         '.' '/' ':' ';' '<' '=' '>' '?' '@' '[' '\' ']' '^'
005300         '_' '`' '{' '|' '}' '~'
005400     UPSI-0 OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TARJETA-PARM    ASSIGN DDPARM
005900     FILE STATUS IS WS-FS-PARM.
006000*
006100     SELECT ENTRADA-LINEAS  ASSIGN DDTXTIN
006200     FILE STATUS IS WS-FS-LINEAS.
006300*
006400     SELECT SALIDA-ANALISIS ASSIGN DDANALIS
006500     FILE STATUS IS WS-FS-ANALISIS.
006600*
006700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  TARJETA-PARM
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 01  WS-REG-PARM.
007500     03  PRM-N                 PIC 9(03)    VALUE ZEROS.
007600     03  PRM-STOPWORDS-FLAG    PIC X(01)    VALUE 'N'.
007700         88  PRM-CON-STOPWORDS       VALUE 'Y'.
007800         88  PRM-SIN-STOPWORDS       VALUE 'N'.
007900     03  PRM-STOPWORD-LIST     PIC X(200)   VALUE SPACES.
008000*
008100 FD  ENTRADA-LINEAS
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400*    COPY PGM_62A-CP-TXTLIN.
008500 01  WS-REG-LINEA.
008600     03  LIN-FILE-ID           PIC 9(08)    VALUE ZEROS.
008700     03  LIN-TEXTO             PIC X(120)   VALUE SPACES.
008800     03  FILLER                PIC X(04)    VALUE SPACES.
008900*
009000 FD  SALIDA-ANALISIS
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-ANALISIS              PIC X(80).
009400*
009500 WORKING-STORAGE SECTION.
009600*=======================*
009700*
009800 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009900*
010000*----------- ARCHIVOS --------------------------------------------
010100 77  WS-FS-PARM               PIC XX    VALUE SPACES.
010200 77  WS-FS-LINEAS             PIC XX    VALUE SPACES.
010300 77  WS-FS-ANALISIS           PIC XX    VALUE SPACES.
010400*
010500 77  WS-STATUS-LIN-FIN        PIC X     VALUE 'N'.
010600     88  WS-FIN-LINEAS                VALUE 'Y'.
010700     88  WS-NO-FIN-LINEAS             VALUE 'N'.
010800 77  WS-STATUS-YA-ANALIZADO   PIC X     VALUE 'N'.
010900     88  WS-YA-ANALIZADO              VALUE 'Y'.
011000     88  WS-NO-ANALIZADO              VALUE 'N'.
011100 77  WS-STATUS-DESCARTAR-PAL  PIC X     VALUE 'N'.
011200     88  WS-DESCARTAR-PALABRA         VALUE 'Y'.
011300     88  WS-CONSERVAR-PALABRA         VALUE 'N'.
011400*
011500*----------- CLAVE DE DOCUMENTO EN PROCESO ------------------------
011600 77  WS-FILE-ID-ACTUAL         PIC 9(08) VALUE ZEROS.
011700*
011800*----------- TABLA DE ARCHIVOS YA ANALIZADOS (REGLA R2.7) ---------
011900 77  WS-TA-MAX                 PIC 9(04) COMP VALUE ZEROS.
012000 01  WS-TAB-ANALIZADOS.
012100     03  WS-TA-FILE-ID OCCURS 1000 TIMES
012200         INDEXED BY WS-TA-IX    PIC 9(08).
012300*
012400*----------- LISTA DE STOPWORDS -----------------------------------
012500 77  WS-TS-MAX                 PIC 9(03) COMP VALUE ZEROS.
012600 01  WS-TAB-STOPWORD.
012700     03  WS-TS-PALABRA OCCURS 50 TIMES
012800         INDEXED BY WS-TS-IX    PIC X(30).
012900*
013000*----------- LISTA DE CARACTERES DE PUNTUACION --------------------
013100*    SE ARMA COMO LITERAL Y SE REDEFINE EN TABLA PARA PODER
013200*    RECORRERLA CARACTER POR CARACTER AL TALDAR EL TEXTO CRUDO.
013300 01  WS-LISTA-PUNTUACION.
013400     03  FILLER PIC X(32) VALUE
013500         '!"''#$%&()*+,-./:;<=>?@[\]^_`{|}~'.
013600*
013700 01  WS-TAB-PUNTUACION REDEFINES WS-LISTA-PUNTUACION.
013800     03  WS-TP-CHAR OCCURS 32 TIMES PIC X(01).
013900*
014000 77  WS-TP-CONT-MAX             PIC 9(02) COMP VALUE 32.
014100 01  WS-TAB-PUNTUACION-CONT.
014200     03  WS-TP-CONT OCCURS 32 TIMES
014300         INDEXED BY WS-TP-IX    PIC 9(07) COMP.
014400*
014500*----------- TABLA DE FRECUENCIA DE PALABRAS (POR DOCUMENTO) ------
014600 77  WS-TW-MAX                  PIC 9(04) COMP VALUE ZEROS.
014700 01  WS-TAB-PALABRA.
014800     03  WS-TAB-PALABRA-ENTRADA OCCURS 500 TIMES
014900         INDEXED BY WS-TW-IX.
015000         05  WS-TW-PALABRA      PIC X(30).
015100         05  WS-TW-CONTADOR     PIC 9(07) COMP.
015200         05  WS-TW-LARGO        PIC 9(03) COMP.
015300         05  WS-TW-SELECCIONADO PIC X(01).
015400             88  WS-TW-YA-EN-TOP        VALUE 'Y'.
015500*
015600 01  WS-TAB-PALABRA-ALT REDEFINES WS-TAB-PALABRA.
015700     03  FILLER PIC X(41) OCCURS 500 TIMES.
015800*
015900*----------- TABLA DE PRIMERA LETRA (STARTS-WITH) -----------------
016000 77  WS-TI-MAX                  PIC 9(02) COMP VALUE ZEROS.
016100 01  WS-TAB-INICIAL.
016200     03  WS-TAB-INICIAL-ENTRADA OCCURS 40 TIMES
016300         INDEXED BY WS-TI-IX.
016400         05  WS-TI-CHAR         PIC X(01).
016500         05  WS-TI-CONTADOR     PIC 9(07) COMP.
016600*
016700*----------- AREA DE TOKENIZADO -----------------------------------
016800 77  WS-PTR                     PIC 9(04) COMP VALUE 1.
016900 77  WS-PALABRA-CRUDA           PIC X(120)     VALUE SPACES.
017000 77  WS-PALABRA-NORM            PIC X(30)      VALUE SPACES.
017100 77  WS-LARGO-PALABRA           PIC 9(03) COMP VALUE ZEROS.
017200 77  WS-SUB-CAR                 PIC 9(03) COMP VALUE ZEROS.
017300 77  WS-SUB-DEST                PIC 9(03) COMP VALUE ZEROS.
017400 77  WS-UN-CARACTER             PIC X(01)      VALUE SPACES.
017500*
017600*----------- CONTADORES DE CORRIDA --------------------------------
017700 77  WS-DOCS-PROCESADOS         PIC 9(07) COMP VALUE ZEROS.
017800 77  WS-DOCS-RECHAZADOS         PIC 9(07) COMP VALUE ZEROS.
017900 77  WS-TOTAL-PALABRAS-JOB      PIC 9(09) COMP VALUE ZEROS.
018000 77  WS-PALABRAS-DOCUMENTO      PIC 9(07) COMP VALUE ZEROS.
018100 77  WS-RANK                    PIC 9(03) COMP VALUE ZEROS.
018200 77  WS-MEJOR-IX                PIC 9(04) COMP VALUE ZEROS.
018300 77  WS-MEJOR-CONT              PIC 9(07) COMP VALUE ZEROS.
018400*
018500*----------- FECHA DE PROCESO --------------------------------------
018600 01  WS-FECHA-PROCESO.
018700     03  WS-FECHA-AA            PIC 9(04)      VALUE ZEROS.
018800     03  WS-FECHA-MM            PIC 9(02)      VALUE ZEROS.
018900     03  WS-FECHA-DD            PIC 9(02)      VALUE ZEROS.
019000*
019100 01  WS-FECHA-PROCESO-NUM REDEFINES WS-FECHA-PROCESO PIC 9(08).
019200*
019300*----------- LINEAS DE IMPRESION ------------------------------------
019400 01  WS-LIN-ENCABEZADO.
019500     03  FILLER           PIC X(11)  VALUE 'ANALISIS - '.
019600     03  ENC-FILE-ID      PIC Z(07)9.
019700     03  FILLER           PIC X(12)  VALUE ' STOPWORDS: '.
019800     03  ENC-STOPWORDS    PIC X(01).
019900     03  FILLER           PIC X(45)  VALUE SPACES.
020000*
020100 01  WS-LIN-SECCION.
020200     03  SEC-TITULO       PIC X(20).
020300     03  FILLER           PIC X(60)  VALUE SPACES.
020400*
020500 01  WS-LIN-TOP-WORD.
020600     03  FILLER           PIC X(05)  VALUE '    #'.
020700     03  TW-RANK          PIC ZZ9.
020800     03  FILLER           PIC X(02)  VALUE SPACES.
020900     03  TW-PALABRA       PIC X(30).
021000     03  FILLER           PIC X(02)  VALUE SPACES.
021100     03  TW-CONTADOR      PIC Z(06)9.
021200     03  FILLER           PIC X(37)  VALUE SPACES.
021300*
021400 01  WS-LIN-INICIAL.
021500     03  FILLER           PIC X(05)  VALUE SPACES.
021600     03  IN-CARACTER      PIC X(01).
021700     03  FILLER           PIC X(05)  VALUE SPACES.
021800     03  IN-CONTADOR      PIC Z(06)9.
021900     03  FILLER           PIC X(61)  VALUE SPACES.
022000*
022100 01  WS-LIN-PUNT.
022200     03  FILLER           PIC X(05)  VALUE SPACES.
022300     03  PU-CARACTER      PIC X(01).
022400     03  FILLER           PIC X(05)  VALUE SPACES.
022500     03  PU-CONTADOR      PIC Z(06)9.
022600     03  FILLER           PIC X(61)  VALUE SPACES.
022700*
022800 01  WS-LIN-LARGO.
022900     03  FILLER           PIC X(05)  VALUE SPACES.
023000     03  LA-PALABRA       PIC X(30).
023100     03  FILLER           PIC X(02)  VALUE SPACES.
023200     03  LA-LARGO         PIC ZZ9.
023300     03  FILLER           PIC X(40)  VALUE SPACES.
023400*
023500 01  WS-LIN-TRAILER.
023600     03  FILLER           PIC X(32)  VALUE
023700         'TOTAL DOCUMENTOS PROCESADOS    '.
023800     03  TR-DOCS           PIC Z(06)9.
023900     03  FILLER           PIC X(41) VALUE SPACES.
024000*
024100 01  WS-LIN-TRAILER2.
024200     03  FILLER           PIC X(32)  VALUE
024300         'TOTAL PALABRAS CONTADAS        '.
024400     03  TR-PALABRAS       PIC Z(08)9.
024500     03  FILLER           PIC X(39) VALUE SPACES.
024600*
024700*----------- LINKAGE PARA PGMEVLOG (COPIA LOCAL) --------------------
024800*    COPY PGM_64A-CP-EVTLK.
024900 01  WS-COMUNICACION-EVENTO.
025000     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
025100     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
025200     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
025300         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
025400         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
025500     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
025600         88  LK-EV-RC-OK             VALUE 00.
025700         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
025800         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
025900     03  FILLER              PIC X(08)    VALUE SPACES.
026000*
026100 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
026200*
026300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
026400 PROCEDURE DIVISION.
026500*
026600 MAIN-PROGRAM-I.
026700*
026800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
026900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
027000                                 UNTIL WS-FIN-LINEAS
027100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
027200*
027300 MAIN-PROGRAM-F. GOBACK.
027400*
027500*------------------------------------------------------------------
027600 1000-INICIO-I.
027700*
027800     SET WS-NO-FIN-LINEAS TO TRUE
027900     ACCEPT WS-FECHA-PROCESO FROM DATE YYYYMMDD
028000*
028100     OPEN INPUT  TARJETA-PARM
028200     IF WS-FS-PARM IS NOT EQUAL '00' THEN
028300        DISPLAY '* ERROR EN OPEN TARJETA-PARM = ' WS-FS-PARM
028400        MOVE 9999 TO RETURN-CODE
028500        SET WS-FIN-LINEAS TO TRUE
028600     ELSE
028700        READ TARJETA-PARM INTO WS-REG-PARM
028800        IF PRM-N < 1 OR PRM-N > 100 THEN
028900           MOVE 10 TO PRM-N
029000        END-IF
029100        PERFORM 1050-CARGAR-STOPWORDS-I THRU 1050-CARGAR-STOPWORDS-F
029200        CLOSE TARJETA-PARM
029300     END-IF
029400*
029500     OPEN INPUT  ENTRADA-LINEAS
029600     IF WS-FS-LINEAS IS NOT EQUAL '00' THEN
029700        DISPLAY '* ERROR EN OPEN ENTRADA-LINEAS = ' WS-FS-LINEAS
029800        MOVE 9999 TO RETURN-CODE
029900        SET WS-FIN-LINEAS TO TRUE
030000     END-IF
030100*
030200     OPEN OUTPUT SALIDA-ANALISIS
030300     IF WS-FS-ANALISIS IS NOT EQUAL '00' THEN
030400        DISPLAY '* ERROR EN OPEN SALIDA-ANALISIS = ' WS-FS-ANALISIS
030500        MOVE 9999 TO RETURN-CODE
030600        SET WS-FIN-LINEAS TO TRUE
030700     END-IF
030800*
030900     PERFORM 2900-LEER-LINEA-I THRU 2900-LEER-LINEA-F.
031000*
031100 1000-INICIO-F. EXIT.
031200*
031300*------------------------------------------------------------------
031400 1050-CARGAR-STOPWORDS-I.
031500*
031600     MOVE 1 TO WS-PTR
031700     PERFORM 1055-PROCESAR-STOPWORD-I THRU 1055-PROCESAR-STOPWORD-F
031800        UNTIL WS-PTR > LENGTH OF PRM-STOPWORD-LIST
031900                   OR WS-TS-MAX >= 50.
032000*
032100 1050-CARGAR-STOPWORDS-F. EXIT.
032200*
032300*------------------------------------------------------------------
032400 1055-PROCESAR-STOPWORD-I.
032500*
032600     MOVE SPACES TO WS-PALABRA-NORM
032700     UNSTRING PRM-STOPWORD-LIST DELIMITED BY ','
032800        INTO WS-PALABRA-NORM
032900        WITH POINTER WS-PTR
033000        ON OVERFLOW
033100           MOVE LENGTH OF PRM-STOPWORD-LIST TO WS-PTR
033200           ADD 1 TO WS-PTR
033300     END-UNSTRING
033400     PERFORM 1060-ACHICAR-IZQUIERDA-I
033500        THRU 1060-ACHICAR-IZQUIERDA-F
033600     INSPECT WS-PALABRA-NORM CONVERTING
033700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
033800        TO 'abcdefghijklmnopqrstuvwxyz'
033900     IF WS-PALABRA-NORM IS NOT EQUAL SPACES THEN
034000        ADD 1 TO WS-TS-MAX
034100        MOVE WS-PALABRA-NORM TO WS-TS-PALABRA(WS-TS-MAX)
034200     END-IF.
034300*
034400 1055-PROCESAR-STOPWORD-F. EXIT.
034500*
034600*------------------------------------------------------------------
034700*    CORRE LOS BLANCOS A LA IZQUIERDA DE WS-PALABRA-NORM (TRIM
034800*    MANUAL, SIN FUNCIONES INTRINSECAS).
034900 1060-ACHICAR-IZQUIERDA-I.
035000*
035100     MOVE 1 TO WS-SUB-CAR
035200     PERFORM 1065-AVANZAR-BLANCO-I THRU 1065-AVANZAR-BLANCO-F
035300        UNTIL WS-SUB-CAR > 30
035400                   OR WS-PALABRA-NORM(WS-SUB-CAR:1) IS NOT EQUAL SPACE
035500     IF WS-SUB-CAR > 1 AND WS-SUB-CAR <= 30 THEN
035600        MOVE WS-PALABRA-NORM(WS-SUB-CAR:) TO WS-PALABRA-NORM
035700     END-IF.
035800*
035900 1060-ACHICAR-IZQUIERDA-F. EXIT.
036000*
036100*------------------------------------------------------------------
036200 1065-AVANZAR-BLANCO-I.
036300*
036400     ADD 1 TO WS-SUB-CAR.
036500*
036600 1065-AVANZAR-BLANCO-F. EXIT.
036700*
036800*------------------------------------------------------------------
036900 2000-PROCESO-I.
037000*
037100     MOVE LIN-FILE-ID TO WS-FILE-ID-ACTUAL
037200     PERFORM 2050-VERIFICAR-REPETIDO-I THRU 2050-VERIFICAR-REPETIDO-F
037300*
037400     IF WS-YA-ANALIZADO THEN
037500        DISPLAY '* ANALISIS YA EXISTE PARA ARCHIVO: '
037600                                            WS-FILE-ID-ACTUAL
037700        ADD 1 TO WS-DOCS-RECHAZADOS
037800        PERFORM 2800-SALTAR-DOCUMENTO-I THRU 2800-SALTAR-DOCUMENTO-F
037900     ELSE
038000        ADD 1 TO WS-TA-MAX
038100        MOVE WS-FILE-ID-ACTUAL TO WS-TA-FILE-ID(WS-TA-MAX)
038200        PERFORM 2100-LOGEAR-INICIO-I THRU 2100-LOGEAR-INICIO-F
038300        PERFORM 2200-ACUMULAR-DOC-I  THRU 2200-ACUMULAR-DOC-F
038400        PERFORM 2400-SELECCIONAR-TOP-I THRU 2400-SELECCIONAR-TOP-F
038500        PERFORM 2500-GRABAR-ANALISIS-I THRU 2500-GRABAR-ANALISIS-F
038600        PERFORM 2600-LOGEAR-FIN-I    THRU 2600-LOGEAR-FIN-F
038700        ADD 1 TO WS-DOCS-PROCESADOS
038800     END-IF.
038900*
039000 2000-PROCESO-F. EXIT.
039100*
039200*------------------------------------------------------------------
039300 2050-VERIFICAR-REPETIDO-I.
039400*
039500     SET WS-NO-ANALIZADO TO TRUE
039600     SET WS-TA-IX TO 1
039700     PERFORM 2055-PROBAR-REPETIDO-I THRU 2055-PROBAR-REPETIDO-F
039800        UNTIL WS-TA-IX > WS-TA-MAX.
039900*
040000 2050-VERIFICAR-REPETIDO-F. EXIT.
040100*
040200*------------------------------------------------------------------
040300 2055-PROBAR-REPETIDO-I.
040400*
040500     IF WS-TA-FILE-ID(WS-TA-IX) EQUAL WS-FILE-ID-ACTUAL THEN
040600        SET WS-YA-ANALIZADO TO TRUE
040700     END-IF
040800     SET WS-TA-IX UP BY 1.
040900*
041000 2055-PROBAR-REPETIDO-F. EXIT.
041100*
041200*------------------------------------------------------------------
041300*    DESCARTA LAS LINEAS RESTANTES DEL DOCUMENTO RECHAZADO SIN
041400*    ACUMULAR NADA, PARA MANTENER SINCRONIZADA LA LECTURA.
041500 2800-SALTAR-DOCUMENTO-I.
041600*
041700     PERFORM 2810-SALTAR-LINEA-I THRU 2810-SALTAR-LINEA-F
041800        UNTIL WS-FIN-LINEAS
041900                   OR LIN-FILE-ID IS NOT EQUAL WS-FILE-ID-ACTUAL.
042000*
042100 2800-SALTAR-DOCUMENTO-F. EXIT.
042200*
042300*------------------------------------------------------------------
042400 2810-SALTAR-LINEA-I.
042500*
042600     PERFORM 2900-LEER-LINEA-I THRU 2900-LEER-LINEA-F.
042700*
042800 2810-SALTAR-LINEA-F. EXIT.
042900*
043000*------------------------------------------------------------------
043100 2100-LOGEAR-INICIO-I.
043200*
043300     MOVE SPACES           TO WS-COMUNICACION-EVENTO
043400     MOVE 'PARSE-START'    TO LK-EV-TIPO
043500     MOVE WS-FILE-ID-ACTUAL TO LK-EV-FILE-ID
043600     SET LK-EV-ARCHIVO-EXISTE TO TRUE
043700     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO.
043800*
043900 2100-LOGEAR-INICIO-F. EXIT.
044000*
044100*------------------------------------------------------------------
044200*    ACUMULA FRECUENCIA, PRIMERA LETRA Y PUNTUACION DE TODAS LAS
044300*    LINEAS DEL DOCUMENTO EN PROCESO, HASTA CAMBIO DE CLAVE O EOF.
044400 2200-ACUMULAR-DOC-I.
044500*
044600     MOVE ZEROS TO WS-TW-MAX
044700     MOVE ZEROS TO WS-TI-MAX
044800     MOVE ZEROS TO WS-PALABRAS-DOCUMENTO
044900     SET WS-TP-IX TO 1
045000     PERFORM 2205-LIMPIAR-CONTADOR-PUNT-I THRU 2205-LIMPIAR-CONTADOR-PUNT-F
045100        UNTIL WS-TP-IX > WS-TP-CONT-MAX
045200*
045300     PERFORM 2210-ACUMULAR-LINEA-I THRU 2210-ACUMULAR-LINEA-F
045400        UNTIL WS-FIN-LINEAS
045500                   OR LIN-FILE-ID IS NOT EQUAL WS-FILE-ID-ACTUAL.
045600*
045700 2200-ACUMULAR-DOC-F. EXIT.
045800*
045900*------------------------------------------------------------------
046000 2205-LIMPIAR-CONTADOR-PUNT-I.
046100*
046200     MOVE ZEROS TO WS-TP-CONT(WS-TP-IX)
046300     SET WS-TP-IX UP BY 1.
046400*
046500 2205-LIMPIAR-CONTADOR-PUNT-F. EXIT.
046600*
046700*------------------------------------------------------------------
046800 2210-ACUMULAR-LINEA-I.
046900*
047000     PERFORM 2250-TALLAR-PUNTUACION-I THRU 2250-TALLAR-PUNTUACION-F
047100     PERFORM 2300-TOKENIZAR-LINEA-I   THRU 2300-TOKENIZAR-LINEA-F
047200     PERFORM 2900-LEER-LINEA-I        THRU 2900-LEER-LINEA-F.
047300*
047400 2210-ACUMULAR-LINEA-F. EXIT.
047500*
047600*------------------------------------------------------------------
047700*    TALLA, SOBRE EL TEXTO CRUDO SIN NORMALIZAR, CADA CARACTER DE
047800*    PUNTUACION DE LA LISTA (EL GUION SE CUENTA ACA TAMBIEN).
047900 2250-TALLAR-PUNTUACION-I.
048000*
048100     SET WS-SUB-CAR TO 1
048200     PERFORM 2255-TALLAR-CARACTER-I THRU 2255-TALLAR-CARACTER-F
048300        UNTIL WS-SUB-CAR > LENGTH OF LIN-TEXTO.
048400*
048500 2250-TALLAR-PUNTUACION-F. EXIT.
048600*
048700*------------------------------------------------------------------
048800 2255-TALLAR-CARACTER-I.
048900*
049000     MOVE LIN-TEXTO(WS-SUB-CAR:1) TO WS-UN-CARACTER
049100     IF WS-UN-CARACTER IS CLASE-PUNTUACION THEN
049200        SET WS-TP-IX TO 1
049300        PERFORM 2260-CONTAR-PUNTUACION-I THRU 2260-CONTAR-PUNTUACION-F
049400           UNTIL WS-TP-IX > WS-TP-CONT-MAX
049500     END-IF
049600     SET WS-SUB-CAR UP BY 1.
049700*
049800 2255-TALLAR-CARACTER-F. EXIT.
049900*
050000*------------------------------------------------------------------
050100 2260-CONTAR-PUNTUACION-I.
050200*
050300     IF WS-TP-CHAR(WS-TP-IX) EQUAL WS-UN-CARACTER THEN
050400        ADD 1 TO WS-TP-CONT(WS-TP-IX)
050500     END-IF
050600     SET WS-TP-IX UP BY 1.
050700*
050800 2260-CONTAR-PUNTUACION-F. EXIT.
050900*
051000*------------------------------------------------------------------
051100 2300-TOKENIZAR-LINEA-I.
051200*
051300     MOVE 1 TO WS-PTR
051400     PERFORM 2305-PROCESAR-TOKEN-I THRU 2305-PROCESAR-TOKEN-F
051500        UNTIL WS-PTR > LENGTH OF LIN-TEXTO.
051600*
051700 2300-TOKENIZAR-LINEA-F. EXIT.
051800*
051900*------------------------------------------------------------------
052000 2305-PROCESAR-TOKEN-I.
052100*
052200     MOVE SPACES TO WS-PALABRA-CRUDA
052300     UNSTRING LIN-TEXTO DELIMITED BY ALL SPACE
052400        INTO WS-PALABRA-CRUDA
052500        WITH POINTER WS-PTR
052600        ON OVERFLOW
052700           MOVE LENGTH OF LIN-TEXTO TO WS-PTR
052800           ADD 1 TO WS-PTR
052900     END-UNSTRING
053000     IF WS-PALABRA-CRUDA IS NOT EQUAL SPACES THEN
053100        PERFORM 2310-NORMALIZAR-I THRU 2310-NORMALIZAR-F
053200        IF WS-PALABRA-NORM IS NOT EQUAL SPACES THEN
053300           PERFORM 2320-STOPWORD-I THRU 2320-STOPWORD-F
053400        END-IF
053500     END-IF.
053600*
053700 2305-PROCESAR-TOKEN-F. EXIT.
053800*
053900*------------------------------------------------------------------
054000*    R2.1 - QUITA PUNTUACION (MENOS EL GUION) Y PASA A MINUSCULAS.
054100 2310-NORMALIZAR-I.
054200*
054300     MOVE SPACES TO WS-PALABRA-NORM
054400     MOVE ZEROS  TO WS-SUB-DEST
054500     INSPECT WS-PALABRA-CRUDA CONVERTING
054600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
054700        TO 'abcdefghijklmnopqrstuvwxyz'
054800*
054900     SET WS-SUB-CAR TO 1
055000     PERFORM 2315-NORMALIZAR-CARACTER-I THRU 2315-NORMALIZAR-CARACTER-F
055100        UNTIL WS-SUB-CAR > LENGTH OF WS-PALABRA-CRUDA
055200     MOVE WS-SUB-DEST TO WS-LARGO-PALABRA.
055300*
055400 2310-NORMALIZAR-F. EXIT.
055500*
055600*------------------------------------------------------------------
055700 2315-NORMALIZAR-CARACTER-I.
055800*
055900     MOVE WS-PALABRA-CRUDA(WS-SUB-CAR:1) TO WS-UN-CARACTER
056000     IF WS-UN-CARACTER EQUAL SPACE THEN
056100        CONTINUE
056200     ELSE
056300        IF WS-UN-CARACTER IS CLASE-PUNTUACION
056400           AND WS-UN-CARACTER IS NOT EQUAL '-' THEN
056500           CONTINUE
056600        ELSE
056700           IF WS-SUB-DEST < 30 THEN
056800              ADD 1 TO WS-SUB-DEST
056900              MOVE WS-UN-CARACTER
057000                   TO WS-PALABRA-NORM(WS-SUB-DEST:1)
057100           END-IF
057200        END-IF
057300     END-IF
057400     SET WS-SUB-CAR UP BY 1.
057500*
057600 2315-NORMALIZAR-CARACTER-F. EXIT.
057700*
057800*------------------------------------------------------------------
057900*    R2.2 - SI CORRESPONDE, DESCARTA LA PALABRA CONTRA LA LISTA
058000*    DE STOPWORDS; SI NO SE DESCARTA, ACUMULA FRECUENCIA Y
058100*    PRIMERA LETRA (R2.3/R2.4).
058200 2320-STOPWORD-I.
058300*
058400     SET WS-CONSERVAR-PALABRA TO TRUE
058500     IF PRM-CON-STOPWORDS THEN
058600        SET WS-TS-IX TO 1
058700        PERFORM 2325-PROBAR-STOPWORD-I THRU 2325-PROBAR-STOPWORD-F
058800           UNTIL WS-TS-IX > WS-TS-MAX
058900     END-IF
059000*
059100     IF WS-CONSERVAR-PALABRA THEN
059200        ADD 1 TO WS-PALABRAS-DOCUMENTO
059300        ADD 1 TO WS-TOTAL-PALABRAS-JOB
059400        PERFORM 2330-ACUMULAR-PALABRA-I THRU 2330-ACUMULAR-PALABRA-F
059500        PERFORM 2340-ACUMULAR-INICIAL-I THRU 2340-ACUMULAR-INICIAL-F
059600     END-IF.
059700*
059800 2320-STOPWORD-F. EXIT.
059900*
060000*------------------------------------------------------------------
060100 2325-PROBAR-STOPWORD-I.
060200*
060300     IF WS-TS-PALABRA(WS-TS-IX) EQUAL WS-PALABRA-NORM THEN
060400        SET WS-DESCARTAR-PALABRA TO TRUE
060500     END-IF
060600     SET WS-TS-IX UP BY 1.
060700*
060800 2325-PROBAR-STOPWORD-F. EXIT.
060900*
061000*------------------------------------------------------------------
061100 2330-ACUMULAR-PALABRA-I.
061200*
061300     MOVE ZEROS TO WS-MEJOR-IX
061400     SET WS-TW-IX TO 1
061500     PERFORM 2335-PROBAR-PALABRA-I THRU 2335-PROBAR-PALABRA-F
061600        UNTIL WS-TW-IX > WS-TW-MAX
061700*
061800     IF WS-MEJOR-IX > ZEROS THEN
061900        ADD 1 TO WS-TW-CONTADOR(WS-MEJOR-IX)
062000     ELSE
062100        IF WS-TW-MAX < 500 THEN
062200           ADD 1 TO WS-TW-MAX
062300           MOVE WS-PALABRA-NORM   TO WS-TW-PALABRA(WS-TW-MAX)
062400           MOVE 1                 TO WS-TW-CONTADOR(WS-TW-MAX)
062500           MOVE WS-LARGO-PALABRA  TO WS-TW-LARGO(WS-TW-MAX)
062600           MOVE 'N'               TO WS-TW-SELECCIONADO(WS-TW-MAX)
062700        END-IF
062800     END-IF.
062900*
063000 2330-ACUMULAR-PALABRA-F. EXIT.
063100*
063200*------------------------------------------------------------------
063300 2335-PROBAR-PALABRA-I.
063400*
063500     IF WS-TW-PALABRA(WS-TW-IX) EQUAL WS-PALABRA-NORM THEN
063600        MOVE WS-TW-IX TO WS-MEJOR-IX
063700     END-IF
063800     SET WS-TW-IX UP BY 1.
063900*
064000 2335-PROBAR-PALABRA-F. EXIT.
064100*
064200*------------------------------------------------------------------
064300 2340-ACUMULAR-INICIAL-I.
064400*
064500     MOVE WS-PALABRA-NORM(1:1) TO WS-UN-CARACTER
064600     MOVE ZEROS TO WS-MEJOR-IX
064700     SET WS-TI-IX TO 1
064800     PERFORM 2345-PROBAR-INICIAL-I THRU 2345-PROBAR-INICIAL-F
064900        UNTIL WS-TI-IX > WS-TI-MAX
065000*
065100     IF WS-MEJOR-IX > ZEROS THEN
065200        ADD 1 TO WS-TI-CONTADOR(WS-MEJOR-IX)
065300     ELSE
065400        IF WS-TI-MAX < 40 THEN
065500           ADD 1 TO WS-TI-MAX
065600           MOVE WS-UN-CARACTER TO WS-TI-CHAR(WS-TI-MAX)
065700           MOVE 1              TO WS-TI-CONTADOR(WS-TI-MAX)
065800        END-IF
065900     END-IF.
066000*
066100 2340-ACUMULAR-INICIAL-F. EXIT.
066200*
066300*------------------------------------------------------------------
066400 2345-PROBAR-INICIAL-I.
066500*
066600     IF WS-TI-CHAR(WS-TI-IX) EQUAL WS-UN-CARACTER THEN
066700        MOVE WS-TI-IX TO WS-MEJOR-IX
066800     END-IF
066900     SET WS-TI-IX UP BY 1.
067000*
067100 2345-PROBAR-INICIAL-F. EXIT.
067200*
067300*------------------------------------------------------------------
067400*    R2.3 - ORDENA POR FRECUENCIA DESCENDENTE, EMPATES A FAVOR DE
067500*    LA PALABRA ENCONTRADA PRIMERO (SELECCION DEL MAXIMO ENTRE
067600*    LAS NO SELECCIONADAS, RECORRIENDO SIEMPRE DE MENOR A MAYOR
067700*    INDICE, SIN USAR EL VERBO SORT).
067800 2400-SELECCIONAR-TOP-I.
067900*
068000     SET WS-TW-IX TO 1
068100     PERFORM 2405-LIMPIAR-SELECCIONADO-I THRU 2405-LIMPIAR-SELECCIONADO-F
068200        UNTIL WS-TW-IX > WS-TW-MAX.
068300*
068400 2400-SELECCIONAR-TOP-F. EXIT.
068500*
068600*------------------------------------------------------------------
068700 2405-LIMPIAR-SELECCIONADO-I.
068800*
068900     MOVE 'N' TO WS-TW-SELECCIONADO(WS-TW-IX)
069000     SET WS-TW-IX UP BY 1.
069100*
069200 2405-LIMPIAR-SELECCIONADO-F. EXIT.
069300*
069400*------------------------------------------------------------------
069500 2500-GRABAR-ANALISIS-I.
069600*
069700     MOVE SPACES TO WS-LIN-ENCABEZADO
069800     MOVE WS-FILE-ID-ACTUAL TO ENC-FILE-ID
069900     IF PRM-CON-STOPWORDS THEN
070000        MOVE 'Y' TO ENC-STOPWORDS
070100     ELSE
070200        MOVE 'N' TO ENC-STOPWORDS
070300     END-IF
070400     WRITE REG-ANALISIS FROM WS-LIN-ENCABEZADO
070500*
070600     MOVE SPACES TO WS-LIN-SECCION
070700     MOVE 'TOP WORDS'      TO SEC-TITULO
070800     WRITE REG-ANALISIS FROM WS-LIN-SECCION
070900*
071000     MOVE ZEROS TO WS-RANK
071100     PERFORM 2505-SELECCIONAR-RANK-I THRU 2505-SELECCIONAR-RANK-F
071200        UNTIL WS-RANK >= PRM-N
071300*
071400     MOVE SPACES TO WS-LIN-SECCION
071500     MOVE 'STARTS-WITH'    TO SEC-TITULO
071600     WRITE REG-ANALISIS FROM WS-LIN-SECCION
071700     SET WS-TI-IX TO 1
071800     PERFORM 2515-IMPRIMIR-INICIAL-I THRU 2515-IMPRIMIR-INICIAL-F
071900        UNTIL WS-TI-IX > WS-TI-MAX
072000*
072100     MOVE SPACES TO WS-LIN-SECCION
072200     MOVE 'PUNCTUATION'    TO SEC-TITULO
072300     WRITE REG-ANALISIS FROM WS-LIN-SECCION
072400     SET WS-TP-IX TO 1
072500     PERFORM 2520-IMPRIMIR-PUNTUACION-I THRU 2520-IMPRIMIR-PUNTUACION-F
072600        UNTIL WS-TP-IX > WS-TP-CONT-MAX
072700*
072800     MOVE SPACES TO WS-LIN-SECCION
072900     MOVE 'WORD LENGTHS'   TO SEC-TITULO
073000     WRITE REG-ANALISIS FROM WS-LIN-SECCION
073100     SET WS-TW-IX TO 1
073200     PERFORM 2525-IMPRIMIR-LARGO-I THRU 2525-IMPRIMIR-LARGO-F
073300        UNTIL WS-TW-IX > WS-TW-MAX.
073400*
073500 2500-GRABAR-ANALISIS-F. EXIT.
073600*
073700*------------------------------------------------------------------
073800 2505-SELECCIONAR-RANK-I.
073900*
074000     MOVE ZEROS TO WS-MEJOR-IX
074100     MOVE ZEROS TO WS-MEJOR-CONT
074200     SET WS-TW-IX TO 1
074300     PERFORM 2510-BUSCAR-MEJOR-I THRU 2510-BUSCAR-MEJOR-F
074400        UNTIL WS-TW-IX > WS-TW-MAX
074500     IF WS-MEJOR-IX EQUAL ZEROS THEN
074600        MOVE PRM-N TO WS-RANK
074700     ELSE
074800        MOVE 'Y' TO WS-TW-SELECCIONADO(WS-MEJOR-IX)
074900        ADD 1 TO WS-RANK
075000        MOVE SPACES TO WS-LIN-TOP-WORD
075100        MOVE WS-RANK TO TW-RANK
075200        MOVE WS-TW-PALABRA(WS-MEJOR-IX)   TO TW-PALABRA
075300        MOVE WS-TW-CONTADOR(WS-MEJOR-IX)  TO TW-CONTADOR
075400        WRITE REG-ANALISIS FROM WS-LIN-TOP-WORD
075500     END-IF.
075600*
075700 2505-SELECCIONAR-RANK-F. EXIT.
075800*
075900*------------------------------------------------------------------
076000 2510-BUSCAR-MEJOR-I.
076100*
076200     IF NOT WS-TW-YA-EN-TOP(WS-TW-IX)
076300        AND WS-TW-CONTADOR(WS-TW-IX) > WS-MEJOR-CONT THEN
076400        MOVE WS-TW-IX TO WS-MEJOR-IX
076500        MOVE WS-TW-CONTADOR(WS-TW-IX) TO WS-MEJOR-CONT
076600     END-IF
076700     SET WS-TW-IX UP BY 1.
076800*
076900 2510-BUSCAR-MEJOR-F. EXIT.
077000*
077100*------------------------------------------------------------------
077200 2515-IMPRIMIR-INICIAL-I.
077300*
077400     MOVE SPACES TO WS-LIN-INICIAL
077500     MOVE WS-TI-CHAR(WS-TI-IX)     TO IN-CARACTER
077600     MOVE WS-TI-CONTADOR(WS-TI-IX) TO IN-CONTADOR
077700     WRITE REG-ANALISIS FROM WS-LIN-INICIAL
077800     SET WS-TI-IX UP BY 1.
077900*
078000 2515-IMPRIMIR-INICIAL-F. EXIT.
078100*
078200*------------------------------------------------------------------
078300 2520-IMPRIMIR-PUNTUACION-I.
078400*
078500     IF WS-TP-CONT(WS-TP-IX) > ZEROS THEN
078600        MOVE SPACES TO WS-LIN-PUNT
078700        MOVE WS-TP-CHAR(WS-TP-IX) TO PU-CARACTER
078800        MOVE WS-TP-CONT(WS-TP-IX) TO PU-CONTADOR
078900        WRITE REG-ANALISIS FROM WS-LIN-PUNT
079000     END-IF
079100     SET WS-TP-IX UP BY 1.
079200*
079300 2520-IMPRIMIR-PUNTUACION-F. EXIT.
079400*
079500*------------------------------------------------------------------
079600 2525-IMPRIMIR-LARGO-I.
079700*
079800     MOVE SPACES TO WS-LIN-LARGO
079900     MOVE WS-TW-PALABRA(WS-TW-IX) TO LA-PALABRA
080000     MOVE WS-TW-LARGO(WS-TW-IX)   TO LA-LARGO
080100     WRITE REG-ANALISIS FROM WS-LIN-LARGO
080200     SET WS-TW-IX UP BY 1.
080300*
080400 2525-IMPRIMIR-LARGO-F. EXIT.
080500*
080600*------------------------------------------------------------------
080700 2600-LOGEAR-FIN-I.
080800*
080900     MOVE SPACES           TO WS-COMUNICACION-EVENTO
081000     MOVE 'PARSE-END  '    TO LK-EV-TIPO
081100     MOVE WS-FILE-ID-ACTUAL TO LK-EV-FILE-ID
081200     SET LK-EV-ARCHIVO-EXISTE TO TRUE
081300     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO.
081400*
081500 2600-LOGEAR-FIN-F. EXIT.
081600*
081700*------------------------------------------------------------------
081800 2900-LEER-LINEA-I.
081900*
082000     READ ENTRADA-LINEAS INTO WS-REG-LINEA
082100     EVALUATE WS-FS-LINEAS
082200        WHEN '00'
082300           CONTINUE
082400        WHEN '10'
082500           SET WS-FIN-LINEAS TO TRUE
082600           MOVE HIGH-VALUES TO LIN-FILE-ID
082700        WHEN OTHER
082800           DISPLAY '* ERROR EN LECTURA ENTRADA-LINEAS = '
082900                                             WS-FS-LINEAS
083000           MOVE 9999 TO RETURN-CODE
083100           SET WS-FIN-LINEAS TO TRUE
083200           MOVE HIGH-VALUES TO LIN-FILE-ID
083300     END-EVALUATE.
083400*
083500 2900-LEER-LINEA-F. EXIT.
083600*
083700*------------------------------------------------------------------
083800 9999-FINAL-I.
083900*
084000     MOVE SPACES TO WS-LIN-TRAILER
084100     MOVE WS-DOCS-PROCESADOS TO TR-DOCS
084200     WRITE REG-ANALISIS FROM WS-LIN-TRAILER
084300     MOVE SPACES TO WS-LIN-TRAILER2
084400     MOVE WS-TOTAL-PALABRAS-JOB TO TR-PALABRAS
084500     WRITE REG-ANALISIS FROM WS-LIN-TRAILER2
084600*
084700     CLOSE ENTRADA-LINEAS SALIDA-ANALISIS
084800*
084900     MOVE SPACES           TO WS-COMUNICACION-EVENTO
085000     MOVE 'CLOSE-LOG  '    TO LK-EV-TIPO
085100     CALL 'PGMEVLOG' USING WS-COMUNICACION-EVENTO
085200*
085300     DISPLAY ' '
085400     DISPLAY '* PGMANLIS - DOCUMENTOS PROCESADOS = '
085500                                            WS-DOCS-PROCESADOS
085600     DISPLAY '* PGMANLIS - DOCUMENTOS RECHAZADOS = '
085700                                            WS-DOCS-RECHAZADOS
085800     DISPLAY '* PGMANLIS - TOTAL DE PALABRAS      = '
085900                                            WS-TOTAL-PALABRAS-JOB.
086000*
086100 9999-FINAL-F. EXIT.
