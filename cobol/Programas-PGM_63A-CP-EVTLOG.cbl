000100*    CP-EVTLOG
000200**************************************************
000300*     LAYOUT DE BITACORA DE EVENTOS (EVENT-LOG)   *
000400*     LARGO 50 BYTES (45 DE DATOS + 5 RESERVA)    *
000500**************************************************
000600*     POSICION (1:11)  TIPO DE EVENTO
000700*          UPLOAD; PARSE-START; PARSE-END; DELETED
000800*     POSICION (12:8)  CLAVE DE ARCHIVO (CEROS EN DELETED)
000900*     POSICION (20:26) TIMESTAMP DEL EVENTO
001000*     POSICION (46:5)  RESERVADO PARA USO FUTURO
001100 01  WS-REG-EVENTO.
001200     03  EVT-TIPO            PIC X(11)    VALUE SPACES.
001300     03  EVT-FILE-ID         PIC 9(08)    VALUE ZEROS.
001400     03  EVT-TIMESTAMP       PIC X(26)    VALUE SPACES.
001500     03  FILLER              PIC X(05)    VALUE SPACES.
