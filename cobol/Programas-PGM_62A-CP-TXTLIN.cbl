000100*    CP-TXTLIN
000200**************************************************
000300*     LAYOUT LINEA DE TEXTO DEL DOCUMENTO (TEXT-IN)*
000400*     LARGO 132 BYTES (128 DE DATOS + 4 RESERVA)   *
000500**************************************************
000600*     POSICION (1:8)    CLAVE DE ARCHIVO AL QUE PERTENECE
000700*     POSICION (9:120)  TEXTO CRUDO DE LA LINEA
000800*     POSICION (129:4)  RESERVADO PARA USO FUTURO
000900 01  WS-REG-LINEA.
001000     03  LIN-FILE-ID         PIC 9(08)    VALUE ZEROS.
001100     03  LIN-TEXTO           PIC X(120)   VALUE SPACES.
001200     03  FILLER              PIC X(04)    VALUE SPACES.
