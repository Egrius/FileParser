000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PGMEVLOG.
000300 AUTHOR.  R BOUZAS.
000400 INSTALLATION.  GERENCIA DE SISTEMAS - LOTES NOCTURNOS.
000500 DATE-WRITTEN.  04/18/91.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO.
000800*
000900***************************************************************
001000*    BITACORA DE EVENTOS DE ARCHIVOS (SUBRUTINA COMUN)        *
001100*    ===========================================              *
001200*    RECIBE POR LINKAGE EL TIPO DE EVENTO, LA CLAVE DE        *
001300*    ARCHIVO Y UN INDICADOR DE SI EL ARCHIVO EXISTE, Y        *
001400*    AGREGA UN REGISTRO A LA BITACORA DE EVENTOS (DDEVTLOG).  *
001500*    TODOS LOS PROGRAMAS DEL LOTE DE ANALISIS DE TEXTOS       *
001600*    INVOCAN ESTA RUTINA EN LUGAR DE ESCRIBIR DIRECTAMENTE.   *
001700*                                                              *
001800*    TIPOS RECONOCIDOS: UPLOAD, PARSE-START, PARSE-END,       *
001900*    DELETED.  EL TIPO INTERNO 'CLOSE-LOG' (SIN GUION FINAL)  *
002000*    LO USA EL LLAMADOR PARA CERRAR LA BITACORA AL FINAL DEL  *
002100*    PASO; NO GENERA REGISTRO.                                *
002200***************************************************************
002300*    HISTORIAL DE MODIFICACIONES
002400*    FECHA       AUTOR    PEDIDO     DESCRIPCION
002500*    ----------  -------  ---------  ---------------------------
002600*    04/18/1991  RBOUZAS  INI-0001   VERSION INICIAL - ALTA DE
002700*                                    ARCHIVO UPLOAD SOLAMENTE
002800*    11/02/1992  RBOUZAS  PED-0114   SE AGREGAN PARSE-START Y
002900*                                    PARSE-END PARA EL MOTOR DE
003000*                                    ANALISIS DE PALABRAS
003100*    06/30/1994  MCOSTA   PED-0233   SE AGREGA EL EVENTO DELETED
003200*                                    SIN REFERENCIA DE ARCHIVO
003300*    09/09/1998  MCOSTA   Y2K-0009   AMPLIACION DE ANIO A 4
003400*                                    DIGITOS EN EL TIMESTAMP
003500*    03/14/2001  JPENA    PED-0410   VALIDACION DE TIPO/CLAVE
003600*                                    FALTANTE Y TRAZA POR UPSI-0
003700***************************************************************
003800*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100*
004200 SPECIAL-NAMES.
004300     CLASS CLASE-ALFA-GUION IS "A" THRU "Z" "-"
004400     UPSI-0 OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT BITACORA ASSIGN DDEVTLOG
004900     ORGANIZATION IS SEQUENTIAL
005000     FILE STATUS IS WS-FS-BITACORA.
005100*
005200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005300 DATA DIVISION.
005400 FILE SECTION.
005500*
005600 FD  BITACORA
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900*    COPY PGM_63A-CP-EVTLOG.
006000**************************************************
006100*     LAYOUT DE BITACORA DE EVENTOS (EVENT-LOG)   *
006200*     LARGO 50 BYTES (45 DE DATOS + 5 RESERVA)    *
006300**************************************************
006400 01  WS-REG-EVENTO.
006500     03  EVT-TIPO            PIC X(11)    VALUE SPACES.
006600     03  EVT-FILE-ID         PIC 9(08)    VALUE ZEROS.
006700     03  EVT-TIMESTAMP       PIC X(26)    VALUE SPACES.
006800     03  FILLER              PIC X(05)    VALUE SPACES.
006900*///////////////////////////////////////////////////////////
007000*
007100 01  WS-REG-EVENTO-ALT REDEFINES WS-REG-EVENTO.
007200     03  FILLER              PIC X(50).
007300*
007400 WORKING-STORAGE SECTION.
007500*=======================*
007600*
007700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007800*
007900*----------- ARCHIVOS -------------------------------------------
008000 77  WS-FS-BITACORA          PIC XX            VALUE SPACES.
008100 77  WS-PRIMERA-VEZ          PIC X             VALUE 'S'.
008200     88  WS-ES-PRIMERA-VEZ                     VALUE 'S'.
008300     88  WS-NO-ES-PRIMERA-VEZ                  VALUE 'N'.
008400*
008500*----------- CONTADORES ------------------------------------------
008600 77  WS-EVENTOS-GRABADOS     PIC 9(07) COMP    VALUE ZEROS.
008700 77  WS-EVENTOS-RECHAZADOS   PIC 9(07) COMP    VALUE ZEROS.
008800*
008900*----------- TIMESTAMP DEL EVENTO --------------------------------
009000 01  WS-TS-AREA.
009100     03  WS-TS-FECHA.
009200         05  WS-TS-ANIO      PIC 9(04)         VALUE ZEROS.
009300         05  WS-TS-MES       PIC 9(02)         VALUE ZEROS.
009400         05  WS-TS-DIA       PIC 9(02)         VALUE ZEROS.
009500     03  WS-TS-HORA.
009600         05  WS-TS-HH        PIC 9(02)         VALUE ZEROS.
009700         05  WS-TS-MM        PIC 9(02)         VALUE ZEROS.
009800         05  WS-TS-SS        PIC 9(02)         VALUE ZEROS.
009900         05  WS-TS-CC        PIC 9(02)         VALUE ZEROS.
010000*
010100 01  WS-TS-FECHA-NUM REDEFINES WS-TS-FECHA     PIC 9(08).
010200 01  WS-TS-HORA-NUM  REDEFINES WS-TS-HORA      PIC 9(08).
010300*
010400 77  FILLER        PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010500*
010600*------------------------------------------------------------------
010700 LINKAGE SECTION.
010800*================*
010900*    COPY PGM_64A-CP-EVTLK.
011000**************************************************
011100*     AREA DE COMUNICACION CALL PGMEVLOG          *
011200*     LARGO 30 BYTES                              *
011300**************************************************
011400 01  LK-COMUNICACION-EVENTO.
011500     03  LK-EV-TIPO          PIC X(11)    VALUE SPACES.
011600     03  LK-EV-FILE-ID       PIC 9(08)    VALUE ZEROS.
011700     03  LK-EV-ARCHIVO-OK    PIC X(01)    VALUE 'N'.
011800         88  LK-EV-ARCHIVO-EXISTE     VALUE 'Y'.
011900         88  LK-EV-ARCHIVO-NO-EXISTE  VALUE 'N'.
012000     03  LK-EV-RETORNO       PIC 9(02)    VALUE ZEROS.
012100         88  LK-EV-RC-OK             VALUE 00.
012200         88  LK-EV-RC-DATO-FALTANTE  VALUE 08.
012300         88  LK-EV-RC-ARCHIVO-NOFND  VALUE 12.
012400     03  FILLER              PIC X(08)    VALUE SPACES.
012500*///////////////////////////////////////////////////////////
012600*
012700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012800 PROCEDURE DIVISION USING LK-COMUNICACION-EVENTO.
012900*
013000 MAIN-PROGRAM-I.
013100*
013200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013300*
013400     IF LK-EV-TIPO EQUAL 'CLOSE-LOG  ' THEN
013500        PERFORM 9000-CERRAR-I THRU 9000-CERRAR-F
013600     ELSE
013700        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013800     END-IF.
013900*
014000 MAIN-PROGRAM-F. GOBACK.
014100*
014200*------------------------------------------------------------------
014300 1000-INICIO-I.
014400*
014500     IF WS-ES-PRIMERA-VEZ THEN
014600        OPEN EXTEND BITACORA
014700        IF WS-FS-BITACORA EQUAL '35' THEN
014800           OPEN OUTPUT BITACORA
014900        END-IF
015000        IF WS-FS-BITACORA IS NOT EQUAL '00' THEN
015100           DISPLAY '* PGMEVLOG - ERROR EN OPEN BITACORA = '
015200                                               WS-FS-BITACORA
015300           MOVE 9999 TO RETURN-CODE
015400        END-IF
015500        SET WS-NO-ES-PRIMERA-VEZ TO TRUE
015600     END-IF.
015700*
015800 1000-INICIO-F. EXIT.
015900*
016000*------------------------------------------------------------------
016100 2000-PROCESO-I.
016200*
016300     EVALUATE TRUE
016400        WHEN LK-EV-TIPO EQUAL SPACES
016500           DISPLAY '* EVENTO INVALIDO: FALTA TIPO O CLAVE '
016600                                                 'DE ARCHIVO'
016700           SET LK-EV-RC-DATO-FALTANTE TO TRUE
016800           ADD 1 TO WS-EVENTOS-RECHAZADOS
016900*
017000        WHEN LK-EV-FILE-ID EQUAL ZEROS
017100             AND LK-EV-TIPO IS NOT EQUAL 'DELETED    '
017200           DISPLAY '* EVENTO INVALIDO: FALTA TIPO O CLAVE '
017300                                                 'DE ARCHIVO'
017400           SET LK-EV-RC-DATO-FALTANTE TO TRUE
017500           ADD 1 TO WS-EVENTOS-RECHAZADOS
017600*
017700        WHEN LK-EV-TIPO EQUAL 'DELETED    '
017800           PERFORM 2100-GRABAR-DELETED-I
017900              THRU 2100-GRABAR-DELETED-F
018000*
018100        WHEN LK-EV-ARCHIVO-NO-EXISTE
018200           DISPLAY '* ARCHIVO NO ENCONTRADO PARA EL LOG: '
018300                                              LK-EV-FILE-ID
018400           SET LK-EV-RC-ARCHIVO-NOFND TO TRUE
018500           ADD 1 TO WS-EVENTOS-RECHAZADOS
018600*
018700        WHEN OTHER
018800           PERFORM 2200-GRABAR-NORMAL-I
018900              THRU 2200-GRABAR-NORMAL-F
019000     END-EVALUATE.
019100*
019200 2000-PROCESO-F. EXIT.
019300*
019400*------------------------------------------------------------------
019500 2100-GRABAR-DELETED-I.
019600*
019700     MOVE SPACES             TO WS-REG-EVENTO
019800     MOVE 'DELETED    '      TO EVT-TIPO
019900     MOVE ZEROS              TO EVT-FILE-ID
020000     PERFORM 2300-TIMESTAMP-I THRU 2300-TIMESTAMP-F
020100     WRITE WS-REG-EVENTO
020200     ADD 1 TO WS-EVENTOS-GRABADOS
020300     SET LK-EV-RC-OK TO TRUE
020400     IF UPSI-0 THEN
020500        DISPLAY '* PGMEVLOG TRAZA: ' WS-REG-EVENTO-ALT
020600     END-IF.
020700*
020800 2100-GRABAR-DELETED-F. EXIT.
020900*
021000*------------------------------------------------------------------
021100 2200-GRABAR-NORMAL-I.
021200*
021300     MOVE SPACES             TO WS-REG-EVENTO
021400     MOVE LK-EV-TIPO          TO EVT-TIPO
021500     MOVE LK-EV-FILE-ID       TO EVT-FILE-ID
021600     PERFORM 2300-TIMESTAMP-I THRU 2300-TIMESTAMP-F
021700     WRITE WS-REG-EVENTO
021800     ADD 1 TO WS-EVENTOS-GRABADOS
021900     SET LK-EV-RC-OK TO TRUE
022000     IF UPSI-0 THEN
022100        DISPLAY '* PGMEVLOG TRAZA: ' WS-REG-EVENTO-ALT
022200     END-IF.
022300*
022400 2200-GRABAR-NORMAL-F. EXIT.
022500*
022600*------------------------------------------------------------------
022700 2300-TIMESTAMP-I.
022800*
022900     ACCEPT WS-TS-FECHA FROM DATE YYYYMMDD
023000     ACCEPT WS-TS-HORA  FROM TIME
023100*
023200     STRING WS-TS-ANIO   DELIMITED BY SIZE
023300            '-'          DELIMITED BY SIZE
023400            WS-TS-MES    DELIMITED BY SIZE
023500            '-'          DELIMITED BY SIZE
023600            WS-TS-DIA    DELIMITED BY SIZE
023700            '-'          DELIMITED BY SIZE
023800            WS-TS-HH     DELIMITED BY SIZE
023900            '.'          DELIMITED BY SIZE
024000            WS-TS-MM     DELIMITED BY SIZE
024100            '.'          DELIMITED BY SIZE
024200            WS-TS-SS     DELIMITED BY SIZE
024300            '.'          DELIMITED BY SIZE
024400            WS-TS-CC     DELIMITED BY SIZE
024500            '0000'       DELIMITED BY SIZE
024600       INTO EVT-TIMESTAMP.
024700*
024800 2300-TIMESTAMP-F. EXIT.
024900*
025000*------------------------------------------------------------------
025100 9000-CERRAR-I.
025200*
025300     IF WS-NO-ES-PRIMERA-VEZ THEN
025400        CLOSE BITACORA
025500        DISPLAY '* PGMEVLOG - EVENTOS GRABADOS    = '
025600                                           WS-EVENTOS-GRABADOS
025700        DISPLAY '* PGMEVLOG - EVENTOS RECHAZADOS  = '
025800                                           WS-EVENTOS-RECHAZADOS
025900     END-IF
026000     SET LK-EV-RC-OK TO TRUE.
026100*
026200 9000-CERRAR-F. EXIT.
